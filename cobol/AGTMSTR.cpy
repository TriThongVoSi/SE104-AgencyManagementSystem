000100*****************************************************************
000200* AGTMSTR  --  AGENT MASTER RECORD LAYOUT                        
000300*                                                                
000400*    ONE ENTRY PER REGISTERED AGENT ("DAI LY").  KEYED BY        
000500*    AGT-ID.  CARRIES THE AGENT'S CURRENT OUTSTANDING DEBT,      
000600*    WHICH IS MAINTAINED BY AGTTRN1, EXPRCP1 AND PAYRCP1 AND     
000700*    MUST NEVER BE UPDATED DIRECTLY BY ANY OTHER PROGRAM.        
000800*                                                                
000900*    CHANGE LOG                                                 
001000*    ----------                                                 
001100*    1989-04-11  RBW  ORIGINAL LAYOUT FOR AGENT CONVERSION       
001200*    1991-08-02  DCS  ADDED AGT-DISTRICT-ID (DISTRICT SPLIT)     
001300*    1994-02-14  JLS  WIDENED AGT-NAME TO 50 FOR LONG DEALER     
001400*                     NAMES FLAGGED BY SALES                    
001500*    1996-11-20  RBW  ADDED AGT-RECEPTION-DATE REDEFINES FOR     
001600*                     THE NEW ADMISSION-MONTH DEBT SEED LOGIC    
001700*    1999-01-06  DCS  Y2K -- AGT-RECEPTION-DATE EXPANDED TO A    
001800*                     FULL 4-DIGIT CENTURY (WAS PIC 9(6))       
001900*    2003-07-30  PTN  ADDED AGT-EMAIL, NOW OPTIONAL PER SALES   
002000*                     REQUEST  CR-4417                          
002100*****************************************************************
002200 01  AGT-RECORD.
002300     05  AGT-KEY.
002400         10  AGT-ID                  PIC 9(6).
002500     05  AGT-NAME                    PIC X(50).
002600     05  AGT-TYPE-ID                 PIC 9(4).
002700     05  AGT-PHONE                   PIC X(20).
002800     05  AGT-EMAIL                   PIC X(100).
002900     05  AGT-ADDRESS                 PIC X(100).
003000     05  AGT-DISTRICT-ID              PIC 9(4).
003100*--- RECEPTION-DATE IS STORED CCYYMMDD.  THE -R REDEFINES GIVES  
003200*--- THE CALLING PROGRAMS A BROKEN-OUT VIEW FOR THE ADMISSION-   
003300*--- MONTH DEBT-REPORT SEED (SEE AGTTRN1 0250-SEED-DEBT-REPORT). 
003400     05  AGT-RECEPTION-DATE          PIC 9(8).
003500     05  AGT-RECP-DATE-R REDEFINES AGT-RECEPTION-DATE.
003600         10  AGT-RECP-CCYY           PIC 9(4).
003700         10  AGT-RECP-MM             PIC 9(2).
003800         10  AGT-RECP-DD             PIC 9(2).
003900     05  AGT-DEBT-MONEY              PIC S9(9).
004000     05  FILLER                      PIC X(30).
