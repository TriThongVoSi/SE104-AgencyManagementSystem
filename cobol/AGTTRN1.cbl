000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  AGTTRN1
000600*
000700* AUTHOR :  R. B. Whitfield
000800* INSTALLATION.  THE SYSTEMS GROUP
000900* DATE-WRITTEN.  04/11/89
001000* DATE-COMPILED.
001100* SECURITY.      NON-CONFIDENTIAL.
001200*
001300* READS A SEQUENTIAL TRANSACTION FILE (AGTTRAN) OF AGENT
001400* ADD / UPDATE / DELETE REQUESTS AND APPLIES THEM AGAINST THE
001500* SORTED SEQUENTIAL AGENT MASTER (AGTMAST), PRODUCING A NEW
001600* AGENT MASTER (AGTNEW) AND AN UPDATE-ACTIVITY REPORT.
001700*
001800* ON A SUCCESSFUL ADD, ALSO SEEDS THE NEW AGENT'S FIRST
001900* DEBT-REPORT ROW ON DEBTRPT FOR ITS ADMISSION MONTH/YEAR.
002000*
002100* A SUCCESSFUL DELETE DROPS THE AGENT FROM AGTNEW AND PRINTS A
002200* CASCADE-PURGE NOTICE ON THE REPORT -- THE ACTUAL REMOVAL OF
002300* THE AGENT'S DEBT-REPORT, PAYMENT AND SALES-REPORT-DETAIL ROWS
002400* IS PICKED UP BY THOSE FILES' OWN MONTH-END MAINTENANCE RUNS
002500* (DBTRPT1 / PAYRCP1 / SLSRPT1), NOT REWRITTEN HERE.
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    1989-04-11  RBW  ORIGINAL PROGRAM, AGENT ADD/UPDATE/DELETE
003000*    1990-07-22  RBW  ADDED DISTRICT AGENT-COUNT CAP CHECK
003100*    1992-01-30  DCS  ADDED AGENT-TYPE MAX-DEBT VALIDATION ON
003200*                     BOTH ADD AND UPDATE
003300*    1994-02-14  JLS  WIDENED AGT-NAME ON MASTER TO 50 (SEE
003400*                     AGTMSTR CHANGE LOG)
003500*    1996-11-20  RBW  ADDED 250-SEED-DEBT-REPORT FOR NEW-AGENT
003600*                     ADMISSION MONTH
003700*    1997-05-09  DCS  TYPE-CHANGE NOW VALIDATED AGAINST CURRENT
003800*                     DEBT *BEFORE* THE TYPE IS CHANGED, PER
003900*                     AUDIT FINDING 97-114
004000*    1999-01-06  DCS  Y2K -- ALL DATE FIELDS EXPANDED TO CCYYMMDD
004100*                     CENTURY WINDOW, TABLES RE-VALIDATED
004200*    2001-03-15  PTN  DISTRICT COUNT NOW PRE-SCANNED FROM THE
004300*                     MASTER INSTEAD OF A HAND-MAINTAINED
004400*                     COUNTS FILE  CR-3390
004500*    2005-09-02  PTN  ADDED AGT-XREF-TABLE HAS-EXPORT FLAG SCAN
004600*                     SO DELETE CAN ENFORCE THE EXPORT-RECEIPT
004700*                     GUARD WITHOUT A RE-READ OF EXPORTRCP PER
004800*                     TRANSACTION   CR-4417
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    AGTTRN1.
005200 AUTHOR.        R. B. Whitfield.
005300 INSTALLATION.  THE SYSTEMS GROUP.
005400 DATE-WRITTEN.  04/11/89.
005500 DATE-COMPILED.
005600 SECURITY.      NON-CONFIDENTIAL.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT AGTMAST      ASSIGN TO AGTMAST
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS  IS  WS-AGTMAST-STATUS.
007100
007200     SELECT AGTNEW       ASSIGN TO AGTNEW
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS  IS  WS-AGTNEW-STATUS.
007500
007600     SELECT AGTTRAN      ASSIGN TO AGTTRAN
007700            FILE STATUS  IS  WS-AGTTRAN-STATUS.
007800
007900     SELECT AGTYPE       ASSIGN TO AGTYPE
008000            FILE STATUS  IS  WS-AGTYPE-STATUS.
008100
008200     SELECT DISTRICT     ASSIGN TO DISTRICT
008300            FILE STATUS  IS  WS-DISTRICT-STATUS.
008400
008500     SELECT EXPORTRCP    ASSIGN TO EXPORTRCP
008600            FILE STATUS  IS  WS-EXPRCP-STATUS.
008700
008800     SELECT PARMFILE     ASSIGN TO PARMFILE
008900            FILE STATUS  IS  WS-PARMFILE-STATUS.
009000
009100     SELECT DEBTRPT      ASSIGN TO DEBTRPT
009200            FILE STATUS  IS  WS-DEBTRPT-STATUS.
009300
009400     SELECT RPTFILE      ASSIGN TO AGTRPT
009500            FILE STATUS  IS  WS-RPTFILE-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  AGTMAST
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  AGTMAST-REC                PIC X(331).
010400
010500 FD  AGTNEW
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS.
010800 01  AGTNEW-REC                 PIC X(331).
010900
011000 FD  AGTTRAN
011100     RECORDING MODE IS F.
011200 01  AGTTRAN-REC.
011300     05  TRAN-CODE               PIC X(3).
011400         88  TRAN-IS-ADD          VALUE 'ADD'.
011500         88  TRAN-IS-UPDATE       VALUE 'UPD'.
011600         88  TRAN-IS-DELETE       VALUE 'DEL'.
011700     05  TRAN-AGT-ID              PIC 9(6).
011800     05  TRAN-AGT-NAME            PIC X(50).
011900     05  TRAN-AGT-TYPE-ID         PIC 9(4).
012000     05  TRAN-PHONE               PIC X(20).
012100     05  TRAN-EMAIL               PIC X(100).
012200     05  TRAN-ADDRESS             PIC X(100).
012300     05  TRAN-DISTRICT-ID         PIC 9(4).
012400     05  TRAN-RECEPTION-DATE      PIC 9(8).
012500     05  TRAN-DEBT-MONEY          PIC S9(9).
012600     05  FILLER                   PIC X(21).
012700
012800 FD  AGTYPE
012900     RECORDING MODE IS F.
013000 01  AGTYPE-FD-REC               PIC X(63).
013100
013200 FD  DISTRICT
013300     RECORDING MODE IS F.
013400 01  DISTRICT-FD-REC             PIC X(64).
013500
013600 FD  EXPORTRCP
013700     RECORDING MODE IS F.
013800 01  EXPORTRCP-FD-REC            PIC X(73).
013900
014000 FD  PARMFILE
014100     RECORDING MODE IS F.
014200 01  PARMFILE-FD-REC             PIC X(620).
014300
014400 FD  DEBTRPT
014500     RECORDING MODE IS F.
014600 01  DEBTRPT-FD-REC              PIC X(73).
014700
014800 FD  RPTFILE
014900     RECORDING MODE IS F.
015000 01  RPT-RECORD                  PIC X(132).
015100
015200*****************************************************************
015300 WORKING-STORAGE SECTION.
015310*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
015320*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
015330 77  WS-TRAN-EOF                 PIC X     VALUE SPACES.
015340 77  WS-AGTMAST-EOF              PIC X     VALUE 'N'.
015350*--- 2006-10-16 PTN  PARMFILE HAS NO ISAM SUPPORT ON THIS BOX --
015360*--- THE CAP LOOKUP BELOW MUST SCAN FOR ITS KEY.  CR-4761.
015370 77  WS-PARMFILE-EOF             PIC X     VALUE 'N'.
015400*****************************************************************
015500 01  SYSTEM-DATE-AND-TIME.
015600     05  CURRENT-DATE.
015700         10  CURRENT-YEAR         PIC 9(2).
015800         10  CURRENT-MONTH        PIC 9(2).
015900         10  CURRENT-DAY          PIC 9(2).
016000     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
016100     05  CURRENT-TIME.
016200         10  CURRENT-HOUR         PIC 9(2).
016300         10  CURRENT-MINUTE       PIC 9(2).
016400         10  CURRENT-SECOND       PIC 9(2).
016500         10  CURRENT-HNDSEC       PIC 9(2).
016600
016700 COPY AGTMSTR.
016800 COPY PARMRCD.
016900 COPY AGTYPMST.
017000 COPY DISTMST.
017100 COPY EXPRCPR.
017200
017300 01  AGTYPE-TABLE.
017400     05  AGTYPE-ENTRY  OCCURS 50 TIMES
017500                       INDEXED BY AGTYPE-IX.
017600         10  TBL-AGTYPE-ID        PIC 9(4).
017700         10  TBL-AGTYPE-MAXDEBT   PIC S9(9) COMP-3.
017800     05  AGTYPE-COUNT             PIC S9(4) COMP VALUE +0.
017900
018000 01  DISTRICT-TABLE.
018100     05  DISTRICT-ENTRY OCCURS 200 TIMES
018200                        INDEXED BY DIST-IX.
018300         10  TBL-DIST-ID          PIC 9(4).
018400         10  TBL-DIST-COUNT       PIC S9(6) COMP-3 VALUE +0.
018500     05  DISTRICT-COUNT           PIC S9(4) COMP VALUE +0.
018600
018700*--- UP TO 2,000 ACTIVE AGENTS, PER CURRENT BUSINESS VOLUME.
018800 01  AGT-XREF-TABLE.
018900     05  AGT-XREF-ENTRY OCCURS 2000 TIMES
019000                        INDEXED BY XREF-IX.
019100         10  TBL-XREF-ID          PIC 9(6).
019200         10  TBL-XREF-NAME        PIC X(50).
019300         10  TBL-XREF-HASEXP      PIC X(1)  VALUE 'N'.
019400     05  XREF-COUNT               PIC S9(6) COMP-3 VALUE +0.
019500
019600 01  DEBT-SEED-RECORD.
019700     COPY DBTRPTR.
019800
019900 01  WS-FIELDS.
020000     05  WS-AGTMAST-STATUS       PIC X(2)  VALUE SPACES.
020100     05  WS-AGTNEW-STATUS        PIC X(2)  VALUE SPACES.
020200     05  WS-AGTTRAN-STATUS       PIC X(2)  VALUE SPACES.
020300     05  WS-AGTYPE-STATUS        PIC X(2)  VALUE SPACES.
020400     05  WS-DISTRICT-STATUS      PIC X(2)  VALUE SPACES.
020500     05  WS-EXPRCP-STATUS        PIC X(2)  VALUE SPACES.
020600     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
020700     05  WS-DEBTRPT-STATUS       PIC X(2)  VALUE SPACES.
020800     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
021000     05  WS-TRAN-OK              PIC X     VALUE 'N'.
021200     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.
021300     05  WS-REASON               PIC X(40) VALUE SPACES.
021400     05  WS-FOUND-SW             PIC X     VALUE 'N'.
021500         88  WS-FOUND            VALUE 'Y'.
021510     05  WS-CAP-FOUND-SW         PIC X     VALUE 'N'.
021520         88  WS-CAP-IS-FOUND     VALUE 'Y'.
021600     05  WS-MAX-DISTRICT-AGTS    PIC S9(6) COMP-3 VALUE +0.
021700     05  WS-OLD-DIST-IX          PIC S9(4) COMP VALUE +0.
021800     05  WS-NEW-DIST-IX          PIC S9(4) COMP VALUE +0.
021900     05  WS-OLD-TYPE-IX          PIC S9(4) COMP VALUE +0.
022000     05  WS-NEW-TYPE-IX          PIC S9(4) COMP VALUE +0.
022100
022200 01  REPORT-TOTALS.
022300     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
022400     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
022500     05  NUM-ADD-REQUESTS        PIC S9(9)   COMP-3  VALUE +0.
022600     05  NUM-ADD-PROCESSED       PIC S9(9)   COMP-3  VALUE +0.
022700     05  NUM-UPDATE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
022800     05  NUM-UPDATE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
022900     05  NUM-DELETE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
023000     05  NUM-DELETE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
023100
023200 01  ERR-MSG-BAD-TRAN.
023300     05  FILLER PIC X(31)
023400                  VALUE 'AGENT TRANSACTION REJECTED -   '.
023500     05  ERR-MSG-DATA1            PIC X(35)  VALUE SPACES.
023600     05  ERR-MSG-DATA2            PIC X(66)  VALUE SPACES.
023700
023800 01  RPT-HEADER1.
023900     05  FILLER                  PIC X(40)
024000               VALUE 'AGENT ADMISSION/MAINTENANCE RUN   DATE: '.
024100     05  RPT-MM                  PIC 99.
024200     05  FILLER                  PIC X     VALUE '/'.
024300     05  RPT-DD                  PIC 99.
024400     05  FILLER                  PIC X     VALUE '/'.
024500     05  RPT-YY                  PIC 99.
024600     05  FILLER                  PIC X(20)
024700                    VALUE ' (mm/dd/yy)   TIME: '.
024800     05  RPT-HH                  PIC 99.
024900     05  FILLER                  PIC X     VALUE ':'.
025000     05  RPT-MIN                 PIC 99.
025100     05  FILLER                  PIC X     VALUE ':'.
025200     05  RPT-SS                  PIC 99.
025300     05  FILLER                  PIC X(55) VALUE SPACES.
025400
025500 01  RPT-TRAN-DETAIL1.
025600     05  RPT-TRAN-MSG1    PIC X(31)
025700                  VALUE '     Agent transaction OK:    '.
025800     05  RPT-TRAN-ID              PIC 9(6).
025900     05  FILLER                   PIC X(95)  VALUE SPACES.
026000
026100 01  RPT-PURGE-NOTICE.
026200     05  FILLER PIC X(20) VALUE '     CASCADE PURGE: '.
026300     05  RPT-PURGE-ID             PIC 9(6).
026400     05  FILLER PIC X(81)
026500         VALUE ' -- DEBT/PAYMENT/SALES-DETAIL ROWS DUE NEXT RUN'.
026600     05  FILLER                   PIC X(25) VALUE SPACES.
026700
026800 01  RPT-STATS-HDR1.
026900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
027000     05  FILLER PIC X(106) VALUE SPACES.
027100 01  RPT-STATS-HDR2.
027200     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.
027300     05  FILLER PIC X(28) VALUE '        Number        Number'.
027400     05  FILLER PIC X(78) VALUE SPACES.
027500 01  RPT-STATS-HDR3.
027600     05  FILLER PIC X(26) VALUE 'Type          Transactions'.
027700     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
027800     05  FILLER PIC X(78) VALUE SPACES.
027900 01  RPT-STATS-DETAIL.
028000     05  RPT-TRAN            PIC X(10).
028100     05  FILLER              PIC X(4)     VALUE SPACES.
028200     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
028300     05  FILLER              PIC X(3)     VALUE SPACES.
028400     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.
028500     05  FILLER              PIC X(3)     VALUE SPACES.
028600     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.
028700     05  FILLER              PIC X(79)   VALUE SPACES.
028800
028900*****************************************************************
029000 PROCEDURE DIVISION.
029100*****************************************************************
029200
029300 000-MAIN.
029400     ACCEPT CURRENT-DATE FROM DATE.
029500     ACCEPT CURRENT-TIME FROM TIME.
029600     DISPLAY 'AGTTRN1 STARTED DATE = ' CURRENT-MONTH '/'
029700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
029800
029900     PERFORM 700-OPEN-FILES.
030000     PERFORM 800-INIT-REPORT.
030100
030200     PERFORM 730-READ-AGTMAST.
030300     PERFORM 710-READ-TRAN-FILE.
030400     PERFORM 100-PROCESS-TRANSACTIONS
030500             UNTIL WS-TRAN-EOF = 'Y'.
030600
030700     PERFORM 850-REPORT-TRAN-STATS.
030800     PERFORM 790-CLOSE-FILES.
030900
031000     GOBACK.
031100
031200 100-PROCESS-TRANSACTIONS.
031300     ADD +1 TO NUM-TRAN-RECS.
031400     MOVE 'N' TO WS-TRAN-OK.
031500     EVALUATE TRUE
031600         WHEN TRAN-IS-ADD
031700             PERFORM 210-PROCESS-ADD-TRAN
031800         WHEN TRAN-IS-UPDATE
031900             PERFORM 200-PROCESS-UPDATE-TRAN
032000         WHEN TRAN-IS-DELETE
032100             PERFORM 220-PROCESS-DELETE-TRAN
032200         WHEN OTHER
032300             MOVE 'UNKNOWN TRANSACTION CODE:  ' TO ERR-MSG-DATA1
032400             MOVE TRAN-CODE                    TO ERR-MSG-DATA2
032500             PERFORM 299-REPORT-BAD-TRAN
032600     END-EVALUATE.
032700     IF WS-TRAN-OK = 'Y'
032800         PERFORM 830-REPORT-TRAN-PROCESSED
032900     END-IF.
033000     PERFORM 710-READ-TRAN-FILE.
033100
033200 200-PROCESS-UPDATE-TRAN.
033300     ADD +1 TO NUM-UPDATE-REQUESTS.
033400     PERFORM 720-POSITION-AGTMAST.
033500     IF AGT-ID NOT = TRAN-AGT-ID OR WS-AGTMAST-EOF = 'Y'
033600         MOVE 'NO MATCHING AGENT:    '  TO ERR-MSG-DATA1
033700         MOVE TRAN-AGT-ID               TO ERR-MSG-DATA2
033800         PERFORM 299-REPORT-BAD-TRAN
033900     ELSE
034000         PERFORM 201-VALIDATE-UPDATE
034100         IF WS-REASON = SPACES
034200             MOVE TRAN-AGT-TYPE-ID    TO AGT-TYPE-ID
034300             MOVE TRAN-DISTRICT-ID    TO AGT-DISTRICT-ID
034400             MOVE TRAN-DEBT-MONEY     TO AGT-DEBT-MONEY
034500             MOVE TRAN-AGT-NAME       TO AGT-NAME
034600             MOVE TRAN-PHONE          TO AGT-PHONE
034700             MOVE TRAN-EMAIL          TO AGT-EMAIL
034800             MOVE TRAN-ADDRESS        TO AGT-ADDRESS
034900             PERFORM 740-WRITE-AGTNEW
035000             PERFORM 730-READ-AGTMAST
035100             ADD +1 TO NUM-UPDATE-PROCESSED
035200             MOVE 'Y' TO WS-TRAN-OK
035300         ELSE
035400             MOVE WS-REASON           TO ERR-MSG-DATA1
035500             MOVE SPACES              TO ERR-MSG-DATA2
035600             PERFORM 299-REPORT-BAD-TRAN
035700             PERFORM 740-WRITE-AGTNEW
035800             PERFORM 730-READ-AGTMAST
035900         END-IF
036000     END-IF.
036100
036200 201-VALIDATE-UPDATE.
036300*--- RULE 2: NEW DEBT MUST FIT THE (POSSIBLY NEW) TYPE'S CEILING;
036400*--- A TYPE CHANGE MUST FIT THE *CURRENT* DEBT BEFORE IT TAKES
036500*--- EFFECT; A DISTRICT CHANGE MUST RESPECT THE DISTRICT CAP.
036600     MOVE SPACES TO WS-REASON.
036700     PERFORM 900-FIND-AGTYPE.
036800     IF NOT WS-FOUND
036900         MOVE 'UNKNOWN AGENT TYPE ON UPDATE' TO WS-REASON
037000     ELSE
037100         MOVE AGTYPE-IX TO WS-NEW-TYPE-IX
037200         IF AGT-TYPE-ID NOT = TRAN-AGT-TYPE-ID
037300            AND AGT-DEBT-MONEY >
037400                TBL-AGTYPE-MAXDEBT(WS-NEW-TYPE-IX)
037500             MOVE 'CURRENT DEBT EXCEEDS NEW TYPE' TO WS-REASON
037600         END-IF
037700     END-IF.
037800     IF WS-REASON = SPACES
037900         IF TRAN-DEBT-MONEY < 0
038000            OR TRAN-DEBT-MONEY >
038100               TBL-AGTYPE-MAXDEBT(WS-NEW-TYPE-IX)
038200             MOVE 'DEBT MONEY OUT OF RANGE' TO WS-REASON
038300         END-IF
038400     END-IF.
038500     IF WS-REASON = SPACES
038600        AND AGT-DISTRICT-ID NOT = TRAN-DISTRICT-ID
038700         PERFORM 910-FIND-DISTRICT
038800         IF NOT WS-FOUND
038900             MOVE 'UNKNOWN DISTRICT ON UPDATE' TO WS-REASON
039000         ELSE
039100             IF TBL-DIST-COUNT(DIST-IX) >= WS-MAX-DISTRICT-AGTS
039200                 MOVE 'DISTRICT AT CAPACITY' TO WS-REASON
039300             ELSE
039400                 SUBTRACT 1 FROM TBL-DIST-COUNT(WS-OLD-DIST-IX)
039500                 ADD      1 TO   TBL-DIST-COUNT(DIST-IX)
039600             END-IF
039700         END-IF
039800     END-IF.
039900
040000 210-PROCESS-ADD-TRAN.
040100     ADD +1 TO NUM-ADD-REQUESTS.
040200     PERFORM 720-POSITION-AGTMAST.
040300     IF AGT-ID = TRAN-AGT-ID AND WS-AGTMAST-EOF NOT = 'Y'
040400         MOVE 'DUPLICATE AGENT ID:   '  TO ERR-MSG-DATA1
040500         MOVE TRAN-AGT-ID               TO ERR-MSG-DATA2
040600         PERFORM 299-REPORT-BAD-TRAN
040700     ELSE
040800         PERFORM 211-VALIDATE-ADD
040900         IF WS-REASON = SPACES
041000             MOVE SPACES                TO AGT-RECORD
041100             MOVE TRAN-AGT-ID            TO AGT-ID
041200             MOVE TRAN-AGT-NAME          TO AGT-NAME
041300             MOVE TRAN-AGT-TYPE-ID       TO AGT-TYPE-ID
041400             MOVE TRAN-PHONE             TO AGT-PHONE
041500             MOVE TRAN-EMAIL             TO AGT-EMAIL
041600             MOVE TRAN-ADDRESS           TO AGT-ADDRESS
041700             MOVE TRAN-DISTRICT-ID       TO AGT-DISTRICT-ID
041800             MOVE TRAN-RECEPTION-DATE    TO AGT-RECEPTION-DATE
041900             MOVE TRAN-DEBT-MONEY        TO AGT-DEBT-MONEY
042000             PERFORM 740-WRITE-AGTNEW
042100             ADD 1 TO TBL-DIST-COUNT(WS-NEW-DIST-IX)
042200             PERFORM 250-SEED-DEBT-REPORT
042300             ADD +1 TO NUM-ADD-PROCESSED
042400             MOVE 'Y' TO WS-TRAN-OK
042500         ELSE
042600             MOVE WS-REASON              TO ERR-MSG-DATA1
042700             MOVE SPACES                 TO ERR-MSG-DATA2
042800             PERFORM 299-REPORT-BAD-TRAN
042900         END-IF
043000     END-IF.
043100
043200 211-VALIDATE-ADD.
043300*--- RULE 1: NAME NON-BLANK AND UNIQUE; DISTRICT/TYPE MUST EXIST;
043400*--- DEBT MUST BE >= 0 AND <= THE TYPE'S MAX-DEBT; DISTRICT'S
043500*--- CURRENT AGENT COUNT MUST BE BELOW THE PARAMETER CAP.
043600     MOVE SPACES TO WS-REASON.
043700     IF TRAN-AGT-NAME = SPACES
043800         MOVE 'AGENT NAME IS BLANK' TO WS-REASON
043900     ELSE
044000         PERFORM 920-FIND-NAME
044100         IF WS-FOUND
044200             MOVE 'DUPLICATE AGENT NAME' TO WS-REASON
044300         END-IF
044400     END-IF.
044500     IF WS-REASON = SPACES
044600         PERFORM 900-FIND-AGTYPE
044700         IF NOT WS-FOUND
044800             MOVE 'UNKNOWN AGENT TYPE' TO WS-REASON
044900         ELSE
045000             MOVE AGTYPE-IX TO WS-NEW-TYPE-IX
045100             IF TRAN-DEBT-MONEY < 0
045200                OR TRAN-DEBT-MONEY >
045300                   TBL-AGTYPE-MAXDEBT(WS-NEW-TYPE-IX)
045400                 MOVE 'DEBT MONEY OUT OF RANGE' TO WS-REASON
045500             END-IF
045600         END-IF
045700     END-IF.
045800     IF WS-REASON = SPACES
045900         PERFORM 910-FIND-DISTRICT
046000         IF NOT WS-FOUND
046100             MOVE 'UNKNOWN DISTRICT' TO WS-REASON
046200         ELSE
046300             MOVE DIST-IX TO WS-NEW-DIST-IX
046400             IF TBL-DIST-COUNT(WS-NEW-DIST-IX) >=
046500                                     WS-MAX-DISTRICT-AGTS
046600                 MOVE 'DISTRICT AT CAPACITY' TO WS-REASON
046700             END-IF
046800         END-IF
046900     END-IF.
047000
047100 220-PROCESS-DELETE-TRAN.
047200     ADD +1 TO NUM-DELETE-REQUESTS.
047300     PERFORM 720-POSITION-AGTMAST.
047400     IF AGT-ID NOT = TRAN-AGT-ID OR WS-AGTMAST-EOF = 'Y'
047500         MOVE 'NO MATCHING AGENT:    '  TO ERR-MSG-DATA1
047600         MOVE TRAN-AGT-ID               TO ERR-MSG-DATA2
047700         PERFORM 299-REPORT-BAD-TRAN
047800     ELSE
047900*--- RULE 3: BLOCKED IF DEBT-MONEY > 0 OR THE AGENT HAS ANY
048000*--- EXPORT-RECEIPT / EXPORT-DETAIL ROWS ON FILE.
048100         MOVE SPACES TO WS-REASON
048200         IF AGT-DEBT-MONEY > 0
048300             MOVE 'AGENT HAS OUTSTANDING DEBT' TO WS-REASON
048400         ELSE
048500             PERFORM 930-FIND-XREF
048600             IF WS-FOUND
048700                AND TBL-XREF-HASEXP(XREF-IX) = 'Y'
048800                 MOVE 'AGENT HAS EXPORT RECEIPTS' TO WS-REASON
048900             END-IF
049000         END-IF
049100         IF WS-REASON NOT = SPACES
049200             MOVE WS-REASON              TO ERR-MSG-DATA1
049300             MOVE SPACES                 TO ERR-MSG-DATA2
049400             PERFORM 299-REPORT-BAD-TRAN
049500             PERFORM 740-WRITE-AGTNEW
049600             PERFORM 730-READ-AGTMAST
049700         ELSE
049800             PERFORM 910-FIND-DISTRICT
049900             IF WS-FOUND
050000                 SUBTRACT 1 FROM TBL-DIST-COUNT(DIST-IX)
050100             END-IF
050200             PERFORM 730-READ-AGTMAST
050300             ADD +1 TO NUM-DELETE-PROCESSED
050400             MOVE 'Y' TO WS-TRAN-OK
050500             PERFORM 830-PURGE-NOTICE
050600         END-IF
050700     END-IF.
050800
050900 250-SEED-DEBT-REPORT.
051000*--- NEWLY ADMITTED AGENTS START WITH FIRST-DEBT AND ARISEN-DEBT
051100*--- OF ZERO; LAST-DEBT IS WHATEVER OPENING DEBT THE ADMISSION
051200*--- CARRIED (ORDINARILY ZERO, BUT VALIDATED >= 0 ABOVE).
051300     MOVE SPACES              TO DEBT-SEED-RECORD.
051400     MOVE AGT-RECP-MM         TO DBT-MONTH.
051500     MOVE AGT-RECP-CCYY       TO DBT-YEAR.
051600     MOVE AGT-ID              TO DBT-AGT-ID.
051700     MOVE +0                  TO DBT-FIRST-DEBT.
051800     MOVE +0                  TO DBT-ARISEN-DEBT.
051900     MOVE AGT-DEBT-MONEY      TO DBT-LAST-DEBT.
052000     WRITE DEBTRPT-FD-REC FROM DEBT-SEED-RECORD.
052100
052200 299-REPORT-BAD-TRAN.
052300     ADD +1 TO NUM-TRAN-ERRORS.
052400     MOVE 'N' TO WS-TRAN-OK.
052500     WRITE RPT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
052600
052700 700-OPEN-FILES.
052800     OPEN INPUT  AGTYPE.
052900     PERFORM 750-LOAD-AGTYPE-TABLE.
053000     CLOSE AGTYPE.
053100
053200     OPEN INPUT  DISTRICT.
053300     PERFORM 760-LOAD-DISTRICT-TABLE.
053400     CLOSE DISTRICT.
053500
053600     OPEN INPUT  PARMFILE.
053700     PERFORM 780-GET-DISTRICT-CAP.
053800     CLOSE PARMFILE.
053900
054000     OPEN INPUT  AGTMAST.
054100     PERFORM 770-PRESCAN-AGTMAST.
054200     CLOSE AGTMAST.
054300
054400     OPEN INPUT  EXPORTRCP.
054500     PERFORM 775-PRESCAN-EXPORT.
054600     CLOSE EXPORTRCP.
054700
054800     OPEN INPUT    AGTTRAN
054900                   AGTMAST
055000          OUTPUT   AGTNEW
055100                   RPTFILE.
055200     OPEN EXTEND   DEBTRPT.
055300     IF WS-AGTMAST-STATUS NOT = '00'
055400         DISPLAY 'ERROR OPENING AGENT MASTER. RC:'
055500                 WS-AGTMAST-STATUS
055600         MOVE 16 TO RETURN-CODE
055700         MOVE 'Y' TO WS-TRAN-EOF
055800     END-IF.
055900     IF WS-AGTTRAN-STATUS NOT = '00'
056000         DISPLAY 'ERROR OPENING AGENT TRAN FILE. RC:'
056100                 WS-AGTTRAN-STATUS
056200         MOVE 16 TO RETURN-CODE
056300         MOVE 'Y' TO WS-TRAN-EOF
056400     END-IF.
056500
056600 710-READ-TRAN-FILE.
056700     READ AGTTRAN
056800         AT END MOVE 'Y' TO WS-TRAN-EOF.
056900     EVALUATE WS-AGTTRAN-STATUS
057000         WHEN '00'
057100             CONTINUE
057200         WHEN '10'
057300             MOVE 'Y' TO WS-TRAN-EOF
057400         WHEN OTHER
057500             DISPLAY 'ERROR ON TRAN FILE READ. RC:'
057600                     WS-AGTTRAN-STATUS
057700             MOVE 'Y' TO WS-TRAN-EOF
057800     END-EVALUATE.
057900     IF WS-TRAN-EOF = 'Y'
058000         PERFORM 721-COPY-RECORDS
058100             UNTIL WS-AGTMAST-EOF = 'Y'
058200     END-IF.
058300
058400 720-POSITION-AGTMAST.
058500     IF AGT-ID < TRAN-AGT-ID
058600         IF WS-AGTMAST-EOF NOT = 'Y'
058700             PERFORM 721-COPY-RECORDS
058800                 UNTIL AGT-ID >= TRAN-AGT-ID
058900                    OR WS-AGTMAST-EOF = 'Y'
059000         END-IF
059100     END-IF.
059200
059300 721-COPY-RECORDS.
059400     PERFORM 740-WRITE-AGTNEW.
059500     PERFORM 730-READ-AGTMAST.
059600
059700 730-READ-AGTMAST.
059800     READ AGTMAST INTO AGT-RECORD
059900         AT END MOVE 'Y' TO WS-AGTMAST-EOF.
060000     EVALUATE WS-AGTMAST-STATUS
060100         WHEN '00'
060200         WHEN '04'
060300             CONTINUE
060400         WHEN '10'
060500             MOVE 'Y' TO WS-AGTMAST-EOF
060600         WHEN OTHER
060700             DISPLAY 'AGENT MASTER I/O ERROR ON READ. RC:'
060800                     WS-AGTMAST-STATUS
060900     END-EVALUATE.
061000
061100 740-WRITE-AGTNEW.
061200     WRITE AGTNEW-REC FROM AGT-RECORD.
061300     IF WS-AGTNEW-STATUS NOT = '00'
061400         DISPLAY 'AGENT MASTER I/O ERROR ON WRITE. RC:'
061500                 WS-AGTNEW-STATUS
061600     END-IF.
061700
061800 750-LOAD-AGTYPE-TABLE.
061900     SET AGTYPE-IX TO 1.
062000     PERFORM 751-LOAD-ONE-AGTYPE
062100             UNTIL WS-AGTYPE-STATUS = '10'.
062200
062300 751-LOAD-ONE-AGTYPE.
062400     READ AGTYPE INTO AGTYPE-RECORD
062500         AT END MOVE '10' TO WS-AGTYPE-STATUS.
062600     IF WS-AGTYPE-STATUS NOT = '10'
062700         MOVE AGTYPE-ID       TO TBL-AGTYPE-ID(AGTYPE-IX)
062800         MOVE AGTYPE-MAX-DEBT TO
062900                          TBL-AGTYPE-MAXDEBT(AGTYPE-IX)
063000         ADD 1 TO AGTYPE-COUNT
063100         SET AGTYPE-IX UP BY 1
063200     END-IF.
063300
063400 760-LOAD-DISTRICT-TABLE.
063500     SET DIST-IX TO 1.
063600     PERFORM 761-LOAD-ONE-DISTRICT
063700             UNTIL WS-DISTRICT-STATUS = '10'.
063800
063900 761-LOAD-ONE-DISTRICT.
064000     READ DISTRICT INTO DIST-RECORD
064100         AT END MOVE '10' TO WS-DISTRICT-STATUS.
064200     IF WS-DISTRICT-STATUS NOT = '10'
064300         MOVE DIST-ID    TO TBL-DIST-ID(DIST-IX)
064400         MOVE +0         TO TBL-DIST-COUNT(DIST-IX)
064500         ADD 1 TO DISTRICT-COUNT
064600         SET DIST-IX UP BY 1
064700     END-IF.
064800
064900 770-PRESCAN-AGTMAST.
065000     PERFORM 771-PRESCAN-ONE-AGENT
065100             UNTIL WS-AGTMAST-STATUS = '10'.
065200     MOVE 'N' TO WS-AGTMAST-EOF.
065300
065400 771-PRESCAN-ONE-AGENT.
065500     READ AGTMAST INTO AGT-RECORD
065600         AT END MOVE '10' TO WS-AGTMAST-STATUS.
065700     IF WS-AGTMAST-STATUS NOT = '10'
065800         ADD 1 TO XREF-COUNT
065900         MOVE AGT-ID    TO TBL-XREF-ID(XREF-COUNT)
066000         MOVE AGT-NAME  TO TBL-XREF-NAME(XREF-COUNT)
066100         PERFORM 910-FIND-DISTRICT
066200         IF WS-FOUND
066300             ADD 1 TO TBL-DIST-COUNT(DIST-IX)
066400         END-IF
066500     END-IF.
066600
066700 775-PRESCAN-EXPORT.
066800     PERFORM 776-PRESCAN-ONE-RECEIPT
066900             UNTIL WS-EXPRCP-STATUS = '10'.
067000
067100 776-PRESCAN-ONE-RECEIPT.
067200     READ EXPORTRCP INTO EXP-HDR-RECORD
067300         AT END MOVE '10' TO WS-EXPRCP-STATUS.
067400     IF WS-EXPRCP-STATUS NOT = '10'
067500         SET XREF-IX TO 1
067600         SEARCH AGT-XREF-ENTRY
067700             WHEN TBL-XREF-ID(XREF-IX) = EXP-HDR-AGT-ID
067800                 MOVE 'Y' TO TBL-XREF-HASEXP(XREF-IX)
067900         END-SEARCH
068000     END-IF.
068100
068200 780-GET-DISTRICT-CAP.
068210*--- RULE 1: PARAMETER.DAT HOLDS SEVERAL ROWS IN NO GUARANTEED
068220*--- ORDER -- THE CAP ROW MUST BE FOUND BY SCANNING THE WHOLE
068230*--- FILE, NOT BY ASSUMING IT IS THE FIRST RECORD.  2006-10-16
068240*--- PTN  A MISSING CAP ROW IS A SETUP ERROR, NOT A ZERO CAP, SO
068250*--- THE RUN IS ABENDED THE SAME WAY A MASTER FILE OPEN FAILURE
068260*--- IS BELOW.  CR-4761.
068270     MOVE 'N' TO WS-PARMFILE-EOF.
068280     MOVE 'N' TO WS-CAP-FOUND-SW.
068290     PERFORM 781-SCAN-FOR-CAP-ROW
068300         UNTIL WS-PARMFILE-EOF = 'Y' OR WS-CAP-IS-FOUND.
068400     IF WS-CAP-IS-FOUND
068500         MOVE PARM-VALUE(1:6) TO WS-MAX-DISTRICT-AGTS
068600     ELSE
068610         DISPLAY 'AGTTRN1 - max_agent_per_district NOT FOUND ON '
068620                 'PARMFILE -- RUN ABENDED'
068630         MOVE 16 TO RETURN-CODE
068640         MOVE 'Y' TO WS-TRAN-EOF
068650     END-IF.
068660
068670 781-SCAN-FOR-CAP-ROW.
068680     READ PARMFILE INTO PARM-RECORD
068690         AT END MOVE 'Y' TO WS-PARMFILE-EOF.
068700     IF WS-PARMFILE-EOF NOT = 'Y'
068710         IF PARM-KEY (1:23) = 'max_agent_per_district'
068720             MOVE 'Y' TO WS-CAP-FOUND-SW
068730         END-IF
068740     END-IF.
068900
069000 790-CLOSE-FILES.
069100     CLOSE AGTTRAN.
069200     CLOSE RPTFILE.
069300     CLOSE AGTMAST.
069400     CLOSE AGTNEW.
069500     CLOSE DEBTRPT.
069600
069700 800-INIT-REPORT.
069800     MOVE CURRENT-YEAR   TO RPT-YY.
069900     MOVE CURRENT-MONTH  TO RPT-MM.
070000     MOVE CURRENT-DAY    TO RPT-DD.
070100     MOVE CURRENT-HOUR   TO RPT-HH.
070200     MOVE CURRENT-MINUTE TO RPT-MIN.
070300     MOVE CURRENT-SECOND TO RPT-SS.
070400     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
070500
070600 830-REPORT-TRAN-PROCESSED.
070700     MOVE TRAN-AGT-ID TO RPT-TRAN-ID.
070800     WRITE RPT-RECORD FROM RPT-TRAN-DETAIL1.
070900
071000 830-PURGE-NOTICE.
071100     MOVE TRAN-AGT-ID TO RPT-PURGE-ID.
071200     WRITE RPT-RECORD FROM RPT-PURGE-NOTICE.
071300
071400 850-REPORT-TRAN-STATS.
071500     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
071600     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
071700     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
071800
071900     MOVE 'ADD    '            TO RPT-TRAN.
072000     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.
072100     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.
072200     COMPUTE RPT-NUM-TRAN-ERR =
072300                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
072400     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
072500
072600     MOVE 'UPDATE '            TO RPT-TRAN.
072700     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
072800     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
072900     COMPUTE RPT-NUM-TRAN-ERR =
073000                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.
073100     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
073200
073300     MOVE 'DELETE '            TO RPT-TRAN.
073400     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
073500     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
073600     COMPUTE RPT-NUM-TRAN-ERR =
073700                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.
073800     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
073900
074000 900-FIND-AGTYPE.
074100     MOVE 'N' TO WS-FOUND-SW.
074200     SET AGTYPE-IX TO 1.
074300     SEARCH AGTYPE-ENTRY
074400         AT END CONTINUE
074500         WHEN TBL-AGTYPE-ID(AGTYPE-IX) = TRAN-AGT-TYPE-ID
074600             MOVE 'Y' TO WS-FOUND-SW
074700     END-SEARCH.
074800
074900 910-FIND-DISTRICT.
075000     MOVE 'N' TO WS-FOUND-SW.
075100     SET DIST-IX TO 1.
075200     SEARCH DISTRICT-ENTRY
075300         AT END CONTINUE
075400         WHEN TBL-DIST-ID(DIST-IX) = TRAN-DISTRICT-ID
075500             MOVE 'Y' TO WS-FOUND-SW
075600     END-SEARCH.
075700     IF WS-FOUND
075800         MOVE DIST-IX TO WS-OLD-DIST-IX
075900     END-IF.
076000
076100 920-FIND-NAME.
076200     MOVE 'N' TO WS-FOUND-SW.
076300     SET XREF-IX TO 1.
076400     SEARCH AGT-XREF-ENTRY
076500         AT END CONTINUE
076600         WHEN TBL-XREF-NAME(XREF-IX) = TRAN-AGT-NAME
076700             MOVE 'Y' TO WS-FOUND-SW
076800     END-SEARCH.
076900
077000 930-FIND-XREF.
077100     MOVE 'N' TO WS-FOUND-SW.
077200     SET XREF-IX TO 1.
077300     SEARCH AGT-XREF-ENTRY
077400         AT END CONTINUE
077500         WHEN TBL-XREF-ID(XREF-IX) = TRAN-AGT-ID
077600             MOVE 'Y' TO WS-FOUND-SW
077700     END-SEARCH.
