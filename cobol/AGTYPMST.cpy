000100*****************************************************************
000200* AGTYPMST  --  AGENT TYPE MASTER RECORD LAYOUT                  
000300*                                                                
000400*    REFERENCE TABLE OF AGENT CLASSES ("LOAI DAI LY").  EACH     
000500*    TYPE CARRIES THE DEBT CEILING APPLIED AGAINST ITS MEMBER    
000600*    AGENTS BY AGTTRN1 (ADMISSION/UPDATE) AND EXPRCP1 (BILLING). 
000700*                                                                
000800*    CHANGE LOG                                                 
000900*    1989-04-11  RBW  ORIGINAL LAYOUT                            
001000*    1997-06-19  DCS  ADDED AGTYPE-MAX-DEBT (WAS HELD IN A       
001100*                     SEPARATE LIMITS FILE UNTIL THIS RELEASE)   
001200*****************************************************************
001300 01  AGTYPE-RECORD.
001400     05  AGTYPE-KEY.
001500         10  AGTYPE-ID               PIC 9(4).
001600     05  AGTYPE-NAME                 PIC X(30).
001700     05  AGTYPE-MAX-DEBT             PIC S9(9).
001800     05  FILLER                      PIC X(20).
