000100*****************************************************************
000200* DBTACUM  --  MONTH-IN-PROGRESS DEBT ACCUMULATOR RECORD LAYOUT
000300*
000400*    ONE ENTRY PER AGENT PER MONTH.  DBTRFSH1 UPSERTS THIS
000500*    INDEXED FILE EVERY TIME A RECEIPT OR PAYMENT POSTS, SINCE
000600*    THE REAL DEBT-REPORT FILE IS PLAIN SEQUENTIAL AND CANNOT BE
000700*    RANDOMLY REWRITTEN MID-MONTH.  DBTRPT1 DRAINS THIS FILE AT
000800*    MONTH END TO BUILD THE ACTUAL DEBT-REPORT ROWS, THEN
000900*    TRUNCATES IT FOR THE NEXT MONTH.
001000*
001100*    CHANGE LOG
001200*    2005-02-11  PTN  ORIGINAL LAYOUT, CR-4417
001300*****************************************************************
001400 01  ACM-RECORD.
001500     05  ACM-KEY.
001600         10  ACM-MONTH               PIC 9(2).
001700         10  ACM-YEAR                PIC 9(4).
001800         10  ACM-AGT-ID              PIC 9(6).
001900     05  ACM-KEY-N REDEFINES ACM-KEY PIC 9(12).
002000     05  ACM-ARISEN-DEBT             PIC S9(11).
002100     05  FILLER                      PIC X(20).
