000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  DBTRFSH1
000600*
000700* AUTHOR :  Patricia Novak
000800*
000900* CALLED BY EXPRCP1, PAYRCP1, AND DBTRPT1 EVERY TIME A RECEIPT OR
001000* PAYMENT CHANGES AN AGENT'S DEBT, SO THE MONTH'S ARISEN-DEBT IS
001100* ALWAYS CURRENT WITHOUT REWRITING THE WHOLE SEQUENTIAL DEBT
001200* REPORT FILE MID-MONTH.  UPSERTS ONE ROW OF THE INDEXED DBTACUM
001300* STAGING FILE PER AGENT PER MONTH; DBTRPT1 DRAINS DBTACUM AT
001400* MONTH END TO BUILD THE REAL DEBT-REPORT ROWS.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    2005-02-11  PTN  ORIGINAL PROGRAM, CR-4417
001900*    2006-08-14  PTN  OPENS DBTACUM ONCE AND LEAVES IT OPEN FOR
002000*                     THE LIFE OF THE RUN, RATHER THAN ON EVERY
002100*                     CALL -- WAS SHOWING UP IN THE STEP TIMING
002200*                     REPORT  CR-4602
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    DBTRFSH1.
002600 AUTHOR.        Patricia Novak.
002700 INSTALLATION.  THE SYSTEMS GROUP.
002800 DATE-WRITTEN.  02/11/05.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-370.
003500 OBJECT-COMPUTER.   IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT DBTACUM      ASSIGN TO DBTACUM
004200            ORGANIZATION IS INDEXED
004300            ACCESS MODE  IS DYNAMIC
004400            RECORD KEY   IS ACM-KEY
004500            FILE STATUS  IS WS-DBTACUM-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  DBTACUM.
005100 COPY DBTACUM.
005200
005300 WORKING-STORAGE SECTION.
005400 01  WS-FIELDS.
005500     05  WS-DBTACUM-STATUS       PIC X(2)  VALUE SPACES.
005600     05  WS-FILE-OPEN-SW         PIC X     VALUE 'N'.
005700         88  WS-FILE-IS-OPEN     VALUE 'Y'.
005800     05  WS-ACM-KEY-DISPLAY       PIC 9(12) VALUE 0.
005900     05  WS-ACM-KEY-PARTS REDEFINES WS-ACM-KEY-DISPLAY.
006000         10  WS-KEY-MONTH         PIC 9(2).
006100         10  WS-KEY-YEAR          PIC 9(4).
006200         10  WS-KEY-AGT-ID        PIC 9(6).
006300     05  WS-TRACE-PERIOD          PIC 9(6)  VALUE 0.
006400     05  WS-TRACE-PERIOD-R REDEFINES WS-TRACE-PERIOD.
006500         10  WS-TRACE-CCYY        PIC 9(4).
006600         10  WS-TRACE-MM          PIC 9(2).
006700
006800 LINKAGE SECTION.
006900 01  LK-AGT-ID                   PIC 9(6).
007000 01  LK-MONTH                    PIC 9(2).
007100 01  LK-YEAR                     PIC 9(4).
007200 01  LK-DELTA                    PIC S9(11) COMP-3.
007300 01  LK-RETURN-CODE              PIC X.
007400     88  LK-OK                   VALUE SPACE.
007500     88  LK-FILE-ERROR           VALUE 'E'.
007600
007700*****************************************************************
007800 PROCEDURE DIVISION USING LK-AGT-ID, LK-MONTH, LK-YEAR,
007900                           LK-DELTA, LK-RETURN-CODE.
008000*****************************************************************
008100
008200 000-MAIN.
008300     MOVE SPACE TO LK-RETURN-CODE.
008400     MOVE LK-YEAR TO WS-TRACE-CCYY.
008500     MOVE LK-MONTH TO WS-TRACE-MM.
008600     DISPLAY 'DBTRFSH1 CALLED - AGENT ' LK-AGT-ID
008700             ' PERIOD ' WS-TRACE-PERIOD ' DELTA ' LK-DELTA.
008800     IF WS-FILE-IS-OPEN = 'N'
008900         PERFORM 100-OPEN-DBTACUM
009000     END-IF.
009100     IF LK-FILE-ERROR
009200         GOBACK
009300     END-IF.
009400
009500     MOVE LK-MONTH                TO ACM-MONTH.
009600     MOVE LK-YEAR                 TO ACM-YEAR.
009700     MOVE LK-AGT-ID                TO ACM-AGT-ID.
009800
009900     READ DBTACUM
010000         INVALID KEY
010100             PERFORM 200-INSERT-ACCUM
010200         NOT INVALID KEY
010300             PERFORM 300-UPDATE-ACCUM
010400     END-READ.
010500
010600     GOBACK.
010700
010800 100-OPEN-DBTACUM.
010900     OPEN I-O DBTACUM.
011000     EVALUATE WS-DBTACUM-STATUS
011100         WHEN '00'
011200             MOVE 'Y' TO WS-FILE-OPEN-SW
011300         WHEN '05'
011400             MOVE 'Y' TO WS-FILE-OPEN-SW
011500         WHEN '35'
011600*            *> FILE DOES NOT EXIST YET THIS MONTH -- CREATE IT.
011700             OPEN OUTPUT DBTACUM
011800             CLOSE DBTACUM
011900             OPEN I-O DBTACUM
012000             MOVE 'Y' TO WS-FILE-OPEN-SW
012100         WHEN OTHER
012200             DISPLAY 'DBTRFSH1 - DBTACUM OPEN ERROR, RC: '
012300                     WS-DBTACUM-STATUS
012400             MOVE 'E' TO LK-RETURN-CODE
012500     END-EVALUATE.
012600
012700 200-INSERT-ACCUM.
012800     MOVE LK-DELTA TO ACM-ARISEN-DEBT.
012900     WRITE ACM-RECORD.
013000     IF WS-DBTACUM-STATUS NOT = '00'
013100         MOVE ACM-KEY TO WS-ACM-KEY-DISPLAY
013200         DISPLAY 'DBTRFSH1 - DBTACUM WRITE ERROR, RC: '
013300                 WS-DBTACUM-STATUS ' KEY: ' WS-ACM-KEY-DISPLAY
013400         MOVE 'E' TO LK-RETURN-CODE
013500     END-IF.
013600
013700 300-UPDATE-ACCUM.
013800     ADD LK-DELTA TO ACM-ARISEN-DEBT.
013900     REWRITE ACM-RECORD.
014000     IF WS-DBTACUM-STATUS NOT = '00'
014100         MOVE ACM-KEY TO WS-ACM-KEY-DISPLAY
014200         DISPLAY 'DBTRFSH1 - DBTACUM REWRITE ERROR, RC: '
014300                 WS-DBTACUM-STATUS ' KEY: ' WS-ACM-KEY-DISPLAY
014400         MOVE 'E' TO LK-RETURN-CODE
014500     END-IF.
