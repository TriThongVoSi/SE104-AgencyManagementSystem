000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  DBTRPT1
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* MONTH-END DEBT ROLL-FORWARD.  DRAINS THE DBTACUM STAGING FILE
001000* DBTRFSH1 BUILT DURING THE MONTH, WRITES ONE DEBT-REPORT ROW PER
001100* AGENT WITH FIRST-DEBT/ARISEN-DEBT/LAST-DEBT, PRINTS THE DEBT
001200* REPORT LISTING, AND TRUNCATES DBTACUM READY FOR NEXT MONTH.
001300*
001400* ALSO CARRIES OUT THE "CASCADE PURGE" LEFT PENDING BY AGTTRN1
001500* WHEN AN AGENT WITH NO OPEN EXPORT RECEIPTS AND NO DEBT WAS
001600* DELETED -- ANY DEBT-REPORT ROWS STILL ON FILE FOR THAT AGENT
001700* ARE DROPPED DURING THE SAME SEQUENTIAL REWRITE.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    1994-06-07  RBW  ORIGINAL PROGRAM, MODELED ON THE OLD
002200*                     CONTRACT REDEMPTION ANALYSIS JOB
002300*    1997-05-09  DCS  FIRST-DEBT NOW BACKED OUT OF THE AGENT'S
002400*                     CURRENT DEBT-MONEY RATHER THAN CARRIED
002500*                     FROM THE PRIOR DEBT-REPORT ROW, AUDIT
002600*                     FINDING 97-114
002700*    1999-01-06  DCS  Y2K -- DBT-KEY YEAR EXPANDED TO CCYY
002800*                     (WAS YY)
002900*    2005-02-11  PTN  DBTACUM STAGING FILE REPLACES THE OLD
003000*                     IN-MEMORY ARISEN-DEBT CARD DECK, CR-4417
003100*    2005-09-02  PTN  PICKS UP THE CASCADE-PURGE NOTICES AGTTRN1
003200*                     WRITES ON AGENT DELETE, CR-4417
003210*    2006-10-09  PTN  FIRST-DEBT NOW CARRIED FORWARD FROM THE
003220*                     AGENT'S OWN LAST-DEBT OF ITS MOST RECENT
003230*                     PRIOR-PERIOD ROW (715/716), NOT BACKED OUT
003240*                     OF THE CURRENT RUNNING BALANCE -- A NEWLY
003250*                     ADMITTED AGENT WITH OPENING DEBT WAS
003260*                     OTHERWISE SHOWING FIRST-DEBT NONZERO ITS
003270*                     VERY FIRST PERIOD, AUDIT FINDING 06-233,
003280*                     CR-4733
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    DBTRPT1.
003600 AUTHOR.        Doug Stout.
003700 INSTALLATION.  THE SYSTEMS GROUP.
003800 DATE-WRITTEN.  06/07/94.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT DBTACUM      ASSIGN TO DBTACUM
005200            ORGANIZATION IS INDEXED
005300            ACCESS MODE  IS DYNAMIC
005400            RECORD KEY   IS ACM-KEY
005500            FILE STATUS  IS WS-DBTACUM-STATUS.
005600
005700     SELECT AGTMAST      ASSIGN TO AGTMAST
005800            FILE STATUS  IS WS-AGTMAST-STATUS.
005900
006000     SELECT DEBTRPT      ASSIGN TO DEBTRPT
006100            FILE STATUS  IS WS-DEBTRPT-STATUS.
006200
006300     SELECT DEBTNEW      ASSIGN TO DEBTNEW
006400            FILE STATUS  IS WS-DEBTNEW-STATUS.
006500
006600     SELECT PARMFILE     ASSIGN TO PARMFILE
006700            FILE STATUS  IS WS-PARMFILE-STATUS.
006800
006900     SELECT RPTFILE      ASSIGN TO DBTRPT
007000            FILE STATUS  IS WS-REPORT-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  DBTACUM.
007600 COPY DBTACUM.
007700
007800 FD  AGTMAST
007900     RECORDING MODE IS F.
008000 01  AGTMAST-FD-REC              PIC X(331).
008100
008200 FD  DEBTRPT
008300     RECORDING MODE IS F.
008400 01  DEBTRPT-FD-REC              PIC X(73).
008500
008600 FD  DEBTNEW
008700     RECORDING MODE IS F.
008800 01  DEBTNEW-FD-REC              PIC X(73).
008900
009000 FD  PARMFILE
009100     RECORDING MODE IS F.
009200 01  PARMFILE-FD-REC             PIC X(620).
009300
009400 FD  RPTFILE
009500     RECORDING MODE IS F.
009600 01  REPORT-RECORD               PIC X(132).
009700
009800*****************************************************************
009900 WORKING-STORAGE SECTION.
009910*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
009920*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
009930 77  WS-ACUM-EOF                 PIC X     VALUE 'N'.
009940 77  WS-OLD-DEBT-EOF             PIC X     VALUE 'N'.
010000*****************************************************************
010100 01  SYSTEM-DATE-AND-TIME.
010200     05  CURRENT-DATE.
010300         10  CURRENT-YEAR         PIC 9(2).
010400         10  CURRENT-MONTH        PIC 9(2).
010500         10  CURRENT-DAY          PIC 9(2).
010600     05  CURRENT-TIME.
010700         10  CURRENT-HOUR         PIC 9(2).
010800         10  CURRENT-MINUTE       PIC 9(2).
010900         10  CURRENT-SECOND       PIC 9(2).
011000         10  CURRENT-HNDSEC       PIC 9(2).
011100     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
011200
011300 COPY AGTMSTR.
011400 COPY DBTRPTR.
011500 COPY PARMRCD.
011600
011700*--- UP TO 2,000 ACTIVE AGENTS, PER CURRENT BUSINESS VOLUME.
011800 01  AGT-DEBT-TABLE.
011900     05  AGT-DEBT-ENTRY OCCURS 2000 TIMES
012000                        INDEXED BY AGT-IX.
012100         10  TBL-AGT-ID           PIC 9(6).
012200         10  TBL-AGT-DEBT         PIC S9(9) COMP-3.
012210*--- 2006-10-09 PTN  CARRIES THE AGENT'S OWN LAST-DEBT FROM ITS
012220*--- MOST RECENT PRIOR-PERIOD ROW, AND THE PERIOD IT CAME FROM,
012230*--- SO FIRST-DEBT NO LONGER HAS TO BE BACKED OUT OF THE RUNNING
012240*--- BALANCE.  SEE 715/716 BELOW.  CR-4733.
012250         10  TBL-AGT-PRIOR-DEBT   PIC S9(9) COMP-3.
012260         10  TBL-AGT-PRIOR-PERIOD PIC 9(6).
012300     05  AGT-DEBT-COUNT           PIC S9(6) COMP-3 VALUE +0.
012400
012500 01  WS-FIELDS.
012600     05  WS-DBTACUM-STATUS       PIC X(2)  VALUE SPACES.
012700     05  WS-AGTMAST-STATUS       PIC X(2)  VALUE SPACES.
012800     05  WS-DEBTRPT-STATUS       PIC X(2)  VALUE SPACES.
012900     05  WS-DEBTNEW-STATUS       PIC X(2)  VALUE SPACES.
013000     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
013100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
013400     05  WS-NEXT-DBT-ID          PIC 9(8)  VALUE 0.
013500     05  WS-RUN-MONTH            PIC 9(2)  VALUE 0.
013600     05  WS-RUN-YEAR             PIC 9(4)  VALUE 0.
013700     05  WS-FIRST-DEBT           PIC S9(11) COMP-3 VALUE +0.
013800     05  WS-LAST-DEBT            PIC S9(11) COMP-3 VALUE +0.
013900     05  WS-AGT-IX-AT-END        PIC X     VALUE 'N'.
014000     05  WS-AGENT-ACTIVE-SW      PIC X     VALUE 'N'.
014100         88  WS-AGENT-STILL-ACTIVE  VALUE 'Y'.
014200         88  WS-AGENT-NOT-ACTIVE    VALUE 'N'.
014300     05  WS-RUN-PERIOD-NUM       PIC 9(6)  VALUE 0.
014400     05  WS-RUN-PERIOD-R REDEFINES WS-RUN-PERIOD-NUM.
014500         10  WS-RUN-PERIOD-CCYY   PIC 9(4).
014600         10  WS-RUN-PERIOD-MM     PIC 9(2).
014610*--- 2006-10-09 PTN  SAME CCYY/MM LAYOUT, BUT HOLDS THE PERIOD OF
014620*--- WHATEVER OLD DEBT-REPORT ROW 716-SCAN-ONE-OLD-ROW IS LOOKING
014630*--- AT, SO IT CAN BE COMPARED AGAINST THE RUN PERIOD.  CR-4733.
014640     05  WS-DBT-PERIOD-NUM       PIC 9(6)  VALUE 0.
014650     05  WS-DBT-PERIOD-R REDEFINES WS-DBT-PERIOD-NUM.
014660         10  WS-DBT-PERIOD-CCYY   PIC 9(4).
014670         10  WS-DBT-PERIOD-MM     PIC 9(2).
014700
014800 01  REPORT-TOTALS.
014900     05  NUM-AGENTS-REPORTED    PIC S9(9) COMP-3 VALUE +0.
015000     05  NUM-AGENTS-DROPPED     PIC S9(9) COMP-3 VALUE +0.
015100     05  TOT-ARISEN-DEBT        PIC S9(11) COMP-3 VALUE +0.
015200     05  TOT-LAST-DEBT          PIC S9(11) COMP-3 VALUE +0.
015300
015400 01  RPT-HEADER1.
015500     05  FILLER                     PIC X(40)
015600         VALUE 'MONTHLY DEBT ROLL-FORWARD REPORT    FOR: '.
015700     05  RPT-HDR-MM                 PIC 99.
015800     05  FILLER                     PIC X     VALUE '/'.
015900     05  RPT-HDR-CCYY                PIC 9999.
016000     05  FILLER                     PIC X(87) VALUE SPACES.
016100
016200 01  RPT-DBT-HDR1.
016300     05  FILLER PIC X(17) VALUE 'AGENT       FIRST'.
016400     05  FILLER PIC X(21) VALUE '         ARISEN     '.
016500     05  FILLER PIC X(16) VALUE '    LAST        '.
016600     05  FILLER PIC X(78) VALUE SPACES.
016700
016800 01  RPT-DBT-DETAIL.
016900     05  RPT-DBT-AGT-ID             PIC 9(6).
017000     05  FILLER                     PIC X(3) VALUE SPACES.
017100     05  RPT-DBT-FIRST              PIC ZZZ,ZZZ,ZZ9-.
017200     05  FILLER                     PIC X(3) VALUE SPACES.
017300     05  RPT-DBT-ARISEN             PIC ZZZ,ZZZ,ZZ9-.
017400     05  FILLER                     PIC X(3) VALUE SPACES.
017500     05  RPT-DBT-LAST               PIC ZZZ,ZZZ,ZZ9-.
017600     05  FILLER                     PIC X(78) VALUE SPACES.
017700
017800 01  RPT-DBT-DROPPED.
017900     05  FILLER PIC X(32) VALUE 'AGENT DROPPED - ROW REMOVED:   '.
018000     05  RPT-DROP-AGT-ID            PIC 9(6).
018100     05  FILLER                     PIC X(94) VALUE SPACES.
018200
018300 01  RPT-STATS-HDR1.
018400     05  FILLER PIC X(26) VALUE 'Roll-Forward Totals:     '.
018500     05  FILLER PIC X(106) VALUE SPACES.
018600 01  RPT-STATS-DETAIL.
018700     05  RPT-TRAN            PIC X(24).
018800     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
018900     05  FILLER              PIC X(94)   VALUE SPACES.
019000
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300*****************************************************************
019400
019500 000-MAIN.
019600     ACCEPT CURRENT-DATE FROM DATE.
019700     ACCEPT CURRENT-TIME FROM TIME.
019800     DISPLAY 'DBTRPT1 STARTED DATE = ' CURRENT-MONTH '/'
019900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
020000
020100     PERFORM 700-OPEN-FILES.
020200     PERFORM 710-GET-RUN-PERIOD.
020300     MOVE WS-RUN-YEAR  TO WS-RUN-PERIOD-CCYY.
020400     MOVE WS-RUN-MONTH TO WS-RUN-PERIOD-MM.
020500     DISPLAY 'DBTRPT1 ROLLING FORWARD PERIOD: ' WS-RUN-PERIOD-NUM.
020600     PERFORM 800-INIT-REPORT.
020610*--- 2006-10-09 PTN  A FULL PASS OVER THE OLD DEBT REPORT TO PICK
020620*--- UP EACH AGENT'S OWN LAST-DEBT FROM ITS MOST RECENT PRIOR
020630*--- PERIOD, THEN THE FILE IS REWOUND FOR THE NORMAL SEQUENTIAL
020640*--- MERGE BELOW.  CR-4733.
020650     PERFORM 715-BUILD-PRIOR-DEBT-TABLE.
020660     CLOSE DEBTRPT.
020670     OPEN INPUT DEBTRPT.
020680     MOVE 'N' TO WS-OLD-DEBT-EOF.
020690     SET AGT-IX TO 1.
020700
020800     PERFORM 730-READ-OLD-DEBTRPT.
020900     PERFORM 200-SUMMARIZE-ONE-AGENT
021000             UNTIL WS-AGT-IX-AT-END = 'Y'.
021100     PERFORM 400-COPY-FORWARD-OTHER-MONTHS
021200             UNTIL WS-OLD-DEBT-EOF = 'Y'.
021300
021400     PERFORM 850-REPORT-TOTALS.
021500     PERFORM 790-CLOSE-FILES.
021600     PERFORM 900-TRUNCATE-DBTACUM.
021700
021800     GOBACK.
021900
022000 200-SUMMARIZE-ONE-AGENT.
022100*--- RULE 15: FIRST-DEBT FOR THIS PERIOD IS WHATEVER LAST-DEBT
022200*--- 715-BUILD-PRIOR-DEBT-TABLE FOUND ON THE AGENT'S OWN MOST
022300*--- RECENT PRIOR-PERIOD ROW (ZERO IF IT NEVER HAD ONE); LAST-
022400*--- DEBT IS THE CURRENT DEBT-MONEY RUNNING TOTAL ITSELF.
022410*--- 2006-10-09 PTN  FIRST-DEBT NO LONGER BACKED OUT OF THE
022420*--- RUNNING BALANCE -- A NEWLY-ADMITTED AGENT WITH OPENING
022430*--- DEBT BUT NO ACTIVITY YET THIS PERIOD WAS OTHERWISE GETTING
022440*--- FIRST-DEBT = ADMISSION DEBT INSTEAD OF ZERO.  CR-4733.
022500     PERFORM 210-LOOKUP-ARISEN-DEBT.
022600     MOVE TBL-AGT-DEBT(AGT-IX) TO WS-LAST-DEBT.
022700     MOVE TBL-AGT-PRIOR-DEBT(AGT-IX) TO WS-FIRST-DEBT.
022900     ADD +1 TO WS-NEXT-DBT-ID.
023000     MOVE SPACES            TO DBT-RECORD.
023100     MOVE WS-RUN-MONTH       TO DBT-MONTH.
023200     MOVE WS-RUN-YEAR        TO DBT-YEAR.
023300     MOVE TBL-AGT-ID(AGT-IX) TO DBT-AGT-ID.
023400     MOVE WS-NEXT-DBT-ID     TO DBT-ID.
023500     MOVE WS-FIRST-DEBT      TO DBT-FIRST-DEBT.
023600     MOVE ACM-ARISEN-DEBT    TO DBT-ARISEN-DEBT.
023700     MOVE WS-LAST-DEBT       TO DBT-LAST-DEBT.
023800     WRITE DEBTNEW-FD-REC FROM DBT-RECORD.
023900     MOVE TBL-AGT-ID(AGT-IX) TO RPT-DBT-AGT-ID.
024000     MOVE WS-FIRST-DEBT      TO RPT-DBT-FIRST.
024100     MOVE ACM-ARISEN-DEBT    TO RPT-DBT-ARISEN.
024200     MOVE WS-LAST-DEBT       TO RPT-DBT-LAST.
024300     WRITE REPORT-RECORD FROM RPT-DBT-DETAIL.
024400     ADD +1 TO NUM-AGENTS-REPORTED.
024500     ADD ACM-ARISEN-DEBT TO TOT-ARISEN-DEBT.
024600     ADD WS-LAST-DEBT    TO TOT-LAST-DEBT.
024700     SET AGT-IX UP BY 1.
024800     IF AGT-IX > AGT-DEBT-COUNT
024900         MOVE 'Y' TO WS-AGT-IX-AT-END
025000     END-IF.
025100
025200 210-LOOKUP-ARISEN-DEBT.
025300     MOVE WS-RUN-MONTH       TO ACM-MONTH.
025400     MOVE WS-RUN-YEAR        TO ACM-YEAR.
025500     MOVE TBL-AGT-ID(AGT-IX) TO ACM-AGT-ID.
025600     READ DBTACUM
025700         INVALID KEY
025800             MOVE +0 TO ACM-ARISEN-DEBT
025900     END-READ.
026000
026100 400-COPY-FORWARD-OTHER-MONTHS.
026200*--- ANY DEBT-REPORT ROW NOT FOR THE MONTH/YEAR JUST SUMMARIZED
026300*--- BELONGS TO AN EARLIER PERIOD.  IT IS CARRIED FORWARD AS-IS
026400*--- UNLESS ITS AGENT NO LONGER APPEARS ON AGTMAST, IN WHICH
026500*--- CASE IT IS A LEFTOVER FROM AN AGTTRN1 DELETE-TRAN CASCADE
026600*--- PURGE AND IS DROPPED HERE INSTEAD.
026700     IF DBT-MONTH NOT = WS-RUN-MONTH OR DBT-YEAR NOT = WS-RUN-YEAR
026800         SET AGT-IX TO 1
026900         SET WS-AGENT-NOT-ACTIVE TO TRUE
027000         SEARCH AGT-DEBT-ENTRY
027100             AT END CONTINUE
027200             WHEN TBL-AGT-ID(AGT-IX) = DBT-AGT-ID
027300                 SET WS-AGENT-STILL-ACTIVE TO TRUE
027400         END-SEARCH
027500         IF WS-AGENT-STILL-ACTIVE
027600             WRITE DEBTNEW-FD-REC FROM DBT-RECORD
027700         ELSE
027800             MOVE DBT-AGT-ID TO RPT-DROP-AGT-ID
027900             WRITE REPORT-RECORD FROM RPT-DBT-DROPPED
028000             ADD +1 TO NUM-AGENTS-DROPPED
028100         END-IF
028200     END-IF.
028300     PERFORM 730-READ-OLD-DEBTRPT.
028400
028500 700-OPEN-FILES.
028600     OPEN INPUT  AGTMAST.
028700     PERFORM 750-LOAD-AGT-DEBT-TABLE.
028800     CLOSE AGTMAST.
028900
029000     OPEN I-O    DBTACUM.
029100     IF WS-DBTACUM-STATUS NOT = '00' AND WS-DBTACUM-STATUS NOT = '05'
029200         DISPLAY 'DBTRPT1 - DBTACUM OPEN ERROR, RC: '
029300                 WS-DBTACUM-STATUS
029400         MOVE 16 TO RETURN-CODE
029500     END-IF.
029600
029700     OPEN INPUT  DEBTRPT
029800                 PARMFILE
029900          OUTPUT DEBTNEW
030000                 RPTFILE.
030100
030200 710-GET-RUN-PERIOD.
030300     MOVE CURRENT-MONTH TO WS-RUN-MONTH.
030400     MOVE 1900          TO WS-RUN-YEAR.
030500     ADD CURRENT-YEAR TO WS-RUN-YEAR.
030600     IF CURRENT-YEAR < 70
030700         ADD 100 TO WS-RUN-YEAR
030800     END-IF.
030900     READ PARMFILE INTO PARM-RECORD
031000         AT END CONTINUE.
031100     IF PARM-KEY (1:17) = 'run_period_month'
031200        AND PARM-VALUE(1:2) NUMERIC
031300         MOVE PARM-VALUE(1:2) TO WS-RUN-MONTH
031400     END-IF.
031500
031510*--- 2006-10-09 PTN  715/716 ADDED FOR THE RULE 15 FIRST-DEBT
031520*--- FIX, CR-4733.  A STRAIGHT LINEAR SCAN IS FINE HERE -- THE
031530*--- OLD DEBT REPORT IS NOT SORTED BY AGENT, SO THE ONLY WAY TO
031540*--- FIND EACH AGENT'S LATEST PRIOR-PERIOD ROW IS TO LOOK AT ALL
031550*--- OF THEM AND KEEP THE ONE WITH THE HIGHEST PERIOD NUMBER.
031560 715-BUILD-PRIOR-DEBT-TABLE.
031570     MOVE 'N' TO WS-OLD-DEBT-EOF.
031580     PERFORM 730-READ-OLD-DEBTRPT.
031590     PERFORM 716-SCAN-ONE-OLD-ROW
031600             UNTIL WS-OLD-DEBT-EOF = 'Y'.
031610
031620 716-SCAN-ONE-OLD-ROW.
031630     MOVE DBT-YEAR  TO WS-DBT-PERIOD-CCYY.
031640     MOVE DBT-MONTH TO WS-DBT-PERIOD-MM.
031650     IF WS-DBT-PERIOD-NUM < WS-RUN-PERIOD-NUM
031660         SET AGT-IX TO 1
031670         SEARCH AGT-DEBT-ENTRY
031680             AT END CONTINUE
031690             WHEN TBL-AGT-ID(AGT-IX) = DBT-AGT-ID
031700                 IF WS-DBT-PERIOD-NUM > TBL-AGT-PRIOR-PERIOD(AGT-IX)
031710                     MOVE WS-DBT-PERIOD-NUM
031720                                   TO TBL-AGT-PRIOR-PERIOD(AGT-IX)
031730                     MOVE DBT-LAST-DEBT
031740                                   TO TBL-AGT-PRIOR-DEBT(AGT-IX)
031750                 END-IF
031760         END-SEARCH
031770     END-IF.
031780     PERFORM 730-READ-OLD-DEBTRPT.
031790
031800 730-READ-OLD-DEBTRPT.
031810     READ DEBTRPT INTO DBT-RECORD
031820         AT END MOVE 'Y' TO WS-OLD-DEBT-EOF.
031900     EVALUATE WS-DEBTRPT-STATUS
032000         WHEN '00'
032100         WHEN '04'
032200             CONTINUE
032300         WHEN '10'
032400             MOVE 'Y' TO WS-OLD-DEBT-EOF
032500         WHEN OTHER
032600             DISPLAY 'Debt report I/O Error on Read.  RC: '
032700                     WS-DEBTRPT-STATUS
032800     END-EVALUATE.
032900
033000 750-LOAD-AGT-DEBT-TABLE.
033100     PERFORM 751-LOAD-ONE-AGENT
033200             UNTIL WS-AGTMAST-STATUS = '10'.
033300     SET AGT-IX TO 1.
033400     MOVE 'N' TO WS-AGT-IX-AT-END.
033500     IF AGT-DEBT-COUNT = 0
033600         MOVE 'Y' TO WS-AGT-IX-AT-END
033700     END-IF.
033800
033900 751-LOAD-ONE-AGENT.
034000     READ AGTMAST INTO AGT-RECORD
034100         AT END MOVE '10' TO WS-AGTMAST-STATUS.
034200     IF WS-AGTMAST-STATUS NOT = '10'
034300         ADD 1 TO AGT-DEBT-COUNT
034400         MOVE AGT-ID         TO TBL-AGT-ID(AGT-DEBT-COUNT)
034500         MOVE AGT-DEBT-MONEY TO TBL-AGT-DEBT(AGT-DEBT-COUNT)
034600         MOVE +0             TO TBL-AGT-PRIOR-DEBT(AGT-DEBT-COUNT)
034650         MOVE 0              TO TBL-AGT-PRIOR-PERIOD(AGT-DEBT-COUNT)
034700     END-IF.
034800
034900 790-CLOSE-FILES.
035000     CLOSE AGTMAST.
035100     CLOSE DEBTRPT.
035200     CLOSE DEBTNEW.
035300     CLOSE PARMFILE.
035400     CLOSE RPTFILE.
035500
035600 800-INIT-REPORT.
035700     MOVE WS-RUN-MONTH  TO RPT-HDR-MM.
035800     MOVE WS-RUN-YEAR   TO RPT-HDR-CCYY.
035900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
036000     WRITE REPORT-RECORD FROM RPT-DBT-HDR1 AFTER 2.
036100
036200 850-REPORT-TOTALS.
036300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
036400     MOVE 'Agents Reported:       ' TO RPT-TRAN.
036500     MOVE NUM-AGENTS-REPORTED      TO RPT-NUM-TRANS.
036600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
036700     MOVE 'Agents Dropped:        ' TO RPT-TRAN.
036800     MOVE NUM-AGENTS-DROPPED       TO RPT-NUM-TRANS.
036900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
037000
037100 900-TRUNCATE-DBTACUM.
037200*--- SAME "CREATE A NEW, EMPTY FILE" TECHNIQUE THE OLD CONTRACT
037300*--- REDEMPTION ANALYSIS JOB USED TO REBUILD ITS WORK FILE --
037400*--- DBTACUM IS FULLY DRAINED HERE, SO IT IS SAFE TO START THE
037500*--- NEXT MONTH WITH AN EMPTY STAGING FILE.
037600     OPEN OUTPUT DBTACUM.
037700     CLOSE DBTACUM.
