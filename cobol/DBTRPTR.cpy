000100*****************************************************************
000200* DBTRPTR  --  DEBT REPORT RECORD LAYOUT                         
000300*                                                                 
000400*    ONE ENTRY PER AGENT PER MONTH/YEAR.  FIRST-DEBT CARRIES
000500*    FORWARD THE PRIOR MONTH'S LAST-DEBT; ARISEN-DEBT IS THE
000600*    MONTH'S EXPORTS LESS PAYMENTS; LAST-DEBT IS THEIR SUM.
000700*    AGTTRN1 SEEDS A ZERO-DEBT ROW AT AGENT ADMISSION; DBTRPT1
000800*    WRITES THE ACTUAL MONTH-END ROLL-FORWARD ROW FROM THE
000900*    DBTACUM STAGING FILE DBTRFSH1 MAINTAINS DURING THE MONTH.
001000*
001100*    CHANGE LOG
001200*    1994-06-07  RBW  ORIGINAL LAYOUT
001300*    2005-02-11  PTN  CLARIFIED MAINTENANCE RESPONSIBILITY AFTER
001400*                     DBTRFSH1 WAS INTRODUCED, CR-4417
001500*****************************************************************
001600 01  DBT-RECORD.
001700     05  DBT-KEY.
001800         10  DBT-MONTH               PIC 9(2).
001900         10  DBT-YEAR                PIC 9(4).
002000         10  DBT-AGT-ID              PIC 9(6).
002100     05  DBT-ID                      PIC 9(8).
002200     05  DBT-FIRST-DEBT              PIC S9(11).
002300     05  DBT-ARISEN-DEBT             PIC S9(11).
002400     05  DBT-LAST-DEBT               PIC S9(11).
002500     05  FILLER                      PIC X(20).
