000100*****************************************************************
000200* DISTMST  --  DISTRICT MASTER RECORD LAYOUT                     
000300*                                                                
000400*    ONE ENTRY PER SALES DISTRICT.  THE NUMBER OF AGENTS A       
000500*    DISTRICT MAY HOLD IS CAPPED BY PARAMETER                    
000600*    MAX_AGENT_PER_DISTRICT (SEE PARMRCD.CPY / PRMUPD1).         
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1989-04-11  RBW  ORIGINAL LAYOUT                            
001000*****************************************************************
001100 01  DIST-RECORD.
001200     05  DIST-KEY.
001300         10  DIST-ID                 PIC 9(4).
001400     05  DIST-NAME                   PIC X(40).
001500     05  FILLER                      PIC X(20).
