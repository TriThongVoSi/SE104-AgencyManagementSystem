000100*****************************************************************
000200* EXPDTLR  --  EXPORT RECEIPT DETAIL LINE RECORD LAYOUT          
000300*                                                                 
000400*    ONE LINE PER PRODUCT ON AN EXPORT RECEIPT.  EXP-DTL-PRICE   
000500*    IS COPIED FROM PRD-EXPORT-PRICE AT SHIPMENT TIME.           
000600*                                                                 
000700*    CHANGE LOG                                                 
000800*    1992-09-01  RBW  ORIGINAL LAYOUT                            
000900*****************************************************************
001000 01  EXP-DTL-RECORD.
001100     05  EXP-DTL-KEY.
001200         10  EXP-DTL-ID              PIC 9(8).
001300     05  EXP-DTL-HDR-ID              PIC 9(6).
001400     05  EXP-DTL-PRD-ID              PIC 9(6).
001500     05  EXP-DTL-QTY                 PIC S9(7).
001600     05  EXP-DTL-PRICE               PIC S9(9).
001700     05  EXP-DTL-INTO-MONEY          PIC S9(11).
001800     05  FILLER                      PIC X(20).
