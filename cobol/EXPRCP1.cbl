000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  EXPRCP1
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS A SEQUENTIAL TRANSACTION FILE OF EXPORT-RECEIPT DETAIL
001000* LINES, GROUPED BY HEADER ID (A GOOD CASE FOR THE DEBUGGING
001100* LAB WHEN THE GROUPING GOES OUT OF SEQUENCE), AND APPLIES THEM
001200* AGAINST THE SORTED SEQUENTIAL EXPORT RECEIPT / EXPORT DETAIL
001300* MASTERS, PRODUCING NEW MASTERS, AN UPDATED PRODUCT MASTER
001400* (INVENTORY DRAWN DOWN) AND AN UPDATED AGENT MASTER (DEBT
001500* RAISED).  A DELETE TRANSACTION REVERSES ALL THREE.
001600*
001700* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS
001800* LAB -- SEE 0300-PROCESS-DETAIL-LINE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    1992-09-01  RBW  ORIGINAL PROGRAM, EXPORT RECEIPT CREATE
002300*    1993-11-30  RBW  ADDED DELETE-TRAN CASCADE TO DETAIL LINES
002400*    1997-05-09  DCS  DEBT CEILING NOW CHECKED AGAINST THE
002500*                     AGENT'S *CURRENT* TYPE BEFORE THE RECEIPT
002600*                     IS ACCEPTED, AUDIT FINDING 97-114
002700*    1999-01-06  DCS  Y2K -- EXP-HDR-CREATE-DATE EXPANDED TO
002800*                     CCYYMMDD
002900*    2002-05-20  PTN  SPLIT TOTAL-AMOUNT INTO PAID-AMOUNT AND
003000*                     REMAINING-AMOUNT PER CREDIT POLICY CR-3981,
003100*                     ONLY REMAINING-AMOUNT NOW RAISES THE DEBT
003200*    2005-02-11  PTN  ADDED CALL TO DBTRFSH1 SO THE MONTH/YEAR
003300*                     DEBT REPORT ROW STAYS CURRENT AS RECEIPTS
003400*                     ARE BILLED, NOT JUST AT MONTH-END  CR-4417
003410*    2006-10-02  PTN  ADDED THE 'UPD' TRANSACTION CODE (200/201
003420*                     PARAGRAPHS) SO AN EXPORT RECEIPT CAN HAVE
003430*                     ITS CREATE-DATE AND PAID-AMOUNT CORRECTED
003440*                     WITHOUT A DELETE/RE-ADD; ADDED THE MISSING
003450*                     PAID-AMOUNT-EXCEEDS-TOTAL-AMOUNT EDIT ON THE
003460*                     ADD PATH; AND CHANGED THE DBTRFSH1 REFRESH
003470*                     DELTA FROM REMAINING-AMOUNT TO TOTAL-AMOUNT
003480*                     SO THE ARISEN-DEBT BUCKET IS NOT SHORTED BY
003490*                     THE PAID PORTION A SECOND TIME  CR-4721
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    EXPRCP1.
003800 AUTHOR.        Doug Stout.
003900 INSTALLATION.  THE SYSTEMS GROUP.
004000 DATE-WRITTEN.  09/01/92.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT EXPHDR       ASSIGN TO EXPHDR
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS  IS  WS-EXPHDR-STATUS.
005700
005800     SELECT EXPNEW       ASSIGN TO EXPNEW
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS  IS  WS-EXPNEW-STATUS.
006100
006200     SELECT EXPDTL       ASSIGN TO EXPDTL
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS  IS  WS-EXPDTL-STATUS.
006500
006600     SELECT EXPDNEW      ASSIGN TO EXPDNEW
006700            ACCESS IS SEQUENTIAL
006800            FILE STATUS  IS  WS-EXPDNEW-STATUS.
006900
007000     SELECT EXPTRAN      ASSIGN TO EXPTRAN
007100            FILE STATUS  IS  WS-EXPTRAN-STATUS.
007200
007300     SELECT AGTMAST      ASSIGN TO AGTMAST
007400            FILE STATUS  IS  WS-AGTMAST-STATUS.
007500
007600     SELECT AGTNEW       ASSIGN TO AGTNEW
007700            FILE STATUS  IS  WS-AGTNEW-STATUS.
007800
007900     SELECT AGTYPE       ASSIGN TO AGTYPE
008000            FILE STATUS  IS  WS-AGTYPE-STATUS.
008100
008200     SELECT PRODMAST     ASSIGN TO PRODMAST
008300            FILE STATUS  IS  WS-PRODMAST-STATUS.
008400
008500     SELECT PRODNEW      ASSIGN TO PRODNEW
008600            FILE STATUS  IS  WS-PRODNEW-STATUS.
008700
008800     SELECT RPTFILE      ASSIGN TO EXPRPT
008900            FILE STATUS  IS  WS-REPORT-STATUS.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  EXPHDR
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 01  EXPHDR-REC                  PIC X(73).
009800
009900 FD  EXPNEW
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS.
010200 01  EXPNEW-REC                  PIC X(73).
010300
010400 FD  EXPDTL
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS.
010700 01  EXPDTL-REC                  PIC X(67).
010800
010900 FD  EXPDNEW
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS.
011200 01  EXPDNEW-REC                 PIC X(67).
011300
011400 FD  EXPTRAN
011500     RECORDING MODE IS F.
011600 01  EXPTRAN-REC.
011700     05  TRAN-CODE               PIC X(3).
011800         88  TRAN-IS-ADD          VALUE 'ADD'.
011850         88  TRAN-IS-UPDATE       VALUE 'UPD'.
011900         88  TRAN-IS-DELETE       VALUE 'DEL'.
012000     05  TRAN-HDR-ID              PIC 9(6).
012100     05  TRAN-AGT-ID              PIC 9(6).
012200     05  TRAN-CREATE-DATE         PIC 9(8).
012300     05  TRAN-PRD-ID              PIC 9(6).
012400     05  TRAN-QTY                 PIC S9(7).
012500     05  TRAN-PAID-AMOUNT         PIC S9(11).
012600     05  FILLER                   PIC X(27).
012700
012800 FD  AGTMAST
012900     RECORDING MODE IS F.
013000 01  AGTMAST-FD-REC               PIC X(331).
013100
013200 FD  AGTNEW
013300     RECORDING MODE IS F.
013400 01  AGTNEW-FD-REC                PIC X(331).
013500
013600 FD  AGTYPE
013700     RECORDING MODE IS F.
013800 01  AGTYPE-FD-REC                PIC X(63).
013900
014000 FD  PRODMAST
014100     RECORDING MODE IS F.
014200 01  PRODMAST-FD-REC              PIC X(105).
014300
014400 FD  PRODNEW
014500     RECORDING MODE IS F.
014600 01  PRODNEW-FD-REC               PIC X(105).
014700
014800 FD  RPTFILE
014900     RECORDING MODE IS F.
015000 01  REPORT-RECORD               PIC X(132).
015100
015200*****************************************************************
015300 WORKING-STORAGE SECTION.
015310*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
015320*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
015330 77  WS-TRAN-EOF                 PIC X     VALUE SPACES.
015340 77  WS-HDR-FILE-EOF             PIC X     VALUE 'N'.
015350 77  WS-DTL-FILE-EOF             PIC X     VALUE 'N'.
015400*****************************************************************
015500 01  SYSTEM-DATE-AND-TIME.
015600     05  CURRENT-DATE.
015700         10  CURRENT-YEAR         PIC 9(2).
015800         10  CURRENT-MONTH        PIC 9(2).
015900         10  CURRENT-DAY          PIC 9(2).
016000     05  CURRENT-TIME.
016100         10  CURRENT-HOUR         PIC 9(2).
016200         10  CURRENT-MINUTE       PIC 9(2).
016300         10  CURRENT-SECOND       PIC 9(2).
016400         10  CURRENT-HNDSEC       PIC 9(2).
016500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
016600
016700 COPY EXPRCPR.
016800 COPY EXPDTLR.
016900 COPY AGTMSTR.
017000 COPY AGTYPMST.
017100 COPY PRODMST.
017200
017300*--- UP TO 2,000 ACTIVE AGENTS, PER CURRENT BUSINESS VOLUME.
017400 01  AGT-DEBT-TABLE.
017500     05  AGT-DEBT-ENTRY OCCURS 2000 TIMES
017600                        INDEXED BY AGT-IX.
017700         10  TBL-AGT-ID           PIC 9(6).
017800         10  TBL-AGT-TYPE-ID      PIC 9(4).
017900         10  TBL-AGT-DEBT         PIC S9(9)  COMP-3.
018000     05  AGT-DEBT-COUNT           PIC S9(6) COMP-3 VALUE +0.
018100
018200 01  AGTYPE-TABLE.
018300     05  AGTYPE-ENTRY  OCCURS 50 TIMES
018400                        INDEXED BY AGTYPE-IX.
018500         10  TBL-AGTYPE-ID        PIC 9(4).
018600         10  TBL-AGTYPE-MAXDEBT   PIC S9(9) COMP-3.
018700     05  AGTYPE-COUNT             PIC S9(4) COMP VALUE +0.
018800
018900*--- UP TO 5,000 CATALOG ITEMS.
019000 01  PRODUCT-TABLE.
019100     05  PRODUCT-ENTRY OCCURS 5000 TIMES
019200                       INDEXED BY PRD-IX.
019300         10  TBL-PRD-ID           PIC 9(6).
019400         10  TBL-PRD-EXP-PRICE    PIC S9(9)  COMP-3.
019500         10  TBL-PRD-QTY          PIC S9(7)  COMP-3.
019600     05  PRODUCT-COUNT            PIC S9(6) COMP-3 VALUE +0.
019610
019620*--- PRODUCTS ALREADY SEEN ON THE RECEIPT CURRENTLY IN PROGRESS;
019630*--- A PRODUCT MAY NOT APPEAR TWICE ON ONE RECEIPT (RULE 10).
019640 01  HDR-SEEN-TABLE.
019650     05  HDR-SEEN-ENTRY OCCURS 50 TIMES
019660                        INDEXED BY SEEN-IX.
019670         10  HDR-SEEN-PRD-ID      PIC 9(6).
019680     05  HDR-SEEN-COUNT           PIC S9(4) COMP VALUE +0.
019700
019800 01  WS-FIELDS.
019900     05  WS-EXPHDR-STATUS        PIC X(2)  VALUE SPACES.
020000     05  WS-EXPNEW-STATUS        PIC X(2)  VALUE SPACES.
020100     05  WS-EXPDTL-STATUS        PIC X(2)  VALUE SPACES.
020200     05  WS-EXPDNEW-STATUS       PIC X(2)  VALUE SPACES.
020300     05  WS-EXPTRAN-STATUS       PIC X(2)  VALUE SPACES.
020400     05  WS-AGTMAST-STATUS       PIC X(2)  VALUE SPACES.
020500     05  WS-AGTNEW-STATUS        PIC X(2)  VALUE SPACES.
020600     05  WS-AGTYPE-STATUS        PIC X(2)  VALUE SPACES.
020700     05  WS-PRODMAST-STATUS      PIC X(2)  VALUE SPACES.
020800     05  WS-PRODNEW-STATUS       PIC X(2)  VALUE SPACES.
020900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
021100     05  WS-TRAN-OK              PIC X     VALUE 'N'.
021400     05  WS-REASON               PIC X(40) VALUE SPACES.
021500     05  WS-FOUND-SW             PIC X     VALUE 'N'.
021600         88  WS-FOUND            VALUE 'Y'.
021700     05  WS-CUR-HDR-ID           PIC 9(6)  VALUE 0.
021800     05  WS-HDR-TOTAL-AMOUNT     PIC S9(11) COMP-3 VALUE +0.
021900     05  WS-HDR-AGT-ID           PIC 9(6)  VALUE 0.
022000     05  WS-HDR-CREATE-DATE      PIC 9(8)  VALUE 0.
022100     05  WS-HDR-PAID-AMOUNT      PIC S9(11) COMP-3 VALUE +0.
022200     05  WS-HDR-IN-PROGRESS      PIC X     VALUE 'N'.
022300     05  WS-NEXT-DTL-ID          PIC 9(8)  VALUE 0.
022400     05  WS-REFRESH-MONTH        PIC 9(2)  VALUE 0.
022500     05  WS-REFRESH-YEAR         PIC 9(4)  VALUE 0.
022600     05  WS-REFRESH-DELTA        PIC S9(11) COMP-3 VALUE +0.
022700     05  WS-REFRESH-RC           PIC X     VALUE 'N'.
022710*--- 2006-10-02 PTN  FIELDS FOR THE NEW 200-PROCESS-UPDATE-TRAN
022720*--- PATH, CR-4721.
022730     05  WS-OLD-REMAINING        PIC S9(11) COMP-3 VALUE +0.
022740     05  WS-OLD-REFRESH-MONTH    PIC 9(2)   VALUE 0.
022750     05  WS-OLD-REFRESH-YEAR     PIC 9(4)   VALUE 0.
022760     05  WS-DEBT-CHANGE          PIC S9(11) COMP-3 VALUE +0.
022800
022900 01  REPORT-TOTALS.
023000     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.
023100     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
023200     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.
023300     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.
023350     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
023360     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
023400     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
023500     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
023600
023700 01  ERR-MSG-BAD-TRAN.
023800     05  FILLER PIC X(31)
023900                  VALUE 'Error Processing Transaction. '.
024000     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
024100     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
024200
024300 01  RPT-HEADER1.
024400     05  FILLER                     PIC X(40)
024500         VALUE 'EXPORT RECEIPT BILLING REPORT      DATE: '.
024600     05  RPT-MM                     PIC 99.
024700     05  FILLER                     PIC X     VALUE '/'.
024800     05  RPT-DD                     PIC 99.
024900     05  FILLER                     PIC X     VALUE '/'.
025000     05  RPT-YY                     PIC 99.
025100     05  FILLER                     PIC X(20)
025200                    VALUE ' (mm/dd/yy)   TIME: '.
025300     05  RPT-HH                     PIC 99.
025400     05  FILLER                     PIC X     VALUE ':'.
025500     05  RPT-MIN                    PIC 99.
025600     05  FILLER                     PIC X     VALUE ':'.
025700     05  RPT-SS                     PIC 99.
025800     05  FILLER                     PIC X(55) VALUE SPACES.
025900
026000 01  RPT-TRAN-DETAIL1.
026100     05  RPT-TRAN-MSG1       PIC X(31)
026200                  VALUE '       Receipt billed:        '.
026300     05  RPT-TRAN-ID                PIC 9(6).
026400     05  RPT-TRAN-AMT               PIC ZZZ,ZZZ,ZZZ,ZZ9.
026500     05  FILLER                     PIC X(81)  VALUE SPACES.
026600
026700 01  RPT-STATS-HDR1.
026800     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
026900     05  FILLER PIC X(106) VALUE SPACES.
027000 01  RPT-STATS-HDR2.
027100     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.
027200     05  FILLER PIC X(28) VALUE '        Number        Number'.
027300     05  FILLER PIC X(78) VALUE SPACES.
027400 01  RPT-STATS-HDR3.
027500     05  FILLER PIC X(26) VALUE 'Type          Transactions'.
027600     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
027700     05  FILLER PIC X(78) VALUE SPACES.
027800 01  RPT-STATS-DETAIL.
027900     05  RPT-TRAN            PIC X(10).
028000     05  FILLER              PIC X(4)     VALUE SPACES.
028100     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
028200     05  FILLER              PIC X(3)     VALUE SPACES.
028300     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.
028400     05  FILLER              PIC X(3)     VALUE SPACES.
028500     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.
028600     05  FILLER              PIC X(79)   VALUE SPACES.
028700
028800*****************************************************************
028900 PROCEDURE DIVISION.
029000*****************************************************************
029100
029200 000-MAIN.
029300     ACCEPT CURRENT-DATE FROM DATE.
029400     ACCEPT CURRENT-TIME FROM TIME.
029500     DISPLAY 'EXPRCP1 STARTED DATE = ' CURRENT-MONTH '/'
029600            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
029700
029800     PERFORM 700-OPEN-FILES.
029900     PERFORM 800-INIT-REPORT.
030000
030100     PERFORM 730-READ-EXPHDR.
030200     PERFORM 731-READ-EXPDTL.
030300     PERFORM 710-READ-TRAN-FILE.
030400     PERFORM 100-PROCESS-TRANSACTIONS
030500             UNTIL WS-TRAN-EOF = 'Y'.
030600     IF WS-HDR-IN-PROGRESS = 'Y'
030700         PERFORM 250-FINALIZE-RECEIPT
030800     END-IF.
030900
031000     PERFORM 850-REPORT-TRAN-STATS.
031100     PERFORM 870-REWRITE-AGTMAST.
031200     PERFORM 880-REWRITE-PRODMAST.
031300     PERFORM 790-CLOSE-FILES.
031400
031500     GOBACK.
031600
031700 100-PROCESS-TRANSACTIONS.
031800     ADD +1 TO NUM-TRAN-RECS.
031900     MOVE 'N' TO WS-TRAN-OK.
031910*--- 2006-10-02 PTN  AN INCOMING UPDATE MUST ALSO CLOSE OUT ANY
031920*--- HEADER STILL IN PROGRESS, SAME AS A NEW ADD DOES.  CR-4721.
032000     IF WS-HDR-IN-PROGRESS = 'Y'
032100        AND (TRAN-IS-UPDATE
032200             OR (TRAN-IS-ADD AND TRAN-HDR-ID NOT = WS-CUR-HDR-ID))
032300         PERFORM 250-FINALIZE-RECEIPT
032400     END-IF.
032500     EVALUATE TRUE
032600         WHEN TRAN-IS-ADD
032700             PERFORM 210-PROCESS-RECEIPT-TRAN
032750         WHEN TRAN-IS-UPDATE
032760             PERFORM 200-PROCESS-UPDATE-TRAN
032800         WHEN TRAN-IS-DELETE
032900             PERFORM 500-PROCESS-DELETE-TRAN
033000         WHEN OTHER
033100             MOVE 'UNKNOWN TRANSACTION CODE:  ' TO ERR-MSG-DATA1
033200             MOVE TRAN-CODE                    TO ERR-MSG-DATA2
033300             PERFORM 299-REPORT-BAD-TRAN
033400     END-EVALUATE.
033500     PERFORM 710-READ-TRAN-FILE.
033600
033610*--- 2006-10-02 PTN  UPDATE SUPPORT ADDED BELOW, CR-4721.  AN
033620*--- UPDATE TRANSACTION CARRIES ONE LINE ONLY -- THE NEW
033630*--- CREATE-DATE AND PAID-AMOUNT FOR AN EXISTING RECEIPT -- AND
033640*--- DOES NOT TOUCH THE DETAIL LINES OR THE TOTAL-AMOUNT, SAME AS
033650*--- PAYRCP1'S OWN 200/201 PAIR DOES FOR A PAYMENT RECEIPT.
033660 200-PROCESS-UPDATE-TRAN.
033670     ADD +1 TO NUM-UPDATE-REQUESTS.
033680     PERFORM 720-POSITION-EXPHDR.
033690     IF EXP-HDR-ID NOT = TRAN-HDR-ID OR WS-HDR-FILE-EOF = 'Y'
033700         MOVE 'NO MATCHING RECEIPT FOR UPDATE:' TO ERR-MSG-DATA1
033710         MOVE TRAN-HDR-ID                 TO ERR-MSG-DATA2
033720         PERFORM 299-REPORT-BAD-TRAN
033730     ELSE
033740         PERFORM 201-VALIDATE-UPDATE
033750     END-IF.
033760
033770 201-VALIDATE-UPDATE.
033780*--- RULE 11: AN UPDATE REVERSES THE RECEIPT'S OLD STANDING OFF
033790*--- THE AGENT'S DEBT AND THE OLD MONTH'S DEBT REPORT, THEN
033800*--- RE-VALIDATES AND RE-APPLIES THE NEW STANDING, THE SAME WAY
033810*--- A FRESH RECEIPT IS VALIDATED IN 250-FINALIZE-RECEIPT.
033820     MOVE SPACES                    TO WS-REASON.
033830     MOVE EXP-HDR-REMAINING-AMOUNT   TO WS-OLD-REMAINING.
033840     MOVE EXP-HDR-MM                 TO WS-OLD-REFRESH-MONTH.
033850     MOVE EXP-HDR-CCYY               TO WS-OLD-REFRESH-YEAR.
033860     SET AGT-IX TO 1.
033870     SEARCH AGT-DEBT-ENTRY
033880         AT END MOVE 'UNKNOWN AGENT ON RECEIPT' TO WS-REASON
033890         WHEN TBL-AGT-ID(AGT-IX) = EXP-HDR-AGT-ID
033900             CONTINUE
033910     END-SEARCH.
033920     IF WS-REASON = SPACES
033930         IF TRAN-PAID-AMOUNT > EXP-HDR-TOTAL-AMOUNT
033940             MOVE 'PAID AMOUNT EXCEEDS TOTAL AMOUNT' TO WS-REASON
033950         END-IF
033960     END-IF.
033970     IF WS-REASON = SPACES
033980         SET AGTYPE-IX TO 1
033990         SEARCH AGTYPE-ENTRY
034000             AT END MOVE 'UNKNOWN AGENT TYPE' TO WS-REASON
034010             WHEN TBL-AGTYPE-ID(AGTYPE-IX) =
034020                             TBL-AGT-TYPE-ID(AGT-IX)
034030                 CONTINUE
034040         END-SEARCH
034050     END-IF.
034060     IF WS-REASON = SPACES
034070         COMPUTE WS-DEBT-CHANGE =
034080                 EXP-HDR-TOTAL-AMOUNT - TRAN-PAID-AMOUNT
034090               - WS-OLD-REMAINING
034100         COMPUTE TBL-AGT-DEBT(AGT-IX) =
034110                 TBL-AGT-DEBT(AGT-IX) + WS-DEBT-CHANGE
034120         IF TBL-AGT-DEBT(AGT-IX) >
034130                          TBL-AGTYPE-MAXDEBT(AGTYPE-IX)
034140             MOVE 'RECEIPT EXCEEDS DEBT CEILING' TO WS-REASON
034150             COMPUTE TBL-AGT-DEBT(AGT-IX) =
034160                     TBL-AGT-DEBT(AGT-IX) - WS-DEBT-CHANGE
034170         END-IF
034180     END-IF.
034190     IF WS-REASON NOT = SPACES
034200         MOVE WS-REASON                 TO ERR-MSG-DATA1
034210         MOVE SPACES                    TO ERR-MSG-DATA2
034220         PERFORM 299-REPORT-BAD-TRAN
034230     ELSE
034240         MOVE TRAN-CREATE-DATE          TO EXP-HDR-CREATE-DATE
034250         MOVE TRAN-PAID-AMOUNT          TO EXP-HDR-PAID-AMOUNT
034260         COMPUTE EXP-HDR-REMAINING-AMOUNT =
034270                 EXP-HDR-TOTAL-AMOUNT - EXP-HDR-PAID-AMOUNT
034280         WRITE EXPNEW-REC FROM EXP-HDR-RECORD.
034290         PERFORM 722-COPY-DETAIL-FOR-HEADER.
034300         PERFORM 730-READ-EXPHDR.
034310         MOVE TRAN-HDR-ID                TO RPT-TRAN-ID
034320         MOVE EXP-HDR-TOTAL-AMOUNT       TO RPT-TRAN-AMT
034330         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
034340         ADD +1 TO NUM-UPDATE-PROCESSED.
034350*--- REVERSE THE OLD TOTAL-AMOUNT OUT OF THE OLD MONTH, THEN
034360*--- APPLY THE SAME TOTAL-AMOUNT INTO THE (POSSIBLY CHANGED)
034370*--- NEW MONTH -- THE TOTAL-AMOUNT ITSELF NEVER CHANGES ON AN
034380*--- UPDATE, ONLY WHICH MONTH IT IS CHARGED AGAINST MAY.
034390         MOVE WS-OLD-REFRESH-MONTH      TO WS-REFRESH-MONTH
034400         MOVE WS-OLD-REFRESH-YEAR       TO WS-REFRESH-YEAR
034410         COMPUTE WS-REFRESH-DELTA = 0 - EXP-HDR-TOTAL-AMOUNT
034420         CALL 'DBTRFSH1' USING EXP-HDR-AGT-ID, WS-REFRESH-MONTH,
034430                                WS-REFRESH-YEAR, WS-REFRESH-DELTA,
034440                                WS-REFRESH-RC
034450         MOVE EXP-HDR-MM                TO WS-REFRESH-MONTH
034460         MOVE EXP-HDR-CCYY              TO WS-REFRESH-YEAR
034470         MOVE EXP-HDR-TOTAL-AMOUNT      TO WS-REFRESH-DELTA
034480         CALL 'DBTRFSH1' USING EXP-HDR-AGT-ID, WS-REFRESH-MONTH,
034490                                WS-REFRESH-YEAR, WS-REFRESH-DELTA,
034500                                WS-REFRESH-RC
034510         MOVE 'Y' TO WS-TRAN-OK
034520     END-IF.
034530
034540 210-PROCESS-RECEIPT-TRAN.
034600*--- RULE 10: EACH DETAIL LINE'S MONEY IS QTY TIMES THE PRODUCT'S
034650*--- CURRENT EXPORT PRICE; THE LINE IS REJECTED IF THE PRODUCT
034700*--- IS UNKNOWN OR INVENTORY CANNOT COVER THE QUANTITY.
034750     IF WS-HDR-IN-PROGRESS = 'N'
034800         PERFORM 720-POSITION-EXPHDR
034850         ADD +1 TO NUM-ADD-REQUESTS
034900         MOVE TRAN-HDR-ID         TO WS-CUR-HDR-ID
034950         MOVE TRAN-AGT-ID         TO WS-HDR-AGT-ID
035000         MOVE TRAN-CREATE-DATE    TO WS-HDR-CREATE-DATE
035050         MOVE TRAN-PAID-AMOUNT    TO WS-HDR-PAID-AMOUNT
035100         MOVE +0                  TO WS-HDR-TOTAL-AMOUNT
035150         MOVE +0                  TO HDR-SEEN-COUNT
035200         MOVE 'Y'                 TO WS-HDR-IN-PROGRESS
035250     END-IF.
035300     PERFORM 300-PROCESS-DETAIL-LINE THRU 300-EXIT.
035350
035400 300-PROCESS-DETAIL-LINE.
035450*--- 2006-09-05 PTN  RULE 10 DUP-PRODUCT CHECK MOVED AHEAD OF THE
035500*---               INVENTORY CHECK AND RECAST WITH GO-TO REJECT
035550*---               EXITS, TO MATCH THE WAY THE SHOP HAS ALWAYS
035600*---               WRITTEN A MULTI-STEP EDIT.  CR-4618.
035650     MOVE SPACES TO WS-REASON.
035700     SET SEEN-IX TO 1.
035750     SEARCH HDR-SEEN-ENTRY
035800         AT END CONTINUE
035850         WHEN HDR-SEEN-PRD-ID(SEEN-IX) = TRAN-PRD-ID
035900             MOVE 'DUPLICATE PRODUCT ON RECEIPT' TO WS-REASON
035950     END-SEARCH.
036000     IF WS-REASON NOT = SPACES
036050         GO TO 300-REJECT-LINE.
036100     SET PRD-IX TO 1.
036150     SEARCH PRODUCT-ENTRY
036200         AT END MOVE 'UNKNOWN PRODUCT ON RECEIPT' TO WS-REASON
036250         WHEN TBL-PRD-ID(PRD-IX) = TRAN-PRD-ID
036300             CONTINUE
036350     END-SEARCH.
036400     IF WS-REASON NOT = SPACES
036450         GO TO 300-REJECT-LINE.
036500     IF TRAN-QTY <= 0 OR TRAN-QTY > TBL-PRD-QTY(PRD-IX)
036550         MOVE 'INSUFFICIENT INVENTORY' TO WS-REASON
036600         GO TO 300-REJECT-LINE
036650     END-IF.
036700     ADD 1 TO HDR-SEEN-COUNT.
036750     MOVE TRAN-PRD-ID TO HDR-SEEN-PRD-ID(HDR-SEEN-COUNT).
036800     ADD +1 TO WS-NEXT-DTL-ID.
036850     MOVE SPACES                  TO EXP-DTL-RECORD.
036900     MOVE WS-NEXT-DTL-ID           TO EXP-DTL-ID.
036950     MOVE WS-CUR-HDR-ID            TO EXP-DTL-HDR-ID.
037000     MOVE TRAN-PRD-ID              TO EXP-DTL-PRD-ID.
037050     MOVE TRAN-QTY                 TO EXP-DTL-QTY.
037100     MOVE TBL-PRD-EXP-PRICE(PRD-IX) TO EXP-DTL-PRICE.
037150     COMPUTE EXP-DTL-INTO-MONEY =
037200             TRAN-QTY * TBL-PRD-EXP-PRICE(PRD-IX).
037250     WRITE EXPDNEW-REC FROM EXP-DTL-RECORD.
037300     SUBTRACT TRAN-QTY FROM TBL-PRD-QTY(PRD-IX).
037350     ADD EXP-DTL-INTO-MONEY TO WS-HDR-TOTAL-AMOUNT.
037400     MOVE 'Y' TO WS-TRAN-OK.
037450     GO TO 300-EXIT.
037500 300-REJECT-LINE.
037550     MOVE WS-REASON               TO ERR-MSG-DATA1.
037600     MOVE SPACES                  TO ERR-MSG-DATA2.
037650     PERFORM 299-REPORT-BAD-TRAN.
037700 300-EXIT.
037750     EXIT.
037800
038600 250-FINALIZE-RECEIPT.
038700*--- RULE 10 (CONT'D): THE PORTION NOT PAID AT RECEIPT TIME RAISES
038800*--- THE AGENT'S DEBT.  THE RECEIPT IS REFUSED OUTRIGHT IF THAT
038900*--- WOULD PUSH THE AGENT PAST ITS TYPE'S DEBT CEILING.
039000     MOVE SPACES TO WS-REASON.
039100     SET AGT-IX TO 1.
039200     SEARCH AGT-DEBT-ENTRY
039300         AT END MOVE 'UNKNOWN AGENT ON RECEIPT' TO WS-REASON
039400         WHEN TBL-AGT-ID(AGT-IX) = WS-HDR-AGT-ID
039500             CONTINUE
039600     END-SEARCH.
039700     IF WS-REASON = SPACES
039710*--- RULE 10 (CONT'D): THE AGENT MAY NOT BE PAID MORE AT RECEIPT
039720*--- TIME THAN THE RECEIPT IS ACTUALLY WORTH.  FOUND DURING THE
039730*--- EXPORT-RECEIPT REVIEW, CR-4721, 2006-10-02 PTN.
039740         IF WS-HDR-PAID-AMOUNT > WS-HDR-TOTAL-AMOUNT
039750             MOVE 'PAID AMOUNT EXCEEDS TOTAL AMOUNT' TO WS-REASON
039760         END-IF
039900     END-IF.
040000     IF WS-REASON = SPACES
040050         SET AGTYPE-IX TO 1
040100         SEARCH AGTYPE-ENTRY
040200             AT END MOVE 'UNKNOWN AGENT TYPE' TO WS-REASON
040300             WHEN TBL-AGTYPE-ID(AGTYPE-IX) =
040400                             TBL-AGT-TYPE-ID(AGT-IX)
040500                 CONTINUE
040600         END-SEARCH
040700     END-IF.
040800     IF WS-REASON = SPACES
040900         COMPUTE TBL-AGT-DEBT(AGT-IX) =
041000                 TBL-AGT-DEBT(AGT-IX)
041100               + WS-HDR-TOTAL-AMOUNT - WS-HDR-PAID-AMOUNT
041200         IF TBL-AGT-DEBT(AGT-IX) >
041300                          TBL-AGTYPE-MAXDEBT(AGTYPE-IX)
041400             MOVE 'RECEIPT EXCEEDS DEBT CEILING' TO WS-REASON
041500             COMPUTE TBL-AGT-DEBT(AGT-IX) =
041600                     TBL-AGT-DEBT(AGT-IX)
041700                   - WS-HDR-TOTAL-AMOUNT + WS-HDR-PAID-AMOUNT
041800         END-IF
041900     END-IF.
042000     IF WS-REASON NOT = SPACES
042100         MOVE WS-REASON                TO ERR-MSG-DATA1
042200         MOVE SPACES                   TO ERR-MSG-DATA2
042300         PERFORM 299-REPORT-BAD-TRAN
042400     ELSE
042500         MOVE SPACES                   TO EXP-HDR-RECORD
042600         MOVE WS-CUR-HDR-ID             TO EXP-HDR-ID
042700         MOVE WS-HDR-AGT-ID             TO EXP-HDR-AGT-ID
042800         MOVE WS-HDR-CREATE-DATE        TO EXP-HDR-CREATE-DATE
042900         MOVE WS-HDR-TOTAL-AMOUNT       TO EXP-HDR-TOTAL-AMOUNT
043000         MOVE WS-HDR-PAID-AMOUNT        TO EXP-HDR-PAID-AMOUNT
043100         COMPUTE EXP-HDR-REMAINING-AMOUNT =
043200                 WS-HDR-TOTAL-AMOUNT - WS-HDR-PAID-AMOUNT
043300         WRITE EXPNEW-REC FROM EXP-HDR-RECORD.
043400         MOVE WS-CUR-HDR-ID             TO RPT-TRAN-ID
043500         MOVE WS-HDR-TOTAL-AMOUNT        TO RPT-TRAN-AMT
043600         WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
043700         ADD +1 TO NUM-ADD-PROCESSED.
043800         MOVE EXP-HDR-CCYY              TO WS-REFRESH-YEAR
043900         MOVE EXP-HDR-MM                TO WS-REFRESH-MONTH
043950*--- 2006-10-02 PTN  RULE 15 WANTS THE ARISEN-DEBT BUCKET FED
043960*--- WITH THE FULL TOTAL-AMOUNT, NOT THE UNPAID REMAINDER --
043970*--- THE PAID PORTION IS ALREADY BACKED OUT SEPARATELY BY
043980*--- PAYRCP1'S OWN REFRESH CALL.  CR-4721.
044000         MOVE EXP-HDR-TOTAL-AMOUNT      TO WS-REFRESH-DELTA
044100         CALL 'DBTRFSH1' USING WS-HDR-AGT-ID, WS-REFRESH-MONTH,
044200                                WS-REFRESH-YEAR, WS-REFRESH-DELTA,
044300                                WS-REFRESH-RC
044400     END-IF.
044500     MOVE 'N' TO WS-HDR-IN-PROGRESS.
044600
044700 500-PROCESS-DELETE-TRAN.
044800*--- RULE 11: DELETE RESTORES THE INVENTORY AND REVERSES THE
044900*--- AGENT'S DEBT FOR THE REMAINING-AMOUNT, THEN DROPS THE
045000*--- HEADER AND ITS DETAIL LINES FROM THE NEW MASTERS.
045100     ADD +1 TO NUM-DELETE-REQUESTS.
045200     PERFORM 720-POSITION-EXPHDR.
045300     IF EXP-HDR-ID NOT = TRAN-HDR-ID OR WS-HDR-FILE-EOF = 'Y'
045400         MOVE 'NO MATCHING RECEIPT:  '  TO ERR-MSG-DATA1
045500         MOVE TRAN-HDR-ID              TO ERR-MSG-DATA2
045600         PERFORM 299-REPORT-BAD-TRAN
045700     ELSE
045800         SET AGT-IX TO 1
045900         SEARCH AGT-DEBT-ENTRY
046000             AT END CONTINUE
046100             WHEN TBL-AGT-ID(AGT-IX) = EXP-HDR-AGT-ID
046200                 SUBTRACT EXP-HDR-REMAINING-AMOUNT
046300                         FROM TBL-AGT-DEBT(AGT-IX)
046400         END-SEARCH
046500         MOVE EXP-HDR-CCYY              TO WS-REFRESH-YEAR
046600         MOVE EXP-HDR-MM                TO WS-REFRESH-MONTH
046650*--- 2006-10-02 PTN  REVERSE THE SAME TOTAL-AMOUNT THAT WAS
046660*--- ORIGINALLY FED IN, PER THE RULE 15 FIX ABOVE.  CR-4721.
046700         COMPUTE WS-REFRESH-DELTA = 0 - EXP-HDR-TOTAL-AMOUNT
046800         CALL 'DBTRFSH1' USING EXP-HDR-AGT-ID, WS-REFRESH-MONTH,
046900                                WS-REFRESH-YEAR, WS-REFRESH-DELTA,
047000                                WS-REFRESH-RC
047100         PERFORM 510-RESTORE-DETAIL-LINES
047200         PERFORM 730-READ-EXPHDR
047300         ADD +1 TO NUM-DELETE-PROCESSED
047400         MOVE 'Y' TO WS-TRAN-OK
047500     END-IF.
047600
047700 510-RESTORE-DETAIL-LINES.
047800     PERFORM 511-RESTORE-ONE-DETAIL-LINE
047900             UNTIL EXP-DTL-HDR-ID NOT = TRAN-HDR-ID
048000                OR WS-DTL-FILE-EOF = 'Y'.
048100
048200 511-RESTORE-ONE-DETAIL-LINE.
048300     SET PRD-IX TO 1.
048400     SEARCH PRODUCT-ENTRY
048500         AT END CONTINUE
048600         WHEN TBL-PRD-ID(PRD-IX) = EXP-DTL-PRD-ID
048700             ADD EXP-DTL-QTY TO TBL-PRD-QTY(PRD-IX)
048800     END-SEARCH.
048900     PERFORM 731-READ-EXPDTL.
049000
049100 299-REPORT-BAD-TRAN.
049200     ADD +1 TO NUM-TRAN-ERRORS.
049300     MOVE 'N' TO WS-TRAN-OK.
049400     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
049500
049600 700-OPEN-FILES.
049700     OPEN INPUT  AGTYPE.
049800     PERFORM 750-LOAD-AGTYPE-TABLE.
049900     CLOSE AGTYPE.
050000
050100     OPEN INPUT  AGTMAST.
050200     PERFORM 751-LOAD-AGT-DEBT-TABLE.
050300     CLOSE AGTMAST.
050400
050500     OPEN INPUT  PRODMAST.
050600     PERFORM 752-LOAD-PRODUCT-TABLE.
050700     CLOSE PRODMAST.
050800
050900     OPEN INPUT    EXPTRAN
051000                   EXPHDR
051100                   EXPDTL
051200          OUTPUT   EXPNEW
051300                   EXPDNEW
051400                   RPTFILE.
051500     IF WS-EXPHDR-STATUS NOT = '00'
051600         DISPLAY 'ERROR OPENING EXPORT HEADER MASTER. RC:'
051700                 WS-EXPHDR-STATUS
051800         MOVE 16 TO RETURN-CODE
051900         MOVE 'Y' TO WS-TRAN-EOF
052000     END-IF.
052100     IF WS-EXPTRAN-STATUS NOT = '00'
052200         DISPLAY 'ERROR OPENING EXPORT TRAN FILE. RC:'
052300                 WS-EXPTRAN-STATUS
052400         MOVE 16 TO RETURN-CODE
052500         MOVE 'Y' TO WS-TRAN-EOF
052600     END-IF.
052700
052800 710-READ-TRAN-FILE.
052900     READ EXPTRAN
053000         AT END MOVE 'Y' TO WS-TRAN-EOF.
053100     EVALUATE WS-EXPTRAN-STATUS
053200         WHEN '00'
053300             CONTINUE
053400         WHEN '10'
053500             MOVE 'Y' TO WS-TRAN-EOF
053600         WHEN OTHER
053700             DISPLAY 'Error on tran file read.  Code:'
053800                     WS-EXPTRAN-STATUS
053900             MOVE 'Y' TO WS-TRAN-EOF
054000     END-EVALUATE.
054100     IF WS-TRAN-EOF = 'Y'
054200         PERFORM 721-COPY-RECORDS
054300                 UNTIL WS-HDR-FILE-EOF = 'Y'
054400     END-IF.
054500
054600 720-POSITION-EXPHDR.
054700     IF EXP-HDR-ID < TRAN-HDR-ID
054800         IF WS-HDR-FILE-EOF NOT = 'Y'
054900             PERFORM 721-COPY-RECORDS
055000                 UNTIL EXP-HDR-ID >= TRAN-HDR-ID
055100                    OR WS-HDR-FILE-EOF = 'Y'
055200         END-IF
055300     END-IF.
055400
055500 721-COPY-RECORDS.
055600     WRITE EXPNEW-REC FROM EXPHDR-REC.
055700     PERFORM 722-COPY-DETAIL-FOR-HEADER.
055800     PERFORM 730-READ-EXPHDR.
055900
056000 722-COPY-DETAIL-FOR-HEADER.
056100     PERFORM 723-COPY-ONE-DETAIL
056200             UNTIL EXP-DTL-HDR-ID NOT = EXP-HDR-ID
056300                OR WS-DTL-FILE-EOF = 'Y'.
056400
056500 723-COPY-ONE-DETAIL.
056600     WRITE EXPDNEW-REC FROM EXPDTL-REC.
056700     PERFORM 731-READ-EXPDTL.
056800
056900 730-READ-EXPHDR.
057000     READ EXPHDR INTO EXP-HDR-RECORD
057100         AT END MOVE 'Y' TO WS-HDR-FILE-EOF.
057200     EVALUATE WS-EXPHDR-STATUS
057300         WHEN '00'
057400         WHEN '04'
057500             CONTINUE
057600         WHEN '10'
057700             MOVE 'Y' TO WS-HDR-FILE-EOF
057800         WHEN OTHER
057900             DISPLAY 'Export header I/O Error on Read.  RC: '
058000                     WS-EXPHDR-STATUS
058100     END-EVALUATE.
058200
058300 731-READ-EXPDTL.
058400     READ EXPDTL INTO EXP-DTL-RECORD
058500         AT END MOVE 'Y' TO WS-DTL-FILE-EOF.
058600     EVALUATE WS-EXPDTL-STATUS
058700         WHEN '00'
058800         WHEN '04'
058900             CONTINUE
059000         WHEN '10'
059100             MOVE 'Y' TO WS-DTL-FILE-EOF
059200         WHEN OTHER
059300             DISPLAY 'Export detail I/O Error on Read.  RC: '
059400                     WS-EXPDTL-STATUS
059500     END-EVALUATE.
059600
059700 750-LOAD-AGTYPE-TABLE.
059800     SET AGTYPE-IX TO 1.
059900     PERFORM 751A-LOAD-ONE-AGTYPE
060000             UNTIL WS-AGTYPE-STATUS = '10'.
060100
060200 751A-LOAD-ONE-AGTYPE.
060300     READ AGTYPE INTO AGTYPE-RECORD
060400         AT END MOVE '10' TO WS-AGTYPE-STATUS.
060500     IF WS-AGTYPE-STATUS NOT = '10'
060600         MOVE AGTYPE-ID       TO TBL-AGTYPE-ID(AGTYPE-IX)
060700         MOVE AGTYPE-MAX-DEBT TO TBL-AGTYPE-MAXDEBT(AGTYPE-IX)
060800         ADD 1 TO AGTYPE-COUNT
060900         SET AGTYPE-IX UP BY 1
061000     END-IF.
061100
061200 751-LOAD-AGT-DEBT-TABLE.
061300     PERFORM 751B-LOAD-ONE-AGENT
061400             UNTIL WS-AGTMAST-STATUS = '10'.
061500
061600 751B-LOAD-ONE-AGENT.
061700     READ AGTMAST INTO AGT-RECORD
061800         AT END MOVE '10' TO WS-AGTMAST-STATUS.
061900     IF WS-AGTMAST-STATUS NOT = '10'
062000         ADD 1 TO AGT-DEBT-COUNT
062100         MOVE AGT-ID         TO TBL-AGT-ID(AGT-DEBT-COUNT)
062200         MOVE AGT-TYPE-ID    TO TBL-AGT-TYPE-ID(AGT-DEBT-COUNT)
062300         MOVE AGT-DEBT-MONEY TO TBL-AGT-DEBT(AGT-DEBT-COUNT)
062400     END-IF.
062500
062600 752-LOAD-PRODUCT-TABLE.
062700     PERFORM 752A-LOAD-ONE-PRODUCT
062800             UNTIL WS-PRODMAST-STATUS = '10'.
062900
063000 752A-LOAD-ONE-PRODUCT.
063100     READ PRODMAST INTO PRD-RECORD
063200         AT END MOVE '10' TO WS-PRODMAST-STATUS.
063300     IF WS-PRODMAST-STATUS NOT = '10'
063400         ADD 1 TO PRODUCT-COUNT
063500         MOVE PRD-ID           TO TBL-PRD-ID(PRODUCT-COUNT)
063600         MOVE PRD-EXPORT-PRICE TO TBL-PRD-EXP-PRICE
063700                                       (PRODUCT-COUNT)
063800         MOVE PRD-INVENTORY-QTY TO TBL-PRD-QTY(PRODUCT-COUNT)
063900     END-IF.
064000
064100 790-CLOSE-FILES.
064200     CLOSE EXPTRAN.
064300     CLOSE RPTFILE.
064400     CLOSE EXPHDR.
064500     CLOSE EXPNEW.
064600     CLOSE EXPDTL.
064700     CLOSE EXPDNEW.
064800
064900 800-INIT-REPORT.
065000     MOVE CURRENT-YEAR   TO RPT-YY.
065100     MOVE CURRENT-MONTH  TO RPT-MM.
065200     MOVE CURRENT-DAY    TO RPT-DD.
065300     MOVE CURRENT-HOUR   TO RPT-HH.
065400     MOVE CURRENT-MINUTE TO RPT-MIN.
065500     MOVE CURRENT-SECOND TO RPT-SS.
065600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
065700
065800 850-REPORT-TRAN-STATS.
065900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
066000     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
066100     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
066200
066300     MOVE 'RECEIPT '           TO RPT-TRAN.
066400     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.
066500     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.
066600     COMPUTE RPT-NUM-TRAN-ERR =
066700                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
066800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.
066850
066860*--- 2006-10-02 PTN  UPDATE LINE ADDED TO THE STATS BLOCK, CR-4721.
066870     MOVE 'UPDATE  '           TO RPT-TRAN.
066880     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
066890     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
066900     COMPUTE RPT-NUM-TRAN-ERR =
066910                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.
066920     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.
066930
067000     MOVE 'DELETE '            TO RPT-TRAN.
067100     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
067200     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
067300     COMPUTE RPT-NUM-TRAN-ERR =
067400                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.
067500     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.
067600
067700 870-REWRITE-AGTMAST.
067800     OPEN INPUT  AGTMAST.
067900     OPEN OUTPUT AGTNEW.
068000     PERFORM 871-REWRITE-ONE-AGENT
068100             UNTIL WS-AGTMAST-STATUS = '10'.
068200     CLOSE AGTMAST.
068300     CLOSE AGTNEW.
068400
068500 871-REWRITE-ONE-AGENT.
068600     READ AGTMAST INTO AGT-RECORD
068700         AT END MOVE '10' TO WS-AGTMAST-STATUS.
068800     IF WS-AGTMAST-STATUS NOT = '10'
068900         SET AGT-IX TO 1
069000         SEARCH AGT-DEBT-ENTRY
069100             AT END CONTINUE
069200             WHEN TBL-AGT-ID(AGT-IX) = AGT-ID
069300                 MOVE TBL-AGT-DEBT(AGT-IX) TO AGT-DEBT-MONEY
069400         END-SEARCH
069500         WRITE AGTNEW-FD-REC FROM AGT-RECORD
069600     END-IF.
069700
069800 880-REWRITE-PRODMAST.
069900     OPEN INPUT  PRODMAST.
070000     OPEN OUTPUT PRODNEW.
070100     PERFORM 881-REWRITE-ONE-PRODUCT
070200             UNTIL WS-PRODMAST-STATUS = '10'.
070300     CLOSE PRODMAST.
070400     CLOSE PRODNEW.
070500
070600 881-REWRITE-ONE-PRODUCT.
070700     READ PRODMAST INTO PRD-RECORD
070800         AT END MOVE '10' TO WS-PRODMAST-STATUS.
070900     IF WS-PRODMAST-STATUS NOT = '10'
071000         SET PRD-IX TO 1
071100         SEARCH PRODUCT-ENTRY
071200             AT END CONTINUE
071300             WHEN TBL-PRD-ID(PRD-IX) = PRD-ID
071400                 MOVE TBL-PRD-QTY(PRD-IX) TO PRD-INVENTORY-QTY
071500         END-SEARCH
071600         WRITE PRODNEW-FD-REC FROM PRD-RECORD
071700     END-IF.
