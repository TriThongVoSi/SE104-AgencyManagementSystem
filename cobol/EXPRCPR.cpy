000100*****************************************************************
000200* EXPRCPR  --  EXPORT RECEIPT HEADER RECORD LAYOUT               
000300*                                                                 
000400*    ONE ENTRY PER SHIPMENT-AND-BILLING TRANSACTION AGAINST AN   
000500*    AGENT.  REMAINING-AMOUNT IS THE PORTION ADDED TO THE        
000600*    AGENT'S DEBT-MONEY BY EXPRCP1 AND ROLLED FORWARD EACH       
000700*    MONTH BY DBTRFSH1.                                          
000800*                                                                 
000900*    CHANGE LOG                                                 
001000*    1992-09-01  RBW  ORIGINAL LAYOUT                            
001100*    1999-01-06  DCS  Y2K -- EXP-HDR-CREATE-DATE EXPANDED TO     
001200*                     CCYYMMDD (WAS YYMMDD)                      
001300*    2002-05-20  PTN  ADDED EXP-HDR-PAID-AMOUNT AND              
001400*                     EXP-HDR-REMAINING-AMOUNT, SPLIT OUT OF     
001500*                     TOTAL-AMOUNT PER CREDIT POLICY CR-3981     
001600*****************************************************************
001700 01  EXP-HDR-RECORD.
001800     05  EXP-HDR-KEY.
001900         10  EXP-HDR-ID              PIC 9(6).
002000     05  EXP-HDR-AGT-ID              PIC 9(6).
002100     05  EXP-HDR-CREATE-DATE         PIC 9(8).
002200     05  EXP-HDR-DATE-R REDEFINES EXP-HDR-CREATE-DATE.
002300         10  EXP-HDR-CCYY            PIC 9(4).
002400         10  EXP-HDR-MM              PIC 9(2).
002500         10  EXP-HDR-DD              PIC 9(2).
002600     05  EXP-HDR-TOTAL-AMOUNT        PIC S9(11).
002700     05  EXP-HDR-PAID-AMOUNT         PIC S9(11).
002800     05  EXP-HDR-REMAINING-AMOUNT    PIC S9(11).
002900     05  FILLER                      PIC X(20).
