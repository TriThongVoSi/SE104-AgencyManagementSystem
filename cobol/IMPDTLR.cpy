000100*****************************************************************
000200* IMPDTLR  --  IMPORT RECEIPT DETAIL LINE RECORD LAYOUT          
000300*                                                                 
000400*    ONE LINE PER PRODUCT ON AN IMPORT RECEIPT.  IMP-DTL-PRICE   
000500*    IS COPIED FROM PRD-IMPORT-PRICE AT RECEIPT TIME, NOT        
000600*    RE-DERIVED LATER IF THE PRODUCT'S PRICE CHANGES.            
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1992-09-01  RBW  ORIGINAL LAYOUT                            
001000*****************************************************************
001100 01  IMP-DTL-RECORD.
001200     05  IMP-DTL-KEY.
001300         10  IMP-DTL-ID              PIC 9(8).
001400     05  IMP-DTL-HDR-ID              PIC 9(6).
001500     05  IMP-DTL-PRD-ID              PIC 9(6).
001600     05  IMP-DTL-QTY                 PIC S9(7).
001700     05  IMP-DTL-PRICE               PIC S9(9).
001800     05  IMP-DTL-INTO-MONEY          PIC S9(11).
001900     05  FILLER                      PIC X(20).
