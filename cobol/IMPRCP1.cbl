000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  IMPRCP1
000600*
000700* AUTHOR :  R. B. Walsh
000800*
000900* READS A SEQUENTIAL TRANSACTION FILE OF IMPORT-RECEIPT DETAIL
001000* LINES, GROUPED BY HEADER ID THE SAME WAY EXPRCP1 GROUPS EXPORT
001100* DETAIL, AND APPLIES THEM AGAINST THE SORTED SEQUENTIAL IMPORT
001200* RECEIPT / IMPORT DETAIL MASTERS, PRODUCING NEW MASTERS AND AN
001300* UPDATED PRODUCT MASTER (INVENTORY RAISED).  A DELETE
001400* TRANSACTION REVERSES THE INVENTORY AND DROPS THE RECEIPT.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    1991-05-14  RBW  ORIGINAL PROGRAM, GOODS-RECEIVING CREATE
001900*    1993-12-02  RBW  ADDED DELETE-TRAN CASCADE TO DETAIL LINES
002000*    1996-08-19  DCS  REJECT DUPLICATE PRODUCT LINE ON A MULTI-
002100*                     PRODUCT RECEIPT, HELP DESK TICKET 4471
002200*    1998-12-30  DCS  Y2K -- IMP-HDR-CREATE-DATE CONFIRMED
002300*                     ALREADY CCYYMMDD FROM THE 1998 COPYBOOK
002400*                     REWRITE, CLOSED WITH NO CHANGE
002500*    2001-10-03  PTN  DELETE NOW STAGES ALL OF A RECEIPT'S DETAIL
002600*                     LINES BEFORE TOUCHING INVENTORY, SO A
002700*                     SHORTAGE ON ANY ONE LINE REJECTS THE WHOLE
002800*                     RECEIPT INSTEAD OF LEAVING INVENTORY HALF
002900*                     REVERSED  CR-4180
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    IMPRCP1.
003300 AUTHOR.        R. B. Walsh.
003400 INSTALLATION.  THE SYSTEMS GROUP.
003500 DATE-WRITTEN.  05/14/91.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-370.
004200 OBJECT-COMPUTER.   IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT IMPHDR       ASSIGN TO IMPHDR
005000            ACCESS IS SEQUENTIAL
005100            FILE STATUS  IS  WS-IMPHDR-STATUS.
005200
005300     SELECT IMPNEW       ASSIGN TO IMPNEW
005400            ACCESS IS SEQUENTIAL
005500            FILE STATUS  IS  WS-IMPNEW-STATUS.
005600
005700     SELECT IMPDTL       ASSIGN TO IMPDTL
005800            ACCESS IS SEQUENTIAL
005900            FILE STATUS  IS  WS-IMPDTL-STATUS.
006000
006100     SELECT IMPDNEW      ASSIGN TO IMPDNEW
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS  IS  WS-IMPDNEW-STATUS.
006400
006500     SELECT IMPTRAN      ASSIGN TO IMPTRAN
006600            FILE STATUS  IS  WS-IMPTRAN-STATUS.
006700
006800     SELECT PRODMAST     ASSIGN TO PRODMAST
006900            FILE STATUS  IS  WS-PRODMAST-STATUS.
007000
007100     SELECT PRODNEW      ASSIGN TO PRODNEW
007200            FILE STATUS  IS  WS-PRODNEW-STATUS.
007300
007400     SELECT RPTFILE      ASSIGN TO IMPRPT
007500            FILE STATUS  IS  WS-REPORT-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  IMPHDR
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 01  IMPHDR-REC                  PIC X(45).
008400
008500 FD  IMPNEW
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS.
008800 01  IMPNEW-REC                  PIC X(45).
008900
009000 FD  IMPDTL
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 01  IMPDTL-REC                  PIC X(67).
009400
009500 FD  IMPDNEW
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800 01  IMPDNEW-REC                 PIC X(67).
009900
010000 FD  IMPTRAN
010100     RECORDING MODE IS F.
010200 01  IMPTRAN-REC.
010300     05  TRAN-CODE               PIC X(3).
010400         88  TRAN-IS-ADD          VALUE 'ADD'.
010500         88  TRAN-IS-DELETE       VALUE 'DEL'.
010600     05  TRAN-HDR-ID              PIC 9(6).
010700     05  TRAN-CREATE-DATE         PIC 9(8).
010800     05  TRAN-PRD-ID              PIC 9(6).
010900     05  TRAN-QTY                 PIC S9(7).
011000     05  TRAN-QTY-R REDEFINES TRAN-QTY PIC 9(7).
011100     05  FILLER                   PIC X(30).
011200
011300 FD  PRODMAST
011400     RECORDING MODE IS F.
011500 01  PRODMAST-FD-REC              PIC X(105).
011600
011700 FD  PRODNEW
011800     RECORDING MODE IS F.
011900 01  PRODNEW-FD-REC               PIC X(105).
012000
012100 FD  RPTFILE
012200     RECORDING MODE IS F.
012300 01  REPORT-RECORD               PIC X(132).
012400
012500*****************************************************************
012600 WORKING-STORAGE SECTION.
012610*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
012620*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
012630 77  WS-TRAN-EOF                 PIC X     VALUE SPACES.
012640 77  WS-HDR-FILE-EOF             PIC X     VALUE 'N'.
012650 77  WS-DTL-FILE-EOF             PIC X     VALUE 'N'.
012700*****************************************************************
012800 01  SYSTEM-DATE-AND-TIME.
012900     05  CURRENT-DATE.
013000         10  CURRENT-YEAR         PIC 9(2).
013100         10  CURRENT-MONTH        PIC 9(2).
013200         10  CURRENT-DAY          PIC 9(2).
013300     05  CURRENT-TIME.
013400         10  CURRENT-HOUR         PIC 9(2).
013500         10  CURRENT-MINUTE       PIC 9(2).
013600         10  CURRENT-SECOND       PIC 9(2).
013700         10  CURRENT-HNDSEC       PIC 9(2).
013800     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
013900
014000 COPY IMPRCPR.
014100 COPY IMPDTLR.
014200 COPY PRODMST.
014300
014400*--- UP TO 5,000 CATALOG ITEMS.
014500 01  PRODUCT-TABLE.
014600     05  PRODUCT-ENTRY OCCURS 5000 TIMES
014700                       INDEXED BY PRD-IX.
014800         10  TBL-PRD-ID           PIC 9(6).
014900         10  TBL-PRD-IMP-PRICE    PIC S9(9)  COMP-3.
015000         10  TBL-PRD-QTY          PIC S9(7)  COMP-3.
015100     05  PRODUCT-COUNT            PIC S9(6) COMP-3 VALUE +0.
015200
015300*--- PRODUCTS ALREADY SEEN ON THE RECEIPT CURRENTLY IN PROGRESS;
015400*--- A PRODUCT MAY NOT APPEAR TWICE ON ONE RECEIPT.
015500 01  HDR-SEEN-TABLE.
015600     05  HDR-SEEN-ENTRY OCCURS 50 TIMES
015700                        INDEXED BY SEEN-IX.
015800         10  HDR-SEEN-PRD-ID      PIC 9(6).
015900     05  HDR-SEEN-COUNT           PIC S9(4) COMP VALUE +0.
016000
016100*--- DETAIL LINES OF THE RECEIPT CURRENTLY BEING CONSIDERED FOR
016200*--- DELETE, STAGED SO A SHORTAGE ON ONE LINE CAN REJECT THE
016300*--- WHOLE RECEIPT BEFORE ANY INVENTORY IS TOUCHED.
016400 01  DTL-STAGE-TABLE.
016500     05  DTL-STAGE-ENTRY OCCURS 50 TIMES
016600                         INDEXED BY STG-IX.
016700         10  STG-DTL-ID           PIC 9(8).
016800         10  STG-HDR-ID           PIC 9(6).
016900         10  STG-PRD-ID           PIC 9(6).
017000         10  STG-QTY              PIC S9(7).
017100         10  STG-PRICE            PIC S9(9).
017200         10  STG-INTO-MONEY       PIC S9(11).
017300     05  WS-STAGE-COUNT           PIC S9(4) COMP VALUE +0.
017400
017500 01  WS-STAGE-COUNT-DISPLAY       PIC 9(4) VALUE 0.
017600 01  WS-STAGE-COUNT-R REDEFINES WS-STAGE-COUNT-DISPLAY.
017700     05  WS-STAGE-COUNT-HI        PIC 9(2).
017800     05  WS-STAGE-COUNT-LO        PIC 9(2).
017900
018000 01  WS-FIELDS.
018100     05  WS-IMPHDR-STATUS        PIC X(2)  VALUE SPACES.
018200     05  WS-IMPNEW-STATUS        PIC X(2)  VALUE SPACES.
018300     05  WS-IMPDTL-STATUS        PIC X(2)  VALUE SPACES.
018400     05  WS-IMPDNEW-STATUS       PIC X(2)  VALUE SPACES.
018500     05  WS-IMPTRAN-STATUS       PIC X(2)  VALUE SPACES.
018600     05  WS-PRODMAST-STATUS      PIC X(2)  VALUE SPACES.
018700     05  WS-PRODNEW-STATUS       PIC X(2)  VALUE SPACES.
018800     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
019000     05  WS-TRAN-OK              PIC X     VALUE 'N'.
019300     05  WS-REASON               PIC X(40) VALUE SPACES.
019400     05  WS-CUR-HDR-ID           PIC 9(6)  VALUE 0.
019500     05  WS-HDR-TOTAL-AMOUNT     PIC S9(11) COMP-3 VALUE +0.
019600     05  WS-HDR-CREATE-DATE      PIC 9(8)  VALUE 0.
019700     05  WS-HDR-IN-PROGRESS      PIC X     VALUE 'N'.
019800     05  WS-NEXT-DTL-ID          PIC 9(8)  VALUE 0.
019900
020000 01  REPORT-TOTALS.
020100     05  NUM-TRAN-RECS         PIC S9(9)   COMP-3  VALUE +0.
020200     05  NUM-TRAN-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
020300     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.
020400     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.
020500     05  NUM-DELETE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.
020600     05  NUM-DELETE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.
020700
020800 01  ERR-MSG-BAD-TRAN.
020900     05  FILLER PIC X(31)
021000                  VALUE 'Error Processing Transaction. '.
021100     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
021200     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
021300
021400 01  RPT-HEADER1.
021500     05  FILLER                     PIC X(40)
021600         VALUE 'GOODS-RECEIVING REPORT             DATE: '.
021700     05  RPT-MM                     PIC 99.
021800     05  FILLER                     PIC X     VALUE '/'.
021900     05  RPT-DD                     PIC 99.
022000     05  FILLER                     PIC X     VALUE '/'.
022100     05  RPT-YY                     PIC 99.
022200     05  FILLER                     PIC X(20)
022300                    VALUE ' (mm/dd/yy)   TIME: '.
022400     05  RPT-HH                     PIC 99.
022500     05  FILLER                     PIC X     VALUE ':'.
022600     05  RPT-MIN                    PIC 99.
022700     05  FILLER                     PIC X     VALUE ':'.
022800     05  RPT-SS                     PIC 99.
022900     05  FILLER                     PIC X(55) VALUE SPACES.
023000
023100 01  RPT-TRAN-DETAIL1.
023200     05  RPT-TRAN-MSG1       PIC X(31)
023300                  VALUE '       Receipt received:      '.
023400     05  RPT-TRAN-ID                PIC 9(6).
023500     05  RPT-TRAN-AMT               PIC ZZZ,ZZZ,ZZZ,ZZ9.
023600     05  FILLER                     PIC X(81)  VALUE SPACES.
023700
023800 01  RPT-STATS-HDR1.
023900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
024000     05  FILLER PIC X(106) VALUE SPACES.
024100 01  RPT-STATS-HDR2.
024200     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.
024300     05  FILLER PIC X(28) VALUE '        Number        Number'.
024400     05  FILLER PIC X(78) VALUE SPACES.
024500 01  RPT-STATS-HDR3.
024600     05  FILLER PIC X(26) VALUE 'Type          Transactions'.
024700     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
024800     05  FILLER PIC X(78) VALUE SPACES.
024900 01  RPT-STATS-DETAIL.
025000     05  RPT-TRAN            PIC X(10).
025100     05  FILLER              PIC X(4)     VALUE SPACES.
025200     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
025300     05  FILLER              PIC X(3)     VALUE SPACES.
025400     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.
025500     05  FILLER              PIC X(3)     VALUE SPACES.
025600     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.
025700     05  FILLER              PIC X(79)   VALUE SPACES.
025800
025900*****************************************************************
026000 PROCEDURE DIVISION.
026100*****************************************************************
026200
026300 000-MAIN.
026400     ACCEPT CURRENT-DATE FROM DATE.
026500     ACCEPT CURRENT-TIME FROM TIME.
026600     DISPLAY 'IMPRCP1 STARTED DATE = ' CURRENT-DATE-NUM
026700             ' (ccyymmdd ... er, yymmdd, SEE CR-4180 NOTE)'.
026800
026900     PERFORM 700-OPEN-FILES.
027000     PERFORM 800-INIT-REPORT.
027100
027200     PERFORM 730-READ-IMPHDR.
027300     PERFORM 731-READ-IMPDTL.
027400     PERFORM 710-READ-TRAN-FILE.
027500     PERFORM 100-PROCESS-TRANSACTIONS
027600             UNTIL WS-TRAN-EOF = 'Y'.
027700     IF WS-HDR-IN-PROGRESS = 'Y'
027800         PERFORM 250-FINALIZE-RECEIPT
027900     END-IF.
028000
028100     PERFORM 850-REPORT-TRAN-STATS.
028200     PERFORM 880-REWRITE-PRODMAST.
028300     PERFORM 790-CLOSE-FILES.
028400
028500     GOBACK.
028600
028700 100-PROCESS-TRANSACTIONS.
028800     ADD +1 TO NUM-TRAN-RECS.
028900     MOVE 'N' TO WS-TRAN-OK.
029000     IF TRAN-IS-ADD
029100        AND WS-HDR-IN-PROGRESS = 'Y'
029200        AND TRAN-HDR-ID NOT = WS-CUR-HDR-ID
029300         PERFORM 250-FINALIZE-RECEIPT
029400     END-IF.
029500     EVALUATE TRUE
029600         WHEN TRAN-IS-ADD
029700             PERFORM 210-PROCESS-RECEIPT-TRAN
029800         WHEN TRAN-IS-DELETE
029900             PERFORM 500-PROCESS-DELETE-TRAN
030000         WHEN OTHER
030100             MOVE 'UNKNOWN TRANSACTION CODE:  ' TO ERR-MSG-DATA1
030200             MOVE TRAN-CODE                    TO ERR-MSG-DATA2
030300             PERFORM 299-REPORT-BAD-TRAN
030400     END-EVALUATE.
030500     PERFORM 710-READ-TRAN-FILE.
030600
030700 210-PROCESS-RECEIPT-TRAN.
030800*--- RULE 8: EACH LINE'S MONEY IS QTY TIMES THE PRODUCT'S
030900*--- CURRENT IMPORT PRICE; A PRODUCT MAY NOT REPEAT ON THE
031000*--- SAME RECEIPT.
031100     IF WS-HDR-IN-PROGRESS = 'N'
031200         PERFORM 720-POSITION-IMPHDR
031300         ADD +1 TO NUM-ADD-REQUESTS
031400         MOVE TRAN-HDR-ID         TO WS-CUR-HDR-ID
031500         MOVE TRAN-CREATE-DATE    TO WS-HDR-CREATE-DATE
031600         MOVE +0                  TO WS-HDR-TOTAL-AMOUNT
031700         MOVE +0                  TO HDR-SEEN-COUNT
031800         MOVE 'Y'                 TO WS-HDR-IN-PROGRESS
031900     END-IF.
032000     PERFORM 300-PROCESS-DETAIL-LINE THRU 300-EXIT.
032100
032200 300-PROCESS-DETAIL-LINE.
032210*--- 2006-09-05 PTN  RECAST WITH GO-TO REJECT EXITS TO MATCH THE
032220*---               SHOP'S USUAL MULTI-STEP EDIT STYLE, AND TO
032230*---               KEEP IN STEP WITH EXPRCP1.  CR-4618.
032300     MOVE SPACES TO WS-REASON.
032400     SET SEEN-IX TO 1.
032500     SEARCH HDR-SEEN-ENTRY
032600         AT END CONTINUE
032700         WHEN HDR-SEEN-PRD-ID(SEEN-IX) = TRAN-PRD-ID
032800             MOVE 'DUPLICATE PRODUCT ON RECEIPT' TO WS-REASON
032900     END-SEARCH.
033000     IF WS-REASON NOT = SPACES
033010         GO TO 300-REJECT-LINE.
033100     SET PRD-IX TO 1.
033200     SEARCH PRODUCT-ENTRY
033300         AT END MOVE 'UNKNOWN PRODUCT ON RECEIPT'
033400                                            TO WS-REASON
033500         WHEN TBL-PRD-ID(PRD-IX) = TRAN-PRD-ID
033600             CONTINUE
033700     END-SEARCH.
033800     IF WS-REASON NOT = SPACES
033810         GO TO 300-REJECT-LINE.
033900     IF TRAN-QTY <= 0
034000         MOVE 'IMPORT QUANTITY NOT POSITIVE: '  TO WS-REASON
034010         GO TO 300-REJECT-LINE
034100     END-IF.
035100     ADD 1 TO HDR-SEEN-COUNT.
035200     MOVE TRAN-PRD-ID TO HDR-SEEN-PRD-ID(HDR-SEEN-COUNT).
035300     ADD +1 TO WS-NEXT-DTL-ID.
035400     MOVE SPACES                  TO IMP-DTL-RECORD.
035500     MOVE WS-NEXT-DTL-ID           TO IMP-DTL-ID.
035600     MOVE WS-CUR-HDR-ID            TO IMP-DTL-HDR-ID.
035700     MOVE TRAN-PRD-ID              TO IMP-DTL-PRD-ID.
035800     MOVE TRAN-QTY                 TO IMP-DTL-QTY.
035900     MOVE TBL-PRD-IMP-PRICE(PRD-IX) TO IMP-DTL-PRICE.
036000     COMPUTE IMP-DTL-INTO-MONEY =
036100             TRAN-QTY * TBL-PRD-IMP-PRICE(PRD-IX).
036200     WRITE IMPDNEW-REC FROM IMP-DTL-RECORD.
036300     ADD TRAN-QTY TO TBL-PRD-QTY(PRD-IX).
036400     ADD IMP-DTL-INTO-MONEY TO WS-HDR-TOTAL-AMOUNT.
036500     MOVE 'Y' TO WS-TRAN-OK.
036550     GO TO 300-EXIT.
036560 300-REJECT-LINE.
036570     MOVE WS-REASON               TO ERR-MSG-DATA1.
036580     IF WS-REASON(1:14) = 'IMPORT QUANTIT'
036590         MOVE TRAN-QTY-R          TO ERR-MSG-DATA2
036600     ELSE
036610         MOVE SPACES              TO ERR-MSG-DATA2
036620     END-IF.
036630     PERFORM 299-REPORT-BAD-TRAN.
036640 300-EXIT.
036650     EXIT.
036700
036800 250-FINALIZE-RECEIPT.
036900     MOVE SPACES                   TO IMP-HDR-RECORD.
037000     MOVE WS-CUR-HDR-ID             TO IMP-HDR-ID.
037100     MOVE WS-HDR-CREATE-DATE        TO IMP-HDR-CREATE-DATE.
037200     MOVE WS-HDR-TOTAL-AMOUNT       TO IMP-HDR-TOTAL-AMOUNT.
037300     WRITE IMPNEW-REC FROM IMP-HDR-RECORD.
037400     MOVE WS-CUR-HDR-ID             TO RPT-TRAN-ID.
037500     MOVE WS-HDR-TOTAL-AMOUNT        TO RPT-TRAN-AMT.
037600     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL1.
037700     ADD +1 TO NUM-ADD-PROCESSED.
037800     MOVE 'N' TO WS-HDR-IN-PROGRESS.
037900
038000 500-PROCESS-DELETE-TRAN.
038100*--- RULE 9: A SHORTAGE ON ANY ONE LINE REJECTS THE WHOLE
038200*--- RECEIPT.  THE LINES ARE STAGED AND CHECKED BEFORE INVENTORY
038300*--- IS TOUCHED; IF REJECTED, THE HEADER AND LINES ARE COPIED
038400*--- THROUGH TO THE NEW MASTERS UNCHANGED.
038500     ADD +1 TO NUM-DELETE-REQUESTS.
038600     PERFORM 720-POSITION-IMPHDR.
038700     IF IMP-HDR-ID NOT = TRAN-HDR-ID OR WS-HDR-FILE-EOF = 'Y'
038800         MOVE 'NO MATCHING RECEIPT:  '  TO ERR-MSG-DATA1
038900         MOVE TRAN-HDR-ID              TO ERR-MSG-DATA2
039000         PERFORM 299-REPORT-BAD-TRAN
039100     ELSE
039200         PERFORM 520-STAGE-DETAIL-LINES
039300         IF WS-REASON NOT = SPACES
039400             WRITE IMPNEW-REC FROM IMP-HDR-RECORD
039500             PERFORM 525-WRITE-STAGED-LINES
039600             MOVE WS-REASON             TO ERR-MSG-DATA1
039700             MOVE SPACES                TO ERR-MSG-DATA2
039800             PERFORM 299-REPORT-BAD-TRAN
039900         ELSE
040000             PERFORM 522-APPLY-STAGED-LINES
040100             ADD +1 TO NUM-DELETE-PROCESSED
040200             MOVE 'Y' TO WS-TRAN-OK
040300         END-IF
040400         PERFORM 730-READ-IMPHDR
040500     END-IF.
040600
040700 520-STAGE-DETAIL-LINES.
040800     MOVE +0     TO WS-STAGE-COUNT.
040900     MOVE SPACES TO WS-REASON.
041000     PERFORM 521-STAGE-ONE-LINE
041100             UNTIL IMP-DTL-HDR-ID NOT = TRAN-HDR-ID
041200                OR WS-DTL-FILE-EOF = 'Y'.
041300     MOVE WS-STAGE-COUNT TO WS-STAGE-COUNT-DISPLAY.
041400     DISPLAY 'IMPRCP1 - RECEIPT ' TRAN-HDR-ID ' STAGED '
041500             WS-STAGE-COUNT-HI WS-STAGE-COUNT-LO ' LINES'.
041600
041700 521-STAGE-ONE-LINE.
041800     ADD 1 TO WS-STAGE-COUNT.
041900     MOVE IMP-DTL-ID         TO STG-DTL-ID(WS-STAGE-COUNT).
042000     MOVE IMP-DTL-HDR-ID     TO STG-HDR-ID(WS-STAGE-COUNT).
042100     MOVE IMP-DTL-PRD-ID     TO STG-PRD-ID(WS-STAGE-COUNT).
042200     MOVE IMP-DTL-QTY        TO STG-QTY(WS-STAGE-COUNT).
042300     MOVE IMP-DTL-PRICE      TO STG-PRICE(WS-STAGE-COUNT).
042400     MOVE IMP-DTL-INTO-MONEY TO STG-INTO-MONEY(WS-STAGE-COUNT).
042500     SET PRD-IX TO 1.
042600     SEARCH PRODUCT-ENTRY
042700         AT END MOVE 'UNKNOWN PRODUCT ON RECEIPT' TO WS-REASON
042800         WHEN TBL-PRD-ID(PRD-IX) = IMP-DTL-PRD-ID
042900             IF IMP-DTL-QTY > TBL-PRD-QTY(PRD-IX)
043000                 MOVE 'INSUFFICIENT INVENTORY FOR DELETE'
043100                                                TO WS-REASON
043200             END-IF
043300     END-SEARCH.
043400     PERFORM 731-READ-IMPDTL.
043500
043600 522-APPLY-STAGED-LINES.
043700     SET STG-IX TO 1.
043800     PERFORM 523-APPLY-ONE-LINE
043900             VARYING STG-IX FROM 1 BY 1
044000             UNTIL STG-IX > WS-STAGE-COUNT.
044100
044200 523-APPLY-ONE-LINE.
044300     SET PRD-IX TO 1.
044400     SEARCH PRODUCT-ENTRY
044500         AT END CONTINUE
044600         WHEN TBL-PRD-ID(PRD-IX) = STG-PRD-ID(STG-IX)
044700             SUBTRACT STG-QTY(STG-IX) FROM TBL-PRD-QTY(PRD-IX)
044800     END-SEARCH.
044900
045000 525-WRITE-STAGED-LINES.
045100     SET STG-IX TO 1.
045200     PERFORM 526-WRITE-ONE-STAGED-LINE
045300             VARYING STG-IX FROM 1 BY 1
045400             UNTIL STG-IX > WS-STAGE-COUNT.
045500
045600 526-WRITE-ONE-STAGED-LINE.
045700     MOVE SPACES               TO IMP-DTL-RECORD.
045800     MOVE STG-DTL-ID(STG-IX)   TO IMP-DTL-ID.
045900     MOVE STG-HDR-ID(STG-IX)   TO IMP-DTL-HDR-ID.
046000     MOVE STG-PRD-ID(STG-IX)   TO IMP-DTL-PRD-ID.
046100     MOVE STG-QTY(STG-IX)      TO IMP-DTL-QTY.
046200     MOVE STG-PRICE(STG-IX)    TO IMP-DTL-PRICE.
046300     MOVE STG-INTO-MONEY(STG-IX) TO IMP-DTL-INTO-MONEY.
046400     WRITE IMPDNEW-REC FROM IMP-DTL-RECORD.
046500
046600 299-REPORT-BAD-TRAN.
046700     ADD +1 TO NUM-TRAN-ERRORS.
046800     MOVE 'N' TO WS-TRAN-OK.
046900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
047000
047100 700-OPEN-FILES.
047200     OPEN INPUT  PRODMAST.
047300     PERFORM 752-LOAD-PRODUCT-TABLE.
047400     CLOSE PRODMAST.
047500
047600     OPEN INPUT    IMPTRAN
047700                   IMPHDR
047800                   IMPDTL
047900          OUTPUT   IMPNEW
048000                   IMPDNEW
048100                   RPTFILE.
048200     IF WS-IMPHDR-STATUS NOT = '00'
048300         DISPLAY 'ERROR OPENING IMPORT HEADER MASTER. RC:'
048400                 WS-IMPHDR-STATUS
048500         MOVE 16 TO RETURN-CODE
048600         MOVE 'Y' TO WS-TRAN-EOF
048700     END-IF.
048800     IF WS-IMPTRAN-STATUS NOT = '00'
048900         DISPLAY 'ERROR OPENING IMPORT TRAN FILE. RC:'
049000                 WS-IMPTRAN-STATUS
049100         MOVE 16 TO RETURN-CODE
049200         MOVE 'Y' TO WS-TRAN-EOF
049300     END-IF.
049400
049500 710-READ-TRAN-FILE.
049600     READ IMPTRAN
049700         AT END MOVE 'Y' TO WS-TRAN-EOF.
049800     EVALUATE WS-IMPTRAN-STATUS
049900         WHEN '00'
050000             CONTINUE
050100         WHEN '10'
050200             MOVE 'Y' TO WS-TRAN-EOF
050300         WHEN OTHER
050400             DISPLAY 'Error on tran file read.  Code:'
050500                     WS-IMPTRAN-STATUS
050600             MOVE 'Y' TO WS-TRAN-EOF
050700     END-EVALUATE.
050800     IF WS-TRAN-EOF = 'Y'
050900         PERFORM 721-COPY-RECORDS
051000                 UNTIL WS-HDR-FILE-EOF = 'Y'
051100     END-IF.
051200
051300 720-POSITION-IMPHDR.
051400     IF IMP-HDR-ID < TRAN-HDR-ID
051500         IF WS-HDR-FILE-EOF NOT = 'Y'
051600             PERFORM 721-COPY-RECORDS
051700                 UNTIL IMP-HDR-ID >= TRAN-HDR-ID
051800                    OR WS-HDR-FILE-EOF = 'Y'
051900         END-IF
052000     END-IF.
052100
052200 721-COPY-RECORDS.
052300     WRITE IMPNEW-REC FROM IMPHDR-REC.
052400     PERFORM 722-COPY-DETAIL-FOR-HEADER.
052500     PERFORM 730-READ-IMPHDR.
052600
052700 722-COPY-DETAIL-FOR-HEADER.
052800     PERFORM 723-COPY-ONE-DETAIL
052900             UNTIL IMP-DTL-HDR-ID NOT = IMP-HDR-ID
053000                OR WS-DTL-FILE-EOF = 'Y'.
053100
053200 723-COPY-ONE-DETAIL.
053300     WRITE IMPDNEW-REC FROM IMPDTL-REC.
053400     PERFORM 731-READ-IMPDTL.
053500
053600 730-READ-IMPHDR.
053700     READ IMPHDR INTO IMP-HDR-RECORD
053800         AT END MOVE 'Y' TO WS-HDR-FILE-EOF.
053900     EVALUATE WS-IMPHDR-STATUS
054000         WHEN '00'
054100         WHEN '04'
054200             CONTINUE
054300         WHEN '10'
054400             MOVE 'Y' TO WS-HDR-FILE-EOF
054500         WHEN OTHER
054600             DISPLAY 'Import header I/O Error on Read.  RC: '
054700                     WS-IMPHDR-STATUS
054800     END-EVALUATE.
054900
055000 731-READ-IMPDTL.
055100     READ IMPDTL INTO IMP-DTL-RECORD
055200         AT END MOVE 'Y' TO WS-DTL-FILE-EOF.
055300     EVALUATE WS-IMPDTL-STATUS
055400         WHEN '00'
055500         WHEN '04'
055600             CONTINUE
055700         WHEN '10'
055800             MOVE 'Y' TO WS-DTL-FILE-EOF
055900         WHEN OTHER
056000             DISPLAY 'Import detail I/O Error on Read.  RC: '
056100                     WS-IMPDTL-STATUS
056200     END-EVALUATE.
056300
056400 752-LOAD-PRODUCT-TABLE.
056500     PERFORM 752A-LOAD-ONE-PRODUCT
056600             UNTIL WS-PRODMAST-STATUS = '10'.
056700
056800 752A-LOAD-ONE-PRODUCT.
056900     READ PRODMAST INTO PRD-RECORD
057000         AT END MOVE '10' TO WS-PRODMAST-STATUS.
057100     IF WS-PRODMAST-STATUS NOT = '10'
057200         ADD 1 TO PRODUCT-COUNT
057300         MOVE PRD-ID            TO TBL-PRD-ID(PRODUCT-COUNT)
057400         MOVE PRD-IMPORT-PRICE  TO TBL-PRD-IMP-PRICE
057500                                       (PRODUCT-COUNT)
057600         MOVE PRD-INVENTORY-QTY TO TBL-PRD-QTY(PRODUCT-COUNT)
057700     END-IF.
057800
057900 790-CLOSE-FILES.
058000     CLOSE IMPTRAN.
058100     CLOSE RPTFILE.
058200     CLOSE IMPHDR.
058300     CLOSE IMPNEW.
058400     CLOSE IMPDTL.
058500     CLOSE IMPDNEW.
058600
058700 800-INIT-REPORT.
058800     MOVE CURRENT-YEAR   TO RPT-YY.
058900     MOVE CURRENT-MONTH  TO RPT-MM.
059000     MOVE CURRENT-DAY    TO RPT-DD.
059100     MOVE CURRENT-HOUR   TO RPT-HH.
059200     MOVE CURRENT-MINUTE TO RPT-MIN.
059300     MOVE CURRENT-SECOND TO RPT-SS.
059400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
059500
059600 850-REPORT-TRAN-STATS.
059700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
059800     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
059900     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
060000
060100     MOVE 'RECEIPT '           TO RPT-TRAN.
060200     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.
060300     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.
060400     COMPUTE RPT-NUM-TRAN-ERR =
060500                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
060600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.
060700
060800     MOVE 'DELETE '            TO RPT-TRAN.
060900     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
061000     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
061100     COMPUTE RPT-NUM-TRAN-ERR =
061200                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.
061300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.
061400
061500 880-REWRITE-PRODMAST.
061600     OPEN INPUT  PRODMAST.
061700     OPEN OUTPUT PRODNEW.
061800     PERFORM 881-REWRITE-ONE-PRODUCT
061900             UNTIL WS-PRODMAST-STATUS = '10'.
062000     CLOSE PRODMAST.
062100     CLOSE PRODNEW.
062200
062300 881-REWRITE-ONE-PRODUCT.
062400     READ PRODMAST INTO PRD-RECORD
062500         AT END MOVE '10' TO WS-PRODMAST-STATUS.
062600     IF WS-PRODMAST-STATUS NOT = '10'
062700         SET PRD-IX TO 1
062800         SEARCH PRODUCT-ENTRY
062900             AT END CONTINUE
063000             WHEN TBL-PRD-ID(PRD-IX) = PRD-ID
063100                 MOVE TBL-PRD-QTY(PRD-IX) TO PRD-INVENTORY-QTY
063200         END-SEARCH
063300         WRITE PRODNEW-FD-REC FROM PRD-RECORD
063400     END-IF.
