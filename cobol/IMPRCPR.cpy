000100*****************************************************************
000200* IMPRCPR  --  IMPORT RECEIPT HEADER RECORD LAYOUT               
000300*                                                                 
000400*    ONE ENTRY PER GOODS-RECEIVING TRANSACTION.  TOTAL-AMOUNT    
000500*    IS THE SUM OF THE RECEIPT'S IMPDTLR LINES, ACCUMULATED BY   
000600*    IMPRCP1 AS EACH LINE IS WRITTEN.                            
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1992-09-01  RBW  ORIGINAL LAYOUT                            
001000*    1999-01-06  DCS  Y2K -- IMP-HDR-CREATE-DATE EXPANDED TO     
001100*                     CCYYMMDD (WAS YYMMDD)                      
001200*****************************************************************
001300 01  IMP-HDR-RECORD.
001400     05  IMP-HDR-KEY.
001500         10  IMP-HDR-ID              PIC 9(6).
001600     05  IMP-HDR-CREATE-DATE         PIC 9(8).
001700     05  IMP-HDR-DATE-R REDEFINES IMP-HDR-CREATE-DATE.
001800         10  IMP-HDR-CCYY            PIC 9(4).
001900         10  IMP-HDR-MM              PIC 9(2).
002000         10  IMP-HDR-DD              PIC 9(2).
002100     05  IMP-HDR-TOTAL-AMOUNT        PIC S9(11).
002200     05  FILLER                      PIC X(20).
