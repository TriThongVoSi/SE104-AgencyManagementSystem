000100*****************************************************************
000200* PARMRCD  --  BUSINESS PARAMETER RECORD LAYOUT                  
000300*                                                                 
000400*    NAMED KEY/VALUE CONFIGURATION ROWS.  CURRENT KEYS IN USE:   
000500*       MAX_AGENT_PER_DISTRICT   (INTEGER TEXT)                  
000600*       EXPORT_PRICE_RATIO       (DECIMAL TEXT, E.G. "1.02")     
000700*    MAINTAINED BY PRMUPD1; READ BY AGTTRN1 AND PRDPRIC1.        
000800*                                                                 
000900*    CHANGE LOG                                                 
001000*    1996-01-15  DCS  ORIGINAL LAYOUT (REPLACED HARD-CODED       
001100*                     LIMITS FORMERLY COMPILED INTO AGTTRN1)     
001200*****************************************************************
001300 01  PARM-RECORD.
001400     05  PARM-KEY                    PIC X(100).
001500     05  PARM-VALUE                  PIC X(250).
001600     05  PARM-DESCRIPTION            PIC X(250).
001700     05  FILLER                      PIC X(20).
