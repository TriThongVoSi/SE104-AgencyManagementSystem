000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PAYRCP1
000600*
000700* AUTHOR :  R. B. Whitfield
000800*
000900* READS A SEQUENTIAL TRANSACTION FILE (PAYTRAN) OF PAYMENT-RECEIPT
001000* ADD / UPDATE / DELETE REQUESTS AND APPLIES THEM AGAINST THE
001100* SORTED SEQUENTIAL PAYMENT MASTER (PAYMAST), PRODUCING A NEW
001200* PAYMENT MASTER (PAYNEW) AND A COLLECTIONS-ACTIVITY REPORT.
001300*
001400* AGT-DEBT-TABLE IS PRELOADED FROM AGTMAST AND CARRIES EACH
001500* AGENT'S DEBT-MONEY IN WORKING STORAGE FOR THE LIFE OF THE RUN;
001600* EVERY POSTED TRANSACTION ADJUSTS THE TABLE ENTRY AND THEN CALLS
001700* DBTRFSH1 TO ROLL THE CHANGE INTO THE AGENT'S DEBT REPORT FOR THE
001800* PAYMENT'S MONTH/YEAR.  THE TABLE IS WRITTEN BACK TO A NEW AGENT
001900* MASTER GENERATION AT END OF RUN (SEE 870-REWRITE-AGTMAST), THE
002000* SAME WAY EXPRCP1 CARRIES ITS OWN AGENT-DEBT ADJUSTMENTS.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    1993-03-11  RBW  ORIGINAL PROGRAM, PAYMENT ADD/UPDATE/DELETE
002500*    1996-04-02  DCS  ADDED AGT-DEBT-TABLE SO DEBT-MONEY NO LONGER
002600*                     HAS TO BE RE-READ FROM AGTMAST PER TRAN
002700*    1999-01-06  DCS  Y2K -- PAY-DATE EXPANDED TO CCYYMMDD CENTURY
002800*                     WINDOW (SEE PAYRCPR CHANGE LOG)
002900*    2002-06-18  PTN  UPDATE TRANSACTION NOW VALIDATES THE REVENUE
003000*                     *CHANGE* AGAINST CURRENT DEBT INSTEAD OF THE
003100*                     NEW REVENUE AGAINST TOTAL DEBT, PER AUDIT
003200*                     FINDING 02-061
003300*    2005-09-02  PTN  DELETE NOW RESTORES DEBT-MONEY BEFORE THE
003400*                     RECORD IS DROPPED, NOT AFTER  CR-4417
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    PAYRCP1.
003800 AUTHOR.        R. B. Whitfield.
003900 INSTALLATION.  THE SYSTEMS GROUP.
004000 DATE-WRITTEN.  03/11/93.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT PAYMAST      ASSIGN TO PAYMAST
005500            ACCESS IS SEQUENTIAL
005600            FILE STATUS  IS  WS-PAYMAST-STATUS.
005700
005800     SELECT PAYNEW       ASSIGN TO PAYNEW
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS  IS  WS-PAYNEW-STATUS.
006100
006200     SELECT PAYTRAN      ASSIGN TO PAYTRAN
006300            FILE STATUS  IS  WS-PAYTRAN-STATUS.
006400
006500     SELECT AGTMAST      ASSIGN TO AGTMAST
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS  IS  WS-AGTMAST-STATUS.
006800
006900     SELECT AGTNEW       ASSIGN TO AGTNEW
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS  IS  WS-AGTNEW-STATUS.
007200
007300     SELECT RPTFILE      ASSIGN TO PAYRPT
007400            FILE STATUS  IS  WS-RPTFILE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  PAYMAST.
008000 01  PAYMAST-REC              PIC X(51).
008100
008200 FD  PAYNEW.
008300 01  PAYNEW-REC               PIC X(51).
008400
008500 FD  PAYTRAN.
008600 01  PAYTRAN-REC.
008700     05  TRAN-CODE            PIC X(3).
008800         88  TRAN-IS-ADD       VALUE 'ADD'.
008900         88  TRAN-IS-UPDATE    VALUE 'UPD'.
009000         88  TRAN-IS-DELETE    VALUE 'DEL'.
009100     05  TRAN-PAY-ID           PIC 9(6).
009200     05  TRAN-AGT-ID           PIC 9(6).
009300     05  TRAN-DATE             PIC 9(8).
009400     05  TRAN-DATE-R REDEFINES TRAN-DATE.
009500         10  TRAN-CCYY         PIC 9(4).
009600         10  TRAN-MM           PIC 9(2).
009700         10  TRAN-DD           PIC 9(2).
009800     05  TRAN-REVENUE          PIC S9(11).
009900     05  FILLER                PIC X(20).
010000
010100 FD  AGTMAST.
010200 01  AGTMAST-FD-REC            PIC X(331).
010300
010400 FD  AGTNEW.
010500 01  AGTNEW-FD-REC             PIC X(331).
010600
010700 FD  RPTFILE.
010800 01  RPT-RECORD                PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011010*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
011020*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
011030 77  WS-PAYMAST-EOF              PIC X     VALUE 'N'.
011040 77  WS-PAYTRAN-EOF              PIC X     VALUE 'N'.
011050 77  WS-AGTMAST-EOF              PIC X     VALUE 'N'.
011100 01  SYSTEM-DATE-AND-TIME.
011200     05  CURRENT-DATE.
011300         10  CURRENT-YEAR         PIC 9(2).
011400         10  CURRENT-MONTH        PIC 9(2).
011500         10  CURRENT-DAY          PIC 9(2).
011600     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
011700
011800 COPY PAYRCPR.
011900
012000 COPY AGTMSTR.
012100
012200 01  AGT-DEBT-TABLE.
012300     05  TBL-AGT-ENTRY OCCURS 2000 TIMES
012400                        INDEXED BY AGT-IX.
012500         10  TBL-AGT-ID        PIC 9(6).
012600         10  TBL-AGT-DEBT      PIC S9(9)   COMP-3.
012700 01  AGT-TABLE-COUNT            PIC S9(8) COMP VALUE 0.
012800 01  WS-TABLE-COUNT-DISPLAY     PIC 9(8) VALUE 0.
012900 01  WS-TABLE-COUNT-R REDEFINES WS-TABLE-COUNT-DISPLAY.
013000     05  WS-TABLE-COUNT-HI      PIC 9(4).
013100     05  WS-TABLE-COUNT-LO      PIC 9(4).
013200
013300 01  WS-FIELDS.
013400     05  WS-PAYMAST-STATUS     PIC X(2)  VALUE SPACES.
013500     05  WS-PAYNEW-STATUS      PIC X(2)  VALUE SPACES.
013600     05  WS-PAYTRAN-STATUS     PIC X(2)  VALUE SPACES.
013700     05  WS-AGTMAST-STATUS     PIC X(2)  VALUE SPACES.
013800     05  WS-AGTNEW-STATUS      PIC X(2)  VALUE SPACES.
013900     05  WS-RPTFILE-STATUS     PIC X(2)  VALUE SPACES.
014300     05  WS-TRAN-OK            PIC X     VALUE 'N'.
014400     05  WS-FOUND-SW           PIC X     VALUE 'N'.
014500         88  WS-FOUND          VALUE 'Y'.
014600     05  WS-REASON             PIC X(30) VALUE SPACES.
014700     05  WS-OLD-REVENUE        PIC S9(11) VALUE 0.
014800     05  WS-REVENUE-CHANGE     PIC S9(11) VALUE 0.
014900     05  WS-REFRESH-MONTH      PIC 9(2)  VALUE 0.
015000     05  WS-REFRESH-YEAR       PIC 9(4)  VALUE 0.
015100     05  WS-REFRESH-DELTA      PIC S9(11) COMP-3 VALUE 0.
015200     05  WS-REFRESH-RC         PIC X     VALUE SPACE.
015300         88  WS-REFRESH-OK     VALUE SPACE.
015400     05  WS-TABLE-IX           PIC S9(8) COMP VALUE 0.
015500
015600 01  REPORT-TOTALS.
015700     05  NUM-ADD-REQUESTS      PIC S9(7) COMP-3 VALUE 0.
015800     05  NUM-ADD-PROCESSED     PIC S9(7) COMP-3 VALUE 0.
015900     05  NUM-UPDATE-REQUESTS   PIC S9(7) COMP-3 VALUE 0.
016000     05  NUM-UPDATE-PROCESSED  PIC S9(7) COMP-3 VALUE 0.
016100     05  NUM-DELETE-REQUESTS   PIC S9(7) COMP-3 VALUE 0.
016200     05  NUM-DELETE-PROCESSED  PIC S9(7) COMP-3 VALUE 0.
016300     05  NUM-TRAN-ERRORS       PIC S9(7) COMP-3 VALUE 0.
016400
016500 01  ERR-MSG-BAD-TRAN.
016600     05  FILLER                PIC X(4)  VALUE '*** '.
016700     05  ERR-MSG-DATA1         PIC X(30) VALUE SPACES.
016800     05  ERR-MSG-DATA2         PIC 9(6)  VALUE 0.
016900     05  FILLER                PIC X(92) VALUE SPACES.
017000
017100 01  RPT-HEADER1.
017200     05  FILLER                PIC X(30) VALUE
017300         'PAYRCP1 - COLLECTIONS REPORT '.
017400     05  FILLER                PIC X(102) VALUE SPACES.
017500
017600 01  RPT-POST-NOTICE.
017700     05  FILLER                PIC X(4)  VALUE 'PST '.
017800     05  RPT-POST-CODE         PIC X(3)  VALUE SPACES.
017900     05  FILLER                PIC X(2)  VALUE SPACES.
018000     05  RPT-POST-PAY-ID       PIC 9(6)  VALUE 0.
018100     05  FILLER                PIC X(2)  VALUE SPACES.
018200     05  RPT-POST-AGT-ID       PIC 9(6)  VALUE 0.
018300     05  FILLER                PIC X(2)  VALUE SPACES.
018400     05  RPT-POST-AMOUNT       PIC S9(11) VALUE 0.
018500     05  FILLER                PIC X(88) VALUE SPACES.
018600
018700 01  RPT-STATS-HDR1.
018800     05  FILLER                PIC X(25) VALUE 'RUN TOTALS'.
018900     05  FILLER                PIC X(107) VALUE SPACES.
019000
019100 01  RPT-STATS-DETAIL.
019200     05  FILLER                PIC X(20) VALUE SPACES.
019300     05  RPT-STATS-LABEL       PIC X(25) VALUE SPACES.
019400     05  RPT-STATS-COUNT       PIC ZZZ,ZZ9 VALUE ZERO.
019500     05  FILLER                PIC X(80) VALUE SPACES.
019600
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900*****************************************************************
020000
020100 000-MAIN.
020200     PERFORM 700-OPEN-FILES.
020300     PERFORM 800-INIT-REPORT.
020400     PERFORM 710-READ-TRAN-FILE.
020500     PERFORM 100-PROCESS-TRANSACTIONS
020600         UNTIL WS-PAYTRAN-EOF = 'Y'.
020700     PERFORM 850-REPORT-TRAN-STATS.
020800     PERFORM 870-REWRITE-AGTMAST.
020900     PERFORM 790-CLOSE-FILES.
021000     STOP RUN.
021100
021200 100-PROCESS-TRANSACTIONS.
021300     MOVE 'N' TO WS-TRAN-OK.
021400     EVALUATE TRUE
021500         WHEN TRAN-IS-ADD
021600             PERFORM 210-PROCESS-ADD-TRAN
021700         WHEN TRAN-IS-UPDATE
021800             PERFORM 200-PROCESS-UPDATE-TRAN
021900         WHEN TRAN-IS-DELETE
022000             PERFORM 220-PROCESS-DELETE-TRAN
022100         WHEN OTHER
022200             MOVE 'UNKNOWN TRAN CODE:          ' TO ERR-MSG-DATA1
022300             MOVE TRAN-PAY-ID                   TO ERR-MSG-DATA2
022400             PERFORM 299-REPORT-BAD-TRAN
022500             PERFORM 720-POSITION-PAYMAST
022600             PERFORM 740-WRITE-PAYNEW
022700             PERFORM 730-READ-PAYMAST
022800     END-EVALUATE.
022900     PERFORM 710-READ-TRAN-FILE.
023000
023100 200-PROCESS-UPDATE-TRAN.
023200     ADD +1 TO NUM-UPDATE-REQUESTS.
023300     PERFORM 720-POSITION-PAYMAST.
023400     IF PAY-ID NOT = TRAN-PAY-ID OR WS-PAYMAST-EOF = 'Y'
023500         MOVE 'NO MATCHING PAYMENT RECEIPT:  ' TO ERR-MSG-DATA1
023600         MOVE TRAN-PAY-ID                      TO ERR-MSG-DATA2
023700         PERFORM 299-REPORT-BAD-TRAN
023800     ELSE
023900         PERFORM 201-VALIDATE-UPDATE
024000         IF WS-REASON = SPACES
024100             SUBTRACT WS-OLD-REVENUE FROM TRAN-REVENUE
024200                 GIVING WS-REVENUE-CHANGE
024300             SUBTRACT WS-REVENUE-CHANGE FROM
024400                      TBL-AGT-DEBT(AGT-IX)
024500             MOVE TRAN-REVENUE        TO PAY-REVENUE
024600             COMPUTE WS-REFRESH-DELTA = 0 - WS-REVENUE-CHANGE
024700             MOVE PAY-MM              TO WS-REFRESH-MONTH
024800             MOVE PAY-CCYY            TO WS-REFRESH-YEAR
024900             MOVE PAY-AGT-ID          TO TRAN-AGT-ID
025000             PERFORM 260-REFRESH-DEBT-REPORT
025100             PERFORM 740-WRITE-PAYNEW
025200             PERFORM 730-READ-PAYMAST
025300             ADD +1 TO NUM-UPDATE-PROCESSED
025400             MOVE 'Y' TO WS-TRAN-OK
025500             MOVE 'UPD' TO RPT-POST-CODE
025600             MOVE PAY-ID OF PAY-RECORD TO RPT-POST-PAY-ID
025700             MOVE TRAN-AGT-ID         TO RPT-POST-AGT-ID
025800             MOVE TRAN-REVENUE        TO RPT-POST-AMOUNT
025900             PERFORM 830-POST-NOTICE
026000         ELSE
026100             MOVE WS-REASON           TO ERR-MSG-DATA1
026200             MOVE SPACES               TO ERR-MSG-DATA2
026300             PERFORM 299-REPORT-BAD-TRAN
026400             PERFORM 740-WRITE-PAYNEW
026500             PERFORM 730-READ-PAYMAST
026600         END-IF
026700     END-IF.
026800
026900 201-VALIDATE-UPDATE.
027000*--- RULE 13: THE *CHANGE* IN REVENUE MUST NOT EXCEED THE AGENT'S
027100*--- CURRENT DEBT -- NOT THE NEW REVENUE AGAINST TOTAL DEBT.
027200     MOVE SPACES TO WS-REASON.
027300     MOVE PAY-REVENUE TO WS-OLD-REVENUE.
027400     IF TRAN-REVENUE <= 0
027500         MOVE 'REVENUE MUST BE POSITIVE' TO WS-REASON
027600     ELSE
027700         MOVE PAY-AGT-ID TO WS-TABLE-IX
027800         PERFORM 900-FIND-AGT-DEBT
027900         IF NOT WS-FOUND
028000             MOVE 'UNKNOWN AGENT ON PAYMENT' TO WS-REASON
028100         ELSE
028200             SUBTRACT WS-OLD-REVENUE FROM TRAN-REVENUE
028300                 GIVING WS-REVENUE-CHANGE
028400             IF WS-REVENUE-CHANGE > TBL-AGT-DEBT(AGT-IX)
028500                 MOVE 'CHANGE EXCEEDS AGENT DEBT' TO WS-REASON
028600             END-IF
028700         END-IF
028800     END-IF.
028900
029000 210-PROCESS-ADD-TRAN.
029100     ADD +1 TO NUM-ADD-REQUESTS.
029200     PERFORM 720-POSITION-PAYMAST.
029300     IF PAY-ID = TRAN-PAY-ID AND WS-PAYMAST-EOF NOT = 'Y'
029400         MOVE 'DUPLICATE PAYMENT ID:         ' TO ERR-MSG-DATA1
029500         MOVE TRAN-PAY-ID                      TO ERR-MSG-DATA2
029600         PERFORM 299-REPORT-BAD-TRAN
029700     ELSE
029800         PERFORM 211-VALIDATE-ADD
029900         IF WS-REASON = SPACES
030000             MOVE SPACES              TO PAY-RECORD
030100             MOVE TRAN-PAY-ID         TO PAY-ID OF PAY-RECORD
030200             MOVE TRAN-AGT-ID         TO PAY-AGT-ID
030300             MOVE TRAN-DATE           TO PAY-DATE
030400             MOVE TRAN-REVENUE        TO PAY-REVENUE
030500             SUBTRACT TRAN-REVENUE FROM TBL-AGT-DEBT(AGT-IX)
030600             PERFORM 740-WRITE-PAYNEW
030700             COMPUTE WS-REFRESH-DELTA = 0 - TRAN-REVENUE
030800             MOVE PAY-MM              TO WS-REFRESH-MONTH
030900             MOVE PAY-CCYY            TO WS-REFRESH-YEAR
031000             PERFORM 260-REFRESH-DEBT-REPORT
031100             ADD +1 TO NUM-ADD-PROCESSED
031200             MOVE 'Y' TO WS-TRAN-OK
031300             MOVE 'ADD' TO RPT-POST-CODE
031400             MOVE TRAN-PAY-ID         TO RPT-POST-PAY-ID
031500             MOVE TRAN-AGT-ID         TO RPT-POST-AGT-ID
031600             MOVE TRAN-REVENUE        TO RPT-POST-AMOUNT
031700             PERFORM 830-POST-NOTICE
031800         ELSE
031900             MOVE WS-REASON           TO ERR-MSG-DATA1
032000             MOVE SPACES               TO ERR-MSG-DATA2
032100             PERFORM 299-REPORT-BAD-TRAN
032200         END-IF
032300     END-IF.
032400
032500 211-VALIDATE-ADD.
032600*--- RULE 12: REVENUE MUST BE POSITIVE AND MAY NOT OVERPAY THE
032700*--- AGENT'S CURRENT OUTSTANDING DEBT.
032800     MOVE SPACES TO WS-REASON.
032900     IF TRAN-REVENUE <= 0
033000         MOVE 'REVENUE MUST BE POSITIVE' TO WS-REASON
033100     ELSE
033200         MOVE TRAN-AGT-ID TO WS-TABLE-IX
033300         PERFORM 900-FIND-AGT-DEBT
033400         IF NOT WS-FOUND
033500             MOVE 'UNKNOWN AGENT ON PAYMENT' TO WS-REASON
033600         ELSE
033700             IF TRAN-REVENUE > TBL-AGT-DEBT(AGT-IX)
033800                 MOVE 'REVENUE EXCEEDS AGENT DEBT' TO WS-REASON
033900             END-IF
034000         END-IF
034100     END-IF.
034200
034300 220-PROCESS-DELETE-TRAN.
034400     ADD +1 TO NUM-DELETE-REQUESTS.
034500     PERFORM 720-POSITION-PAYMAST.
034600     IF PAY-ID NOT = TRAN-PAY-ID OR WS-PAYMAST-EOF = 'Y'
034700         MOVE 'NO MATCHING PAYMENT RECEIPT:  ' TO ERR-MSG-DATA1
034800         MOVE TRAN-PAY-ID                      TO ERR-MSG-DATA2
034900         PERFORM 299-REPORT-BAD-TRAN
035000     ELSE
035100*--- RULE 14: DELETE RESTORES THE PAYMENT'S REVENUE BACK ONTO THE
035200*--- AGENT'S DEBT BEFORE THE RECORD IS DROPPED FROM PAYNEW.
035300         MOVE PAY-AGT-ID TO WS-TABLE-IX
035400         PERFORM 900-FIND-AGT-DEBT
035500         IF NOT WS-FOUND
035600             MOVE 'UNKNOWN AGENT ON PAYMENT' TO WS-REASON
035700             MOVE WS-REASON                  TO ERR-MSG-DATA1
035800             MOVE SPACES                     TO ERR-MSG-DATA2
035900             PERFORM 299-REPORT-BAD-TRAN
036000             PERFORM 740-WRITE-PAYNEW
036100             PERFORM 730-READ-PAYMAST
036200         ELSE
036300             ADD PAY-REVENUE TO TBL-AGT-DEBT(AGT-IX)
036400             COMPUTE WS-REFRESH-DELTA = PAY-REVENUE
036500             MOVE PAY-MM              TO WS-REFRESH-MONTH
036600             MOVE PAY-CCYY            TO WS-REFRESH-YEAR
036700             MOVE PAY-AGT-ID          TO TRAN-AGT-ID
036800             PERFORM 260-REFRESH-DEBT-REPORT
036900             PERFORM 730-READ-PAYMAST
037000             ADD +1 TO NUM-DELETE-PROCESSED
037100             MOVE 'Y' TO WS-TRAN-OK
037200             MOVE 'DEL' TO RPT-POST-CODE
037300             MOVE TRAN-PAY-ID         TO RPT-POST-PAY-ID
037400             MOVE TRAN-AGT-ID         TO RPT-POST-AGT-ID
037500             MOVE 0                   TO RPT-POST-AMOUNT
037600             PERFORM 830-POST-NOTICE
037700         END-IF
037800     END-IF.
037900
038000 260-REFRESH-DEBT-REPORT.
038100*--- RULE 15: EVERY POSTED PAYMENT EVENT TRIGGERS A DEBT-REPORT
038200*--- ROLL-FORWARD REFRESH FOR THE PAYMENT'S OWN MONTH/YEAR.
038300     CALL 'DBTRFSH1' USING TRAN-AGT-ID, WS-REFRESH-MONTH,
038400                            WS-REFRESH-YEAR, WS-REFRESH-DELTA,
038500                            WS-REFRESH-RC.
038600     IF NOT WS-REFRESH-OK
038700         MOVE 'DEBT REPORT REFRESH FAILED:   ' TO ERR-MSG-DATA1
038800         MOVE TRAN-PAY-ID                      TO ERR-MSG-DATA2
038900         PERFORM 299-REPORT-BAD-TRAN
039000     END-IF.
039100
039200 299-REPORT-BAD-TRAN.
039300     ADD +1 TO NUM-TRAN-ERRORS.
039400     MOVE 'N' TO WS-TRAN-OK.
039500     WRITE RPT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
039600
039700 700-OPEN-FILES.
039800     OPEN INPUT  AGTMAST.
039900     PERFORM 750-LOAD-AGT-DEBT-TABLE.
040000     CLOSE AGTMAST.
040100
040200     OPEN INPUT    PAYTRAN
040300                    PAYMAST
040400         OUTPUT     PAYNEW
040500                    RPTFILE.
040600     IF WS-PAYMAST-STATUS NOT = '00'
040700         DISPLAY 'ERROR OPENING PAYMENT MASTER. RC:'
040800                 WS-PAYMAST-STATUS
040900         MOVE 16 TO RETURN-CODE
041000         MOVE 'Y' TO WS-PAYTRAN-EOF
041100     END-IF.
041200     IF WS-PAYTRAN-STATUS NOT = '00'
041300         DISPLAY 'ERROR OPENING PAYMENT TRAN FILE. RC:'
041400                 WS-PAYTRAN-STATUS
041500         MOVE 16 TO RETURN-CODE
041600         MOVE 'Y' TO WS-PAYTRAN-EOF
041700     END-IF.
041800
041900 710-READ-TRAN-FILE.
042000     READ PAYTRAN
042100         AT END MOVE 'Y' TO WS-PAYTRAN-EOF.
042200     EVALUATE WS-PAYTRAN-STATUS
042300         WHEN '00'
042400             CONTINUE
042500         WHEN '10'
042600             MOVE 'Y' TO WS-PAYTRAN-EOF
042700         WHEN OTHER
042800             DISPLAY 'ERROR ON TRAN FILE READ. RC:'
042900                     WS-PAYTRAN-STATUS
043000             MOVE 'Y' TO WS-PAYTRAN-EOF
043100     END-EVALUATE.
043200     IF WS-PAYTRAN-EOF = 'Y'
043300         PERFORM 721-COPY-RECORDS
043400             UNTIL WS-PAYMAST-EOF = 'Y'
043500     END-IF.
043600
043700 720-POSITION-PAYMAST.
043800     IF PAY-ID < TRAN-PAY-ID
043900         IF WS-PAYMAST-EOF NOT = 'Y'
044000             PERFORM 721-COPY-RECORDS
044100                 UNTIL PAY-ID >= TRAN-PAY-ID
044200                    OR WS-PAYMAST-EOF = 'Y'
044300         END-IF
044400     END-IF.
044500
044600 721-COPY-RECORDS.
044700     PERFORM 740-WRITE-PAYNEW.
044800     PERFORM 730-READ-PAYMAST.
044900
045000 730-READ-PAYMAST.
045100     READ PAYMAST INTO PAY-RECORD
045200         AT END MOVE 'Y' TO WS-PAYMAST-EOF.
045300     EVALUATE WS-PAYMAST-STATUS
045400         WHEN '00'
045500         WHEN '04'
045600             CONTINUE
045700         WHEN '10'
045800             MOVE 'Y' TO WS-PAYMAST-EOF
045900         WHEN OTHER
046000             DISPLAY 'PAYMENT MASTER I/O ERROR ON READ. RC:'
046100                     WS-PAYMAST-STATUS
046200     END-EVALUATE.
046300
046400 740-WRITE-PAYNEW.
046500     WRITE PAYNEW-REC FROM PAY-RECORD.
046600     IF WS-PAYNEW-STATUS NOT = '00'
046700         DISPLAY 'PAYMENT MASTER I/O ERROR ON WRITE. RC:'
046800                 WS-PAYNEW-STATUS
046900     END-IF.
047000
047100 750-LOAD-AGT-DEBT-TABLE.
047200     MOVE 0 TO AGT-TABLE-COUNT.
047300     PERFORM 751-READ-AGTMAST.
047400     PERFORM 751A-STORE-AGT-DEBT
047500         UNTIL WS-AGTMAST-EOF = 'Y'.
047600     MOVE AGT-TABLE-COUNT TO WS-TABLE-COUNT-DISPLAY.
047700     DISPLAY 'PAYRCP1 - AGT-DEBT-TABLE LOADED, COUNT '
047800             WS-TABLE-COUNT-HI '-' WS-TABLE-COUNT-LO.
047900
048000 751-READ-AGTMAST.
048100     READ AGTMAST INTO AGT-RECORD
048200         AT END MOVE 'Y' TO WS-AGTMAST-EOF.
048300     EVALUATE WS-AGTMAST-STATUS
048400         WHEN '00'
048500         WHEN '04'
048600             CONTINUE
048700         WHEN '10'
048800             MOVE 'Y' TO WS-AGTMAST-EOF
048900         WHEN OTHER
049000             DISPLAY 'AGENT MASTER I/O ERROR ON LOAD. RC:'
049100                     WS-AGTMAST-STATUS
049200             MOVE 'Y' TO WS-AGTMAST-EOF
049300     END-EVALUATE.
049400
049500 751A-STORE-AGT-DEBT.
049600     ADD 1 TO AGT-TABLE-COUNT.
049700     MOVE AGT-ID           TO TBL-AGT-ID(AGT-TABLE-COUNT).
049800     MOVE AGT-DEBT-MONEY   TO TBL-AGT-DEBT(AGT-TABLE-COUNT).
049900     PERFORM 751-READ-AGTMAST.
050000
050100 790-CLOSE-FILES.
050200     CLOSE PAYTRAN PAYMAST PAYNEW RPTFILE.
050300
050400 800-INIT-REPORT.
050500     WRITE RPT-RECORD FROM RPT-HEADER1.
050600
050700 830-POST-NOTICE.
050800     WRITE RPT-RECORD FROM RPT-POST-NOTICE AFTER 1.
050900
051000 850-REPORT-TRAN-STATS.
051100     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
051200     MOVE 'ADD REQUESTS'          TO RPT-STATS-LABEL.
051300     MOVE NUM-ADD-REQUESTS        TO RPT-STATS-COUNT.
051400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
051500     MOVE 'ADD PROCESSED'         TO RPT-STATS-LABEL.
051600     MOVE NUM-ADD-PROCESSED       TO RPT-STATS-COUNT.
051700     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
051800     MOVE 'UPDATE REQUESTS'       TO RPT-STATS-LABEL.
051900     MOVE NUM-UPDATE-REQUESTS     TO RPT-STATS-COUNT.
052000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
052100     MOVE 'UPDATE PROCESSED'      TO RPT-STATS-LABEL.
052200     MOVE NUM-UPDATE-PROCESSED    TO RPT-STATS-COUNT.
052300     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
052400     MOVE 'DELETE REQUESTS'       TO RPT-STATS-LABEL.
052500     MOVE NUM-DELETE-REQUESTS     TO RPT-STATS-COUNT.
052600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
052700     MOVE 'DELETE PROCESSED'      TO RPT-STATS-LABEL.
052800     MOVE NUM-DELETE-PROCESSED    TO RPT-STATS-COUNT.
052900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
053000     MOVE 'TRANSACTION ERRORS'    TO RPT-STATS-LABEL.
053100     MOVE NUM-TRAN-ERRORS         TO RPT-STATS-COUNT.
053200     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
053300
053400 870-REWRITE-AGTMAST.
053500*--- WRITES BACK THE UPDATED AGT-DEBT-TABLE VALUES AS A NEW AGENT
053600*--- MASTER GENERATION, THE SAME IN-CORE-TABLE REWRITE PATTERN
053700*--- EXPRCP1 USES FOR ITS OWN AGENT-DEBT ADJUSTMENTS.
053800     MOVE 'N' TO WS-AGTMAST-EOF.
053900     OPEN INPUT  AGTMAST.
054000     OPEN OUTPUT AGTNEW.
054100     PERFORM 751-READ-AGTMAST.
054200     PERFORM 871-REWRITE-ONE-AGENT
054300         UNTIL WS-AGTMAST-EOF = 'Y'.
054400     CLOSE AGTMAST AGTNEW.
054500
054600 871-REWRITE-ONE-AGENT.
054700     MOVE AGT-ID TO WS-TABLE-IX.
054800     PERFORM 900-FIND-AGT-DEBT.
054900     IF WS-FOUND
055000         MOVE TBL-AGT-DEBT(AGT-IX) TO AGT-DEBT-MONEY
055100     END-IF.
055200     WRITE AGTNEW-FD-REC FROM AGT-RECORD.
055300     IF WS-AGTNEW-STATUS NOT = '00'
055400         DISPLAY 'AGENT MASTER I/O ERROR ON REWRITE. RC:'
055500                 WS-AGTNEW-STATUS
055600     END-IF.
055700     PERFORM 751-READ-AGTMAST.
055800
055900 900-FIND-AGT-DEBT.
056000     MOVE 'N' TO WS-FOUND-SW.
056100     SET AGT-IX TO 1.
056200     PERFORM 910-SCAN-AGT-TABLE
056300         UNTIL AGT-IX > AGT-TABLE-COUNT
056400            OR WS-FOUND.
056500
056600 910-SCAN-AGT-TABLE.
056700     IF TBL-AGT-ID(AGT-IX) = WS-TABLE-IX
056800         MOVE 'Y' TO WS-FOUND-SW
056900     ELSE
057000         SET AGT-IX UP BY 1
057100     END-IF.
