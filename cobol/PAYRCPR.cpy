000100*****************************************************************
000200* PAYRCPR  --  PAYMENT RECEIPT RECORD LAYOUT                     
000300*                                                                 
000400*    ONE ENTRY PER COLLECTION AGAINST AN AGENT'S DEBT.           
000500*    PAY-REVENUE REDUCES AGT-DEBT-MONEY AND IS ROLLED INTO THE   
000600*    AGENT'S DEBT REPORT FOR PAY-DATE'S MONTH/YEAR BY DBTRFSH1.  
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1993-03-11  RBW  ORIGINAL LAYOUT                            
001000*    1999-01-06  DCS  Y2K -- PAY-DATE EXPANDED TO CCYYMMDD       
001100*                     (WAS YYMMDD)                               
001200*****************************************************************
001300 01  PAY-RECORD.
001400     05  PAY-KEY.
001500         10  PAY-ID                  PIC 9(6).
001600     05  PAY-AGT-ID                  PIC 9(6).
001700     05  PAY-DATE                    PIC 9(8).
001800     05  PAY-DATE-R REDEFINES PAY-DATE.
001900         10  PAY-CCYY                PIC 9(4).
002000         10  PAY-MM                  PIC 9(2).
002100         10  PAY-DD                  PIC 9(2).
002200     05  PAY-REVENUE                 PIC S9(11).
002300     05  FILLER                      PIC X(20).
