000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PRDPRIC1
000600*
000700* AUTHOR :  Jon Sayles
000800*
000900* CALLED BY PRDTRN1 (ON EVERY PRODUCT ADD/UPDATE) AND PRMUPD1
001000* (WHEN export_price_ratio CHANGES AND EVERY PRODUCT MUST BE
001100* RE-PRICED).  COMPUTES EXPORT-PRICE = ROUND(IMPORT-PRICE *
001200* RATIO).  THE RATIO PARAMETER IS LOADED FROM PARMFILE ONCE PER
001300* RUN AND KEPT IN WORKING-STORAGE BETWEEN CALLS, THE SAME WAY
001400* DBTRFSH1 HOLDS ITS STAGING FILE OPEN ACROSS CALLS.
001500*
001600* IF export_price_ratio IS MISSING FROM PARMFILE, OR ITS TEXT
001700* WILL NOT PARSE AS A POSITIVE DECIMAL, THE RATIO DEFAULTS TO
001800* 1.02 AND A CORRECTED/NEW PARAMETER ROW IS WRITTEN BACK SO THE
001900* NEXT RUN (AND PRMUPD1's OWN INQUIRY) SEE A CLEAN VALUE.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    2001-03-15  PTN  ORIGINAL PROGRAM, REPLACES THE OLD MARK-UP
002400*                     TABLE FORMERLY COMPILED INTO PRDTRN1
002500*                     CR-3390
002600*    2006-08-14  PTN  HOLDS THE RATIO IN WORKING-STORAGE FOR THE
002700*                     LIFE OF THE RUN INSTEAD OF RE-READING
002800*                     PARMFILE ON EVERY CALL, AND TRACES A
002900*                     PER-RUN CALL COUNT FOR THE STEP TIMING
003000*                     REPORT  CR-4602
003010*    2006-10-16  PTN  PARMFILE WAS WRONGLY DECLARED INDEXED HERE
003020*                     WHILE AGTTRN1/DBTRPT1/SLSRPT1 READ IT AS A
003030*                     PLAIN SEQUENTIAL FILE -- TWO INCOMPATIBLE
003040*                     ON-DISK FORMATS FOR ONE DATASET, AND THERE
003050*                     IS NO ISAM ON THIS BOX TO BEGIN WITH.
003060*                     DROPPED BACK TO SEQUENTIAL AND THE KEYED
003070*                     READ REPLACED WITH A SCAN LOOP   CR-4761
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    PRDPRIC1.
003400 AUTHOR.        Jon Sayles.
003500 INSTALLATION.  THE SYSTEMS GROUP.
003600 DATE-WRITTEN.  03/15/01.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PARMFILE     ASSIGN TO PARMFILE
005000            FILE STATUS  IS WS-PARMFILE-STATUS.
005050*--- 2006-10-16 PTN  PARMFILE IS A PLAIN SEQUENTIAL FILE, SAME AS
005060*--- AGTTRN1/DBTRPT1/SLSRPT1 READ IT -- THIS BOX HAS NO ISAM, SO
005070*--- THE OLD INDEXED/RECORD-KEY SELECT NEVER MATCHED WHAT THE
005080*--- OTHER PROGRAMS WRITE AND READ.  CR-4761.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  PARMFILE.
005900 COPY PARMRCD.
006000
006100 WORKING-STORAGE SECTION.
006200 01  SYSTEM-DATE-AND-TIME.
006300     05  CURRENT-DATE.
006400         10  CURRENT-YEAR         PIC 9(2).
006500         10  CURRENT-MONTH        PIC 9(2).
006600         10  CURRENT-DAY          PIC 9(2).
006700     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
006800
006900 01  WS-FIELDS.
007000     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
007010     05  WS-PARMFILE-EOF-SW      PIC X     VALUE 'N'.
007020         88  WS-PARMFILE-IS-EOF  VALUE 'Y'.
007030     05  WS-RATIO-FOUND-SW       PIC X     VALUE 'N'.
007040         88  WS-RATIO-IS-FOUND   VALUE 'Y'.
007100     05  WS-RATIO-LOADED-SW      PIC X     VALUE 'N'.
007200         88  WS-RATIO-IS-LOADED  VALUE 'Y'.
007300     05  WS-RATIO-NUM            PIC 9(3)V99 COMP-3 VALUE 0.
007400     05  WS-RATIO-RAW            PIC X(5)  VALUE SPACES.
007500     05  WS-RATIO-RAW-R REDEFINES WS-RATIO-RAW.
007600         10  WS-RATIO-RAW-INT     PIC X(3).
007700         10  WS-RATIO-RAW-DEC     PIC X(2).
007800     05  WS-RATIO-INT-TEXT       PIC X(3)  VALUE SPACES.
007900     05  WS-RATIO-DEC-TEXT       PIC X(2)  VALUE SPACES.
008000     05  WS-RATIO-OK-SW          PIC X     VALUE 'N'.
008100         88  WS-RATIO-PARSED-OK  VALUE 'Y'.
008200     05  WS-CALL-COUNT           PIC 9(6) COMP-3 VALUE 0.
008300     05  WS-CALL-COUNT-DISPLAY   PIC 9(6) VALUE 0.
008400     05  WS-CALL-COUNT-R REDEFINES WS-CALL-COUNT-DISPLAY.
008500         10  WS-CALL-COUNT-THOUS  PIC 9(3).
008600         10  WS-CALL-COUNT-UNITS  PIC 9(3).
008700
008800 LINKAGE SECTION.
008900 01  LK-IMPORT-PRICE             PIC S9(9).
009000 01  LK-EXPORT-PRICE             PIC S9(9).
009100 01  LK-RETURN-CODE              PIC X.
009200     88  LK-OK                   VALUE SPACE.
009300     88  LK-FILE-ERROR           VALUE 'E'.
009400
009500*****************************************************************
009600 PROCEDURE DIVISION USING LK-IMPORT-PRICE, LK-EXPORT-PRICE,
009700                           LK-RETURN-CODE.
009800*****************************************************************
009900
010000 0100-COMPUTE-PRICE.
010100     MOVE SPACE TO LK-RETURN-CODE.
010200     ADD 1 TO WS-CALL-COUNT.
010300     MOVE WS-CALL-COUNT TO WS-CALL-COUNT-DISPLAY.
010400     IF NOT WS-RATIO-IS-LOADED
010500         ACCEPT CURRENT-DATE FROM DATE
010600         DISPLAY 'PRDPRIC1 CALLED - RUN DATE ' CURRENT-DATE-NUM
010700                 ' CALL #' WS-CALL-COUNT-THOUS
010800                 '-' WS-CALL-COUNT-UNITS
010900         PERFORM 0110-GET-RATIO-PARM
011000     END-IF.
011100     IF LK-FILE-ERROR
011200         GOBACK
011300     END-IF.
011400
011500     COMPUTE LK-EXPORT-PRICE ROUNDED =
011600             LK-IMPORT-PRICE * WS-RATIO-NUM.
011700
011800     GOBACK.
011900
012000 0110-GET-RATIO-PARM.
012100*--- RULE 4: export_price_ratio DEFAULTS TO 1.02 IF MISSING OR
012200*--- UNPARSABLE, AND A CORRECTED PARAMETER ROW IS WRITTEN BACK.
012210*--- 2006-10-16 PTN  PARMFILE IS SEQUENTIAL, NOT INDEXED, SO THE
012220*--- ROW HAS TO BE FOUND BY SCANNING FOR ITS KEY INSTEAD OF A
012230*--- KEYED READ -- SEE 0115 BELOW.  CR-4761.
012300     OPEN I-O PARMFILE.
012400     IF WS-PARMFILE-STATUS = '35'
012500         OPEN OUTPUT PARMFILE
012600         CLOSE PARMFILE
012700         OPEN I-O PARMFILE
012800     END-IF.
012900     IF WS-PARMFILE-STATUS NOT = '00' AND WS-PARMFILE-STATUS
013000                                            NOT = '05'
013100         DISPLAY 'PRDPRIC1 - PARMFILE OPEN ERROR, RC: '
013200                 WS-PARMFILE-STATUS
013300         MOVE 'E' TO LK-RETURN-CODE
013400         GOBACK
013500     END-IF.
013600
013610     MOVE 'N' TO WS-PARMFILE-EOF-SW.
013620     MOVE 'N' TO WS-RATIO-FOUND-SW.
013630     PERFORM 0115-SCAN-FOR-RATIO-ROW
013640         UNTIL WS-PARMFILE-IS-EOF OR WS-RATIO-IS-FOUND.
013650     IF WS-RATIO-IS-FOUND
013660         PERFORM 0120-PARSE-RATIO
013670         IF NOT WS-RATIO-PARSED-OK
013680             DISPLAY 'PRDPRIC1 - BAD RATIO TEXT: '
013690                     WS-RATIO-RAW-INT '.' WS-RATIO-RAW-DEC
013700             PERFORM 0140-REWRITE-DEFAULT-RATIO
013710         END-IF
013720         CLOSE PARMFILE
013730     ELSE
013740         CLOSE PARMFILE
013750         OPEN EXTEND PARMFILE
013760         PERFORM 0130-WRITE-DEFAULT-RATIO
013770         CLOSE PARMFILE
013780     END-IF.
013790     SET WS-RATIO-IS-LOADED TO TRUE.
013800
013810 0115-SCAN-FOR-RATIO-ROW.
013820     READ PARMFILE
013830         AT END MOVE 'Y' TO WS-PARMFILE-EOF-SW.
013840     IF WS-PARMFILE-EOF-SW NOT = 'Y'
013850         IF PARM-KEY (1:18) = 'export_price_ratio'
013860             MOVE 'Y' TO WS-RATIO-FOUND-SW
013870         END-IF
013880     END-IF.
013900
015400 0120-PARSE-RATIO.
015500     MOVE 'N' TO WS-RATIO-OK-SW.
015600     MOVE PARM-VALUE(1:5) TO WS-RATIO-RAW.
015700     UNSTRING PARM-VALUE DELIMITED BY '.'
015800         INTO WS-RATIO-INT-TEXT, WS-RATIO-DEC-TEXT.
015900     IF WS-RATIO-INT-TEXT IS NUMERIC
016000        AND WS-RATIO-DEC-TEXT IS NUMERIC
016100         COMPUTE WS-RATIO-NUM =
016200                 WS-RATIO-INT-TEXT + (WS-RATIO-DEC-TEXT / 100)
016300         IF WS-RATIO-NUM > 0
016400             MOVE 'Y' TO WS-RATIO-OK-SW
016500         END-IF
016600     END-IF.
016700
016800 0130-WRITE-DEFAULT-RATIO.
016900     MOVE SPACES TO PARM-RECORD.
017000     MOVE 'export_price_ratio'           TO PARM-KEY.
017100     MOVE '1.02'                         TO PARM-VALUE.
017200     MOVE 'DEFAULT EXPORT PRICE RATIO (AUTO-CREATED)'
017300                                          TO PARM-DESCRIPTION.
017400     WRITE PARM-RECORD.
017500     IF WS-PARMFILE-STATUS NOT = '00'
017600         DISPLAY 'PRDPRIC1 - PARMFILE WRITE ERROR, RC: '
017700                 WS-PARMFILE-STATUS
017800         MOVE 'E' TO LK-RETURN-CODE
017900     END-IF.
018000     MOVE 1.02 TO WS-RATIO-NUM.
018100
018200 0140-REWRITE-DEFAULT-RATIO.
018300     MOVE '1.02'                         TO PARM-VALUE.
018400     MOVE 'DEFAULT EXPORT PRICE RATIO (AUTO-CORRECTED)'
018500                                          TO PARM-DESCRIPTION.
018600     REWRITE PARM-RECORD.
018700     IF WS-PARMFILE-STATUS NOT = '00'
018800         DISPLAY 'PRDPRIC1 - PARMFILE REWRITE ERROR, RC: '
018900                 WS-PARMFILE-STATUS
019000         MOVE 'E' TO LK-RETURN-CODE
019100     END-IF.
019200     MOVE 1.02 TO WS-RATIO-NUM.
