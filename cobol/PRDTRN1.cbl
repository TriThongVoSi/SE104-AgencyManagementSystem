000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PRDTRN1
000600*
000700* AUTHOR :  Jon Sayles
000800* INSTALLATION.  THE SYSTEMS GROUP
000900* DATE-WRITTEN.  03/02/90
001000* DATE-COMPILED.
001100* SECURITY.      NON-CONFIDENTIAL.
001200*
001300* READS A SEQUENTIAL TRANSACTION FILE (PRDTRAN) OF PRODUCT
001400* ADD / UPDATE / DELETE REQUESTS AND APPLIES THEM AGAINST THE
001500* SORTED SEQUENTIAL PRODUCT MASTER (PRODMAST), PRODUCING A NEW
001600* PRODUCT MASTER (PRODNEW) AND AN UPDATE-ACTIVITY REPORT.
001700*
001800* ADD AND UPDATE BOTH CALL PRDPRIC1 TO DERIVE EXPORT-PRICE FROM
001900* THE TRANSACTION'S IMPORT-PRICE AND THE CURRENT EXPORT-PRICE-
002000* RATIO PARAMETER -- THE SAME SUBPROGRAM PRMUPD1 DRIVES WHEN THE
002100* RATIO ITSELF CHANGES AND EVERY PRODUCT MUST BE RE-PRICED.
002200*
002300* A DELETE IS BLOCKED IF THE PRODUCT STILL CARRIES INVENTORY OR
002400* APPEARS ON ANY IMPORT OR EXPORT DETAIL LINE ON FILE -- BOTH
002500* DETAIL FILES ARE PRE-SCANNED INTO THE XREF TABLE BELOW SO THE
002600* GUARD DOES NOT COST A RE-READ PER TRANSACTION.
002700*
002800*    CHANGE LOG
002900*    ----------
003000*    1990-03-02  JLS  ORIGINAL PROGRAM, PRODUCT ADD/UPDATE/DELETE
003100*    1994-02-14  JLS  WIDENED PRD-NAME ON MASTER TO 50 (SEE
003200*                     PRODMST CHANGE LOG)
003300*    1998-11-19  DCS  Y2K -- REVIEWED, NO DATE FIELDS ON THIS
003400*                     MASTER, CLOSED WITH NO CHANGE
003500*    2001-03-15  PTN  EXPORT-PRICE NOW DERIVED BY CALL PRDPRIC1
003600*                     INSTEAD OF THE OLD MARK-UP TABLE LOOKUP
003700*                     COMPILED INTO THIS PROGRAM   CR-3390
003800*    2005-09-02  PTN  ADDED IMPDTL/EXPDTL PRE-SCAN SO DELETE CAN
003900*                     ENFORCE THE DETAIL-LINE GUARD WITHOUT A
004000*                     RE-READ OF EITHER FILE PER TRANSACTION
004100*                     CR-4417
004200*****************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    PRDTRN1.
004500 AUTHOR.        Jon Sayles.
004600 INSTALLATION.  THE SYSTEMS GROUP.
004700 DATE-WRITTEN.  03/02/90.
004800 DATE-COMPILED.
004900 SECURITY.      NON-CONFIDENTIAL.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT PRODMAST     ASSIGN TO PRODMAST
006200            ACCESS IS SEQUENTIAL
006300            FILE STATUS  IS  WS-PRODMAST-STATUS.
006400
006500     SELECT PRODNEW      ASSIGN TO PRODNEW
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS  IS  WS-PRODNEW-STATUS.
006800
006900     SELECT PRDTRAN      ASSIGN TO PRDTRAN
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS  IS  WS-PRDTRAN-STATUS.
007200
007300     SELECT UNITMAST     ASSIGN TO UNITMAST
007400            ACCESS IS SEQUENTIAL
007500            FILE STATUS  IS  WS-UNITMAST-STATUS.
007600
007700     SELECT IMPORTDTL    ASSIGN TO IMPORTDTL
007800            ACCESS IS SEQUENTIAL
007900            FILE STATUS  IS  WS-IMPDTL-STATUS.
008000
008100     SELECT EXPORTDTL    ASSIGN TO EXPORTDTL
008200            ACCESS IS SEQUENTIAL
008300            FILE STATUS  IS  WS-EXPDTL-STATUS.
008400
008500     SELECT RPTFILE      ASSIGN TO PRDRPT
008600            ACCESS IS SEQUENTIAL
008700            FILE STATUS  IS  WS-RPTFILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  PRODMAST
009300     LABEL RECORDS ARE STANDARD.
009400 01  PRODMAST-REC                PIC X(105).
009500
009600 FD  PRODNEW
009700     LABEL RECORDS ARE STANDARD.
009800 01  PRODNEW-REC                 PIC X(105).
009900
010000 FD  PRDTRAN
010100     LABEL RECORDS ARE STANDARD.
010200 01  PRDTRAN-REC.
010300     05  TRAN-CODE               PIC X(3).
010400         88  TRAN-IS-ADD         VALUE 'ADD'.
010500         88  TRAN-IS-UPDATE      VALUE 'UPD'.
010600         88  TRAN-IS-DELETE      VALUE 'DEL'.
010700     05  TRAN-PRD-ID             PIC 9(6).
010800     05  TRAN-PRD-NAME           PIC X(50).
010900     05  TRAN-UNIT-ID            PIC 9(4).
011000     05  TRAN-IMPORT-PRICE       PIC S9(9).
011100     05  TRAN-IMPORT-PRICE-R REDEFINES TRAN-IMPORT-PRICE
011200                                 PIC 9(9).
011300     05  FILLER                  PIC X(28).
011400
011500 FD  UNITMAST
011600     LABEL RECORDS ARE STANDARD.
011700 01  UNITMAST-FD-REC             PIC X(34).
011800
011900 FD  IMPORTDTL
012000     LABEL RECORDS ARE STANDARD.
012100 01  IMPORTDTL-FD-REC            PIC X(67).
012200
012300 FD  EXPORTDTL
012400     LABEL RECORDS ARE STANDARD.
012500 01  EXPORTDTL-FD-REC            PIC X(67).
012600
012700 FD  RPTFILE
012800     LABEL RECORDS ARE STANDARD.
012900 01  RPT-RECORD                  PIC X(132).
013000
013100*****************************************************************
013200 WORKING-STORAGE SECTION.
013210*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
013220*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
013230 77  WS-TRAN-EOF                 PIC X     VALUE SPACES.
013240 77  WS-PRODMAST-EOF             PIC X     VALUE 'N'.
013300*****************************************************************
013400 01  SYSTEM-DATE-AND-TIME.
013500     05  CURRENT-DATE.
013600         10  CURRENT-YEAR         PIC 9(2).
013700         10  CURRENT-MONTH        PIC 9(2).
013800         10  CURRENT-DAY          PIC 9(2).
013900     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
014000     05  CURRENT-TIME.
014100         10  CURRENT-HOUR         PIC 9(2).
014200         10  CURRENT-MINUTE       PIC 9(2).
014300         10  CURRENT-SECOND       PIC 9(2).
014400         10  CURRENT-HNDSEC       PIC 9(2).
014500     05  CURRENT-TIME-NUM REDEFINES CURRENT-TIME PIC 9(8).
014600
014700 COPY PRODMST.
014800 COPY UNITMST.
014900 COPY IMPDTLR.
015000 COPY EXPDTLR.
015100
015200*--- UP TO 50 UNITS OF MEASURE ON FILE.
015300 01  UNIT-TABLE.
015400     05  UNIT-ENTRY  OCCURS 50 TIMES
015500                     INDEXED BY UNIT-IX.
015600         10  TBL-UNIT-ID          PIC 9(4).
015700     05  UNIT-COUNT               PIC S9(4) COMP VALUE +0.
015800
015900*--- UP TO 5,000 ACTIVE PRODUCTS, PER CURRENT WAREHOUSE VOLUME.
016000 01  PRD-XREF-TABLE.
016100     05  PRD-XREF-ENTRY OCCURS 5000 TIMES
016200                        INDEXED BY XREF-IX.
016300         10  TBL-XREF-PRD-ID      PIC 9(6).
016400         10  TBL-XREF-HASDTL      PIC X(1)  VALUE 'N'.
016500     05  XREF-COUNT               PIC S9(6) COMP-3 VALUE +0.
016600
016700 01  WS-FIELDS.
016800     05  WS-PRODMAST-STATUS      PIC X(2)  VALUE SPACES.
016900     05  WS-PRODNEW-STATUS       PIC X(2)  VALUE SPACES.
017000     05  WS-PRDTRAN-STATUS       PIC X(2)  VALUE SPACES.
017100     05  WS-UNITMAST-STATUS      PIC X(2)  VALUE SPACES.
017200     05  WS-IMPDTL-STATUS        PIC X(2)  VALUE SPACES.
017300     05  WS-EXPDTL-STATUS        PIC X(2)  VALUE SPACES.
017400     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
017600     05  WS-TRAN-OK              PIC X     VALUE 'N'.
017800     05  WS-TRAN-MSG             PIC X(50) VALUE SPACES.
017900     05  WS-REASON               PIC X(40) VALUE SPACES.
018000     05  WS-FOUND-SW             PIC X     VALUE 'N'.
018100         88  WS-FOUND            VALUE 'Y'.
018200     05  WS-NEW-EXP-PRICE        PIC S9(9) COMP-3 VALUE +0.
018300     05  WS-CALL-RC              PIC X     VALUE SPACE.
018400         88  WS-CALL-OK          VALUE SPACE.
018500
018600 01  REPORT-TOTALS.
018700     05  NUM-TRAN-RECS           PIC S9(9)   COMP-3  VALUE +0.
018800     05  NUM-TRAN-ERRORS         PIC S9(9)   COMP-3  VALUE +0.
018900     05  NUM-ADD-REQUESTS        PIC S9(9)   COMP-3  VALUE +0.
019000     05  NUM-ADD-PROCESSED       PIC S9(9)   COMP-3  VALUE +0.
019100     05  NUM-UPDATE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
019200     05  NUM-UPDATE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
019300     05  NUM-DELETE-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.
019400     05  NUM-DELETE-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.
019500
019600 01  ERR-MSG-BAD-TRAN.
019700     05  FILLER PIC X(33)
019800                  VALUE 'PRODUCT TRANSACTION REJECTED -   '.
019900     05  ERR-MSG-DATA1            PIC X(35)  VALUE SPACES.
020000     05  ERR-MSG-DATA2            PIC X(64)  VALUE SPACES.
020100
020200 01  RPT-HEADER1.
020300     05  FILLER                  PIC X(40)
020400               VALUE 'PRODUCT MAINTENANCE RUN   DATE: '.
020500     05  RPT-MM                  PIC 99.
020600     05  FILLER                  PIC X     VALUE '/'.
020700     05  RPT-DD                  PIC 99.
020800     05  FILLER                  PIC X     VALUE '/'.
020900     05  RPT-YY                  PIC 99.
021000     05  FILLER                  PIC X(20)
021100                    VALUE ' (mm/dd/yy)   TIME: '.
021200     05  RPT-HH                  PIC 99.
021300     05  FILLER                  PIC X     VALUE ':'.
021400     05  RPT-MIN                 PIC 99.
021500     05  FILLER                  PIC X     VALUE ':'.
021600     05  RPT-SS                  PIC 99.
021700     05  FILLER                  PIC X(47) VALUE SPACES.
021800
021900 01  RPT-TRAN-DETAIL1.
022000     05  RPT-TRAN-MSG1    PIC X(31)
022100                  VALUE '     Product transaction OK:  '.
022200     05  RPT-TRAN-ID              PIC 9(6).
022300     05  FILLER                   PIC X(95)  VALUE SPACES.
022400
022500 01  RPT-STATS-HDR1.
022600     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
022700     05  FILLER PIC X(106) VALUE SPACES.
022800 01  RPT-STATS-HDR2.
022900     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.
023000     05  FILLER PIC X(28) VALUE '        Number        Number'.
023100     05  FILLER PIC X(78) VALUE SPACES.
023200 01  RPT-STATS-HDR3.
023300     05  FILLER PIC X(26) VALUE 'Type          Transactions'.
023400     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
023500     05  FILLER PIC X(78) VALUE SPACES.
023600 01  RPT-STATS-DETAIL.
023700     05  RPT-TRAN            PIC X(10).
023800     05  FILLER              PIC X(4)     VALUE SPACES.
023900     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.
024000     05  FILLER              PIC X(3)     VALUE SPACES.
024100     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.
024200     05  FILLER              PIC X(3)     VALUE SPACES.
024300     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.
024400     05  FILLER              PIC X(79)   VALUE SPACES.
024500
024600*****************************************************************
024700 PROCEDURE DIVISION.
024800*****************************************************************
024900
025000 000-MAIN.
025100     ACCEPT CURRENT-DATE FROM DATE.
025200     ACCEPT CURRENT-TIME FROM TIME.
025300     DISPLAY 'PRDTRN1 STARTED DATE = ' CURRENT-MONTH '/'
025400            CURRENT-DAY '/' CURRENT-YEAR '  TIME = '
025500            CURRENT-TIME-NUM.
025600
025700     PERFORM 700-OPEN-FILES.
025800     PERFORM 800-INIT-REPORT.
025900
026000     PERFORM 730-READ-PRODMAST.
026100     PERFORM 710-READ-TRAN-FILE.
026200     PERFORM 1000-PROCESS-TRANSACTIONS
026300             UNTIL WS-TRAN-EOF = 'Y'.
026400
026500     PERFORM 850-REPORT-TRAN-STATS.
026600     PERFORM 790-CLOSE-FILES.
026700
026800     GOBACK.
026900
027000 1000-PROCESS-TRANSACTIONS.
027100     ADD +1 TO NUM-TRAN-RECS.
027200     MOVE 'N' TO WS-TRAN-OK.
027300     EVALUATE TRUE
027400         WHEN TRAN-IS-ADD
027500             PERFORM 2010-PROCESS-ADD-TRAN
027600         WHEN TRAN-IS-UPDATE
027700             PERFORM 2020-PROCESS-UPDATE-TRAN
027800         WHEN TRAN-IS-DELETE
027900             PERFORM 2200-PROCESS-DELETE-TRAN
028000         WHEN OTHER
028100             MOVE 'UNKNOWN TRANSACTION CODE:  ' TO ERR-MSG-DATA1
028200             MOVE TRAN-CODE                    TO ERR-MSG-DATA2
028300             PERFORM 299-REPORT-BAD-TRAN
028400     END-EVALUATE.
028500     IF WS-TRAN-OK = 'Y'
028600         PERFORM 830-REPORT-TRAN-PROCESSED
028700     END-IF.
028800     PERFORM 710-READ-TRAN-FILE.
028900
029000 2010-PROCESS-ADD-TRAN.
029100     ADD +1 TO NUM-ADD-REQUESTS.
029200     PERFORM 720-POSITION-PRODMAST.
029300     IF PRD-ID = TRAN-PRD-ID AND WS-PRODMAST-EOF NOT = 'Y'
029400         MOVE 'DUPLICATE PRODUCT ID: '  TO ERR-MSG-DATA1
029500         MOVE TRAN-PRD-ID               TO ERR-MSG-DATA2
029600         PERFORM 299-REPORT-BAD-TRAN
029700     ELSE
029800         PERFORM 2011-VALIDATE-ADD
029900         IF WS-REASON = SPACES
030000             MOVE SPACES                TO PRD-RECORD
030100             MOVE TRAN-PRD-ID            TO PRD-ID
030200             MOVE TRAN-PRD-NAME          TO PRD-NAME
030300             MOVE TRAN-UNIT-ID           TO PRD-UNIT-ID
030400             MOVE TRAN-IMPORT-PRICE      TO PRD-IMPORT-PRICE
030500             MOVE +0                     TO PRD-INVENTORY-QTY
030600             PERFORM 2000-PRICE-PRODUCT
030700             IF WS-CALL-OK
030800                 PERFORM 740-WRITE-PRODNEW
030900                 ADD +1 TO NUM-ADD-PROCESSED
031000                 MOVE 'Y' TO WS-TRAN-OK
031100             ELSE
031200                 MOVE 'PRDPRIC1 CALL FAILED' TO ERR-MSG-DATA1
031300                 MOVE SPACES                 TO ERR-MSG-DATA2
031400                 PERFORM 299-REPORT-BAD-TRAN
031500                 PERFORM 740-WRITE-PRODNEW
031600             END-IF
031700         ELSE
031800             MOVE WS-REASON              TO ERR-MSG-DATA1
031900             MOVE SPACES                 TO ERR-MSG-DATA2
032000             IF WS-REASON = 'IMPORT PRICE IS NEGATIVE'
032100                 MOVE TRAN-IMPORT-PRICE-R TO ERR-MSG-DATA2
032200             END-IF
032300             PERFORM 299-REPORT-BAD-TRAN
032400         END-IF
032500     END-IF.
032600
032700 2011-VALIDATE-ADD.
032800*--- NAME NON-BLANK; UNIT OF MEASURE MUST EXIST ON UNITMAST;
032900*--- IMPORT PRICE MUST BE ZERO OR POSITIVE.
033000     MOVE SPACES TO WS-REASON.
033100     IF TRAN-PRD-NAME = SPACES
033200         MOVE 'PRODUCT NAME IS BLANK' TO WS-REASON
033300     END-IF.
033400     IF WS-REASON = SPACES
033500         PERFORM 900-FIND-UNIT
033600         IF NOT WS-FOUND
033700             MOVE 'UNKNOWN UNIT OF MEASURE' TO WS-REASON
033800         END-IF
033900     END-IF.
034000     IF WS-REASON = SPACES
034100        AND TRAN-IMPORT-PRICE < 0
034200         MOVE 'IMPORT PRICE IS NEGATIVE' TO WS-REASON
034300     END-IF.
034400
034500 2020-PROCESS-UPDATE-TRAN.
034600     ADD +1 TO NUM-UPDATE-REQUESTS.
034700     PERFORM 720-POSITION-PRODMAST.
034800     IF PRD-ID NOT = TRAN-PRD-ID OR WS-PRODMAST-EOF = 'Y'
034900         MOVE 'NO MATCHING PRODUCT:  '  TO ERR-MSG-DATA1
035000         MOVE TRAN-PRD-ID               TO ERR-MSG-DATA2
035100         PERFORM 299-REPORT-BAD-TRAN
035200     ELSE
035300         IF TRAN-PRD-NAME = SPACES
035400             MOVE 'PRODUCT NAME IS BLANK' TO WS-REASON
035500         ELSE
035600             PERFORM 900-FIND-UNIT
035700             IF NOT WS-FOUND
035800                 MOVE 'UNKNOWN UNIT OF MEASURE' TO WS-REASON
035900             ELSE
036000                 IF TRAN-IMPORT-PRICE < 0
036100                     MOVE 'IMPORT PRICE IS NEGATIVE'
036200                                              TO WS-REASON
036300                 ELSE
036400                     MOVE SPACES TO WS-REASON
036500                 END-IF
036600             END-IF
036700         END-IF
036800         IF WS-REASON = SPACES
036900             MOVE TRAN-PRD-NAME       TO PRD-NAME
037000             MOVE TRAN-UNIT-ID        TO PRD-UNIT-ID
037100             MOVE TRAN-IMPORT-PRICE   TO PRD-IMPORT-PRICE
037200             PERFORM 2000-PRICE-PRODUCT
037300             IF WS-CALL-OK
037400                 PERFORM 740-WRITE-PRODNEW
037500                 PERFORM 730-READ-PRODMAST
037600                 ADD +1 TO NUM-UPDATE-PROCESSED
037700                 MOVE 'Y' TO WS-TRAN-OK
037800             ELSE
037900                 MOVE 'PRDPRIC1 CALL FAILED' TO ERR-MSG-DATA1
038000                 MOVE SPACES                 TO ERR-MSG-DATA2
038100                 PERFORM 299-REPORT-BAD-TRAN
038200                 PERFORM 740-WRITE-PRODNEW
038300                 PERFORM 730-READ-PRODMAST
038400             END-IF
038500         ELSE
038600             MOVE WS-REASON           TO ERR-MSG-DATA1
038700             MOVE SPACES              TO ERR-MSG-DATA2
038800             IF WS-REASON = 'IMPORT PRICE IS NEGATIVE'
038900                 MOVE TRAN-IMPORT-PRICE-R TO ERR-MSG-DATA2
039000             END-IF
039100             PERFORM 299-REPORT-BAD-TRAN
039200             PERFORM 740-WRITE-PRODNEW
039300             PERFORM 730-READ-PRODMAST
039400         END-IF
039500     END-IF.
039600
039700 2000-PRICE-PRODUCT.
039800*--- RULE 4: EXPORT-PRICE = ROUND(IMPORT-PRICE * RATIO), THE
039900*--- RATIO ITSELF (AND ITS MISSING/UNPARSABLE DEFAULT) BEING
040000*--- PRDPRIC1'S RESPONSIBILITY, NOT THIS PROGRAM'S.
040100     MOVE SPACE TO WS-CALL-RC.
040200     CALL 'PRDPRIC1' USING PRD-IMPORT-PRICE, WS-NEW-EXP-PRICE,
040300                            WS-CALL-RC.
040400     IF WS-CALL-OK
040500         MOVE WS-NEW-EXP-PRICE TO PRD-EXPORT-PRICE
040600     END-IF.
040700
040800 2200-PROCESS-DELETE-TRAN.
040900     ADD +1 TO NUM-DELETE-REQUESTS.
041000     PERFORM 720-POSITION-PRODMAST.
041100     IF PRD-ID NOT = TRAN-PRD-ID OR WS-PRODMAST-EOF = 'Y'
041200         MOVE 'NO MATCHING PRODUCT:  '  TO ERR-MSG-DATA1
041300         MOVE TRAN-PRD-ID               TO ERR-MSG-DATA2
041400         PERFORM 299-REPORT-BAD-TRAN
041500     ELSE
041600         PERFORM 2210-VALIDATE-DELETE
041700         IF WS-REASON NOT = SPACES
041800             MOVE WS-REASON              TO ERR-MSG-DATA1
041900             MOVE SPACES                 TO ERR-MSG-DATA2
042000             PERFORM 299-REPORT-BAD-TRAN
042100             PERFORM 740-WRITE-PRODNEW
042200             PERFORM 730-READ-PRODMAST
042300         ELSE
042400             PERFORM 730-READ-PRODMAST
042500             ADD +1 TO NUM-DELETE-PROCESSED
042600             MOVE 'Y' TO WS-TRAN-OK
042700         END-IF
042800     END-IF.
042900
043000 2210-VALIDATE-DELETE.
043100*--- RULE 5: BLOCKED IF INVENTORY-QTY > 0 OR THE PRODUCT HAS ANY
043200*--- IMPORT-DETAIL OR EXPORT-DETAIL LINE ON FILE.
043300     MOVE SPACES TO WS-REASON.
043400     IF PRD-INVENTORY-QTY > 0
043500         MOVE 'PRODUCT HAS ON-HAND INVENTORY' TO WS-REASON
043600     ELSE
043700         SET XREF-IX TO 1
043800         SET WS-FOUND-SW TO 'N'
043900         SEARCH PRD-XREF-ENTRY
044000             WHEN TBL-XREF-PRD-ID(XREF-IX) = TRAN-PRD-ID
044100                 MOVE 'Y' TO WS-FOUND-SW
044200         END-SEARCH
044300         IF WS-FOUND
044400            AND TBL-XREF-HASDTL(XREF-IX) = 'Y'
044500             MOVE 'PRODUCT HAS DETAIL LINES ON FILE'
044600                                         TO WS-REASON
044700         END-IF
044800     END-IF.
044900
045000 299-REPORT-BAD-TRAN.
045100     ADD +1 TO NUM-TRAN-ERRORS.
045200     MOVE 'N' TO WS-TRAN-OK.
045300     WRITE RPT-RECORD FROM ERR-MSG-BAD-TRAN AFTER 1.
045400
045500 700-OPEN-FILES.
045600     OPEN INPUT  UNITMAST.
045700     PERFORM 750-LOAD-UNIT-TABLE.
045800     CLOSE UNITMAST.
045900
046000     OPEN INPUT  PRODMAST.
046100     PERFORM 770-PRESCAN-PRODMAST.
046200     CLOSE PRODMAST.
046300
046400     OPEN INPUT  IMPORTDTL.
046500     PERFORM 775-PRESCAN-IMPDTL.
046600     CLOSE IMPORTDTL.
046700
046800     OPEN INPUT  EXPORTDTL.
046900     PERFORM 776-PRESCAN-EXPDTL.
047000     CLOSE EXPORTDTL.
047100
047200     OPEN INPUT    PRDTRAN
047300                   PRODMAST
047400          OUTPUT   PRODNEW
047500                   RPTFILE.
047600     IF WS-PRODMAST-STATUS NOT = '00'
047700         DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
047800                 WS-PRODMAST-STATUS
047900         MOVE 'Y' TO WS-TRAN-EOF
048000     END-IF.
048100     IF WS-PRDTRAN-STATUS NOT = '00'
048200         DISPLAY 'ERROR OPENING PRODUCT TRAN FILE. RC:'
048300                 WS-PRDTRAN-STATUS
048400         MOVE 'Y' TO WS-TRAN-EOF
048500     END-IF.
048600
048700 710-READ-TRAN-FILE.
048800     READ PRDTRAN
048900         AT END MOVE 'Y' TO WS-TRAN-EOF.
049000     EVALUATE WS-PRDTRAN-STATUS
049100         WHEN '00'
049200             CONTINUE
049300         WHEN '10'
049400             MOVE 'Y' TO WS-TRAN-EOF
049500         WHEN OTHER
049600             DISPLAY 'ERROR ON TRAN FILE READ. RC:'
049700                     WS-PRDTRAN-STATUS
049800             MOVE 'Y' TO WS-TRAN-EOF
049900     END-EVALUATE.
050000     IF WS-TRAN-EOF = 'Y'
050100         PERFORM 721-COPY-RECORDS
050200             UNTIL WS-PRODMAST-EOF = 'Y'
050300     END-IF.
050400
050500 720-POSITION-PRODMAST.
050600     IF PRD-ID < TRAN-PRD-ID
050700         IF WS-PRODMAST-EOF NOT = 'Y'
050800             PERFORM 721-COPY-RECORDS
050900                 UNTIL PRD-ID >= TRAN-PRD-ID
051000                    OR WS-PRODMAST-EOF = 'Y'
051100         END-IF
051200     END-IF.
051300
051400 721-COPY-RECORDS.
051500     PERFORM 740-WRITE-PRODNEW.
051600     PERFORM 730-READ-PRODMAST.
051700
051800 730-READ-PRODMAST.
051900     READ PRODMAST INTO PRD-RECORD
052000         AT END MOVE 'Y' TO WS-PRODMAST-EOF.
052100     EVALUATE WS-PRODMAST-STATUS
052200         WHEN '00'
052300         WHEN '04'
052400             CONTINUE
052500         WHEN '10'
052600             MOVE 'Y' TO WS-PRODMAST-EOF
052700         WHEN OTHER
052800             DISPLAY 'PRODUCT MASTER I/O ERROR ON READ. RC:'
052900                     WS-PRODMAST-STATUS
053000     END-EVALUATE.
053100
053200 740-WRITE-PRODNEW.
053300     WRITE PRODNEW-REC FROM PRD-RECORD.
053400     IF WS-PRODNEW-STATUS NOT = '00'
053500         DISPLAY 'PRODUCT MASTER I/O ERROR ON WRITE. RC:'
053600                 WS-PRODNEW-STATUS
053700     END-IF.
053800
053900 750-LOAD-UNIT-TABLE.
054000     SET UNIT-IX TO 1.
054100     PERFORM 751-LOAD-ONE-UNIT
054200             UNTIL WS-UNITMAST-STATUS = '10'.
054300
054400 751-LOAD-ONE-UNIT.
054500     READ UNITMAST INTO UNIT-RECORD
054600         AT END MOVE '10' TO WS-UNITMAST-STATUS.
054700     IF WS-UNITMAST-STATUS NOT = '10'
054800         MOVE UNIT-ID    TO TBL-UNIT-ID(UNIT-IX)
054900         ADD 1 TO UNIT-COUNT
055000         SET UNIT-IX UP BY 1
055100     END-IF.
055200
055300 770-PRESCAN-PRODMAST.
055400     PERFORM 771-PRESCAN-ONE-PRODUCT
055500             UNTIL WS-PRODMAST-STATUS = '10'.
055600     MOVE 'N' TO WS-PRODMAST-EOF.
055700
055800 771-PRESCAN-ONE-PRODUCT.
055900     READ PRODMAST INTO PRD-RECORD
056000         AT END MOVE '10' TO WS-PRODMAST-STATUS.
056100     IF WS-PRODMAST-STATUS NOT = '10'
056200         ADD 1 TO XREF-COUNT
056300         MOVE PRD-ID    TO TBL-XREF-PRD-ID(XREF-COUNT)
056400     END-IF.
056500
056600 775-PRESCAN-IMPDTL.
056700     PERFORM 772-PRESCAN-ONE-IMPDTL
056800             UNTIL WS-IMPDTL-STATUS = '10'.
056900
057000 772-PRESCAN-ONE-IMPDTL.
057100     READ IMPORTDTL INTO IMP-DTL-RECORD
057200         AT END MOVE '10' TO WS-IMPDTL-STATUS.
057300     IF WS-IMPDTL-STATUS NOT = '10'
057400         SET XREF-IX TO 1
057500         SEARCH PRD-XREF-ENTRY
057600             WHEN TBL-XREF-PRD-ID(XREF-IX) = IMP-DTL-PRD-ID
057700                 MOVE 'Y' TO TBL-XREF-HASDTL(XREF-IX)
057800         END-SEARCH
057900     END-IF.
058000
058100 776-PRESCAN-EXPDTL.
058200     PERFORM 773-PRESCAN-ONE-EXPDTL
058300             UNTIL WS-EXPDTL-STATUS = '10'.
058400
058500 773-PRESCAN-ONE-EXPDTL.
058600     READ EXPORTDTL INTO EXP-DTL-RECORD
058700         AT END MOVE '10' TO WS-EXPDTL-STATUS.
058800     IF WS-EXPDTL-STATUS NOT = '10'
058900         SET XREF-IX TO 1
059000         SEARCH PRD-XREF-ENTRY
059100             WHEN TBL-XREF-PRD-ID(XREF-IX) = EXP-DTL-PRD-ID
059200                 MOVE 'Y' TO TBL-XREF-HASDTL(XREF-IX)
059300         END-SEARCH
059400     END-IF.
059500
059600 790-CLOSE-FILES.
059700     CLOSE PRDTRAN.
059800     CLOSE RPTFILE.
059900     CLOSE PRODMAST.
060000     CLOSE PRODNEW.
060100
060200 800-INIT-REPORT.
060300     MOVE CURRENT-YEAR   TO RPT-YY.
060400     MOVE CURRENT-MONTH  TO RPT-MM.
060500     MOVE CURRENT-DAY    TO RPT-DD.
060600     MOVE CURRENT-HOUR   TO RPT-HH.
060700     MOVE CURRENT-MINUTE TO RPT-MIN.
060800     MOVE CURRENT-SECOND TO RPT-SS.
060900     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
061000
061100 830-REPORT-TRAN-PROCESSED.
061200     MOVE TRAN-PRD-ID TO RPT-TRAN-ID.
061300     WRITE RPT-RECORD FROM RPT-TRAN-DETAIL1.
061400
061500 850-REPORT-TRAN-STATS.
061600     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
061700     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
061800     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
061900
062000     MOVE 'ADD    '            TO RPT-TRAN.
062100     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.
062200     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.
062300     COMPUTE RPT-NUM-TRAN-ERR =
062400                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.
062500     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
062600
062700     MOVE 'UPDATE '            TO RPT-TRAN.
062800     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.
062900     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.
063000     COMPUTE RPT-NUM-TRAN-ERR =
063100                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.
063200     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
063300
063400     MOVE 'DELETE '            TO RPT-TRAN.
063500     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-TRANS.
063600     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-TRAN-PROC.
063700     COMPUTE RPT-NUM-TRAN-ERR =
063800                NUM-DELETE-REQUESTS  -  NUM-DELETE-PROCESSED.
063900     WRITE RPT-RECORD  FROM  RPT-STATS-DETAIL.
064000
064100 900-FIND-UNIT.
064200     MOVE 'N' TO WS-FOUND-SW.
064300     SET UNIT-IX TO 1.
064400     SEARCH UNIT-ENTRY
064500         WHEN UNIT-IX > UNIT-COUNT
064600             CONTINUE
064700         WHEN TBL-UNIT-ID(UNIT-IX) = TRAN-UNIT-ID
064800             MOVE 'Y' TO WS-FOUND-SW
064900     END-SEARCH.
