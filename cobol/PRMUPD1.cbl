000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PRMUPD1
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS A SEQUENTIAL TRANSACTION FILE (PRMTRAN) OF BUSINESS
001000* PARAMETER CHANGE REQUESTS AND APPLIES THEM AGAINST PARMFILE,
001100* THE KEY/VALUE CONFIGURATION FILE (SEE PARMRCD).  PRMUPD1 IS
001200* THE ONLY PROGRAM PERMITTED TO WRITE PARMFILE -- ALL OTHERS
001300* (AGTTRN1, PRDPRIC1) ONLY READ IT.
001400*
001500* TWO PARAMETERS ARE RECOGNIZED TODAY:
001600*
001700*    MAX_AGENT_PER_DISTRICT -- MUST PARSE AS AN INTEGER.  IF THE
001800*    NEW VALUE IS SMALLER THAN THE ONE ON FILE, EVERY DISTRICT'S
001900*    CURRENT AGENT COUNT (PRE-SCANNED FRESH FROM AGTMAST EACH
002000*    RUN, THE SAME WAY AGTTRN1 BUILDS ITS OWN COPY OF THE TABLE)
002100*    MUST NOT EXCEED THE NEW CAP, OR THE WHOLE REQUEST IS
002200*    REJECTED -- NO DISTRICT IS LEFT PARTIALLY CHECKED.
002300*
002400*    EXPORT_PRICE_RATIO -- MUST PARSE AS A POSITIVE DECIMAL.  ON
002500*    A SUCCESSFUL CHANGE EVERY PRODUCT ON PRODMAST IS IMMEDIATELY
002600*    RE-PRICED BY A CALL TO PRDPRIC1, THE SAME SUBPROGRAM PRDTRN1
002700*    USES ON EVERY PRODUCT ADD/UPDATE, SO IMPORT-PRICE/EXPORT-
002800*    PRICE NEVER DISAGREE WITH THE PARAMETER ON FILE.
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    1996-01-15  DCS  ORIGINAL PROGRAM -- BLIND WRITE OF EITHER
003300*                     PARAMETER ROW, NO VALIDATION, REPLACING THE
003400*                     HAND-EDITED LIMITS FORMERLY COMPILED INTO
003500*                     AGTTRN1
003600*    1998-11-09  DCS  Y2K -- NO DATE FIELDS ON EITHER PARAMETER
003700*                     ROW, REVIEWED AND CLOSED WITH NO CHANGE
003800*    2001-03-15  PTN  ADDED THE DISTRICT-CAP SHRINK CHECK AND THE
003900*                     FULL-PRODMAST REPRICE CASCADE THROUGH
004000*                     PRDPRIC1 -- BOTH PARAMETERS NOW VALIDATED
004100*                     BEFORE THE WRITE INSTEAD OF TAKEN ON FAITH
004200*                     CR-3390
004300*    2006-08-14  PTN  HOLDS THE RATIO CALL COUNT IN WORKING
004400*                     STORAGE FOR THE OPERATIONS STEP-TIMING
004500*                     REPORT, SAME AS PRDPRIC1   CR-4602
004510*    2006-10-16  PTN  PARMFILE WAS WRONGLY DECLARED INDEXED HERE
004520*                     WHILE AGTTRN1/DBTRPT1/SLSRPT1 READ IT AS A
004530*                     PLAIN SEQUENTIAL FILE -- TWO INCOMPATIBLE
004540*                     ON-DISK FORMATS FOR ONE DATASET, AND THERE
004550*                     IS NO ISAM ON THIS BOX TO BEGIN WITH.
004560*                     DROPPED BACK TO SEQUENTIAL; THE CAP AND
004570*                     RATIO ROW LOOKUPS/UPDATES NOW SCAN FOR
004580*                     THEIR KEY AND REWRITE/EXTEND IN PLACE
004590*                     INSTEAD OF A KEYED READ/REWRITE   CR-4761
004600*****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PRMUPD1.
004900 AUTHOR.        Doug Stout.
005000 INSTALLATION.  THE SYSTEMS GROUP.
005100 DATE-WRITTEN.  01/15/96.
005200 DATE-COMPILED.
005300 SECURITY.      NON-CONFIDENTIAL.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-370.
005800 OBJECT-COMPUTER.   IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT PRMTRAN      ASSIGN TO PRMTRAN
006600            ACCESS IS SEQUENTIAL
006700            FILE STATUS  IS WS-PRMTRAN-STATUS.
006800
006900     SELECT PARMFILE     ASSIGN TO PARMFILE
007000            FILE STATUS  IS WS-PARMFILE-STATUS.
007010*--- 2006-10-16 PTN  PARMFILE IS A PLAIN SEQUENTIAL FILE, SAME AS
007020*--- AGTTRN1/DBTRPT1/SLSRPT1 READ IT -- THIS BOX HAS NO ISAM, SO
007030*--- THE OLD INDEXED/RECORD-KEY SELECT NEVER MATCHED WHAT THE
007040*--- OTHER PROGRAMS WRITE AND READ.  CR-4761.
007400
007500     SELECT DISTRICT     ASSIGN TO DISTRICT
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS  IS WS-DISTRICT-STATUS.
007800
007900     SELECT AGTMAST      ASSIGN TO AGTMAST
008000            ACCESS IS SEQUENTIAL
008100            FILE STATUS  IS WS-AGTMAST-STATUS.
008200
008300     SELECT PRODMAST     ASSIGN TO PRODMAST
008400            ACCESS IS SEQUENTIAL
008500            FILE STATUS  IS WS-PRODMAST-STATUS.
008600
008700     SELECT PRODNEW      ASSIGN TO PRODNEW
008800            ACCESS IS SEQUENTIAL
008900            FILE STATUS  IS WS-PRODNEW-STATUS.
009000
009100     SELECT RPTFILE      ASSIGN TO PRMRPT
009200            ACCESS IS SEQUENTIAL
009300            FILE STATUS  IS WS-RPTFILE-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 FD  PRMTRAN
009900     RECORDING MODE IS F.
010000 01  PRMTRAN-REC.
010100     05  TRAN-PARM-KEY           PIC X(30).
010200     05  TRAN-PARM-NEW-VALUE     PIC X(10).
010300     05  FILLER                  PIC X(10).
010400
010500 FD  PARMFILE.
010600 COPY PARMRCD.
010700
010800 FD  DISTRICT
010900     RECORDING MODE IS F.
011000 01  DISTRICT-FD-REC             PIC X(64).
011100
011200 FD  AGTMAST
011300     RECORDING MODE IS F.
011400 01  AGTMAST-REC                 PIC X(331).
011500
011600 FD  PRODMAST
011700     LABEL RECORDS ARE STANDARD.
011800 01  PRODMAST-REC                PIC X(105).
011900
012000 FD  PRODNEW
012100     LABEL RECORDS ARE STANDARD.
012200 01  PRODNEW-REC                 PIC X(105).
012300
012400 FD  RPTFILE
012500     LABEL RECORDS ARE STANDARD.
012600 01  RPT-RECORD                  PIC X(132).
012700
012800 WORKING-STORAGE SECTION.
012810*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
012820*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
012830 77  WS-TRAN-EOF                 PIC X     VALUE 'N'.
012840 77  WS-PRODMAST-EOF             PIC X     VALUE 'N'.
012900 01  SYSTEM-DATE-AND-TIME.
013000     05  CURRENT-DATE.
013100         10  CURRENT-YEAR         PIC 9(2).
013200         10  CURRENT-MONTH        PIC 9(2).
013300         10  CURRENT-DAY          PIC 9(2).
013400     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
013500     05  CURRENT-TIME.
013600         10  CURRENT-HOUR         PIC 9(2).
013700         10  CURRENT-MINUTE       PIC 9(2).
013800         10  CURRENT-SECOND       PIC 9(2).
013900         10  CURRENT-HUNDREDTH    PIC 9(2).
014000
014100 COPY DISTMST.
014200 COPY AGTMSTR.
014300 COPY PRODMST.
014400
014500 01  DISTRICT-TABLE.
014600     05  DISTRICT-ENTRY OCCURS 200 TIMES
014700                        INDEXED BY DIST-IX.
014800         10  TBL-DIST-ID          PIC 9(4).
014900         10  TBL-DIST-COUNT       PIC S9(6) COMP-3 VALUE +0.
015000     05  DISTRICT-COUNT           PIC S9(4) COMP VALUE +0.
015100
015200 01  WS-FIELDS.
015300     05  WS-PRMTRAN-STATUS       PIC X(2)  VALUE SPACES.
015400     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
015500     05  WS-DISTRICT-STATUS      PIC X(2)  VALUE SPACES.
015600     05  WS-AGTMAST-STATUS       PIC X(2)  VALUE SPACES.
015700     05  WS-PRODMAST-STATUS      PIC X(2)  VALUE SPACES.
015800     05  WS-PRODNEW-STATUS       PIC X(2)  VALUE SPACES.
015900     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
016200     05  WS-CAP-OK-SW            PIC X     VALUE 'N'.
016300         88  WS-CAP-IS-OK        VALUE 'Y'.
016400     05  WS-RATIO-OK-SW          PIC X     VALUE 'N'.
016500         88  WS-RATIO-IS-OK      VALUE 'Y'.
016600     05  WS-FOUND-SW             PIC X     VALUE 'N'.
016700         88  WS-FOUND            VALUE 'Y'.
016710     05  WS-PARMFILE-EOF-SW      PIC X     VALUE 'N'.
016720         88  WS-PARMFILE-IS-EOF  VALUE 'Y'.
016730     05  WS-PARM-FOUND-SW        PIC X     VALUE 'N'.
016740         88  WS-PARM-IS-FOUND    VALUE 'Y'.
016800     05  WS-REASON               PIC X(40) VALUE SPACES.
016900     05  WS-OLD-CAP              PIC S9(6) COMP-3 VALUE +0.
017000     05  WS-NEW-CAP              PIC S9(6) COMP-3 VALUE +0.
017100     05  WS-NEW-CAP-TEXT         PIC 9(6)  VALUE 0.
017200     05  WS-RATIO-RAW-R REDEFINES WS-NEW-CAP-TEXT
017300                                 PIC X(6).
017400     05  WS-RATIO-NUM            PIC 9(3)V99 COMP-3 VALUE 0.
017500     05  WS-RATIO-INT-TEXT       PIC X(3)  VALUE SPACES.
017600     05  WS-RATIO-DEC-TEXT       PIC X(2)  VALUE SPACES.
017700     05  WS-REPRICE-COUNT        PIC S9(8) COMP VALUE 0.
017800     05  LK-IMPORT-PRICE         PIC S9(9).
017900     05  LK-EXPORT-PRICE         PIC S9(9).
018000     05  LK-RETURN-CODE          PIC X.
018100         88  LK-OK               VALUE SPACE.
018200         88  LK-FILE-ERROR       VALUE 'E'.
018300
018400 01  WS-REPRICE-COUNT-DISPLAY    PIC 9(8) VALUE 0.
018500 01  WS-REPRICE-COUNT-R REDEFINES WS-REPRICE-COUNT-DISPLAY.
018600     05  WS-REPRICE-THOUS        PIC 9(5).
018700     05  WS-REPRICE-UNITS        PIC 9(3).
018800
018900 01  REPORT-TOTALS.
019000     05  WS-CAP-REQUESTS         PIC S9(6) COMP-3 VALUE 0.
019100     05  WS-CAP-PROCESSED        PIC S9(6) COMP-3 VALUE 0.
019200     05  WS-RATIO-REQUESTS       PIC S9(6) COMP-3 VALUE 0.
019300     05  WS-RATIO-PROCESSED      PIC S9(6) COMP-3 VALUE 0.
019400     05  WS-TRAN-ERRORS          PIC S9(6) COMP-3 VALUE 0.
019500
019600 01  ERR-MSG-BAD-TRAN.
019700     05  FILLER                  PIC X(12)
019800             VALUE '*** REJECT  '.
019900     05  ERR-MSG-KEY              PIC X(30).
020000     05  FILLER                  PIC X(3) VALUE SPACES.
020100     05  ERR-MSG-REASON           PIC X(40).
020200     05  FILLER                  PIC X(47) VALUE SPACES.
020300
020400 01  RPT-HEADER1.
020500     05  FILLER                  PIC X(30)
020600             VALUE 'PRMUPD1 - PARAMETER UPDATE LOG'.
020700     05  FILLER                  PIC X(10) VALUE SPACES.
020800     05  RPT-MM                  PIC 99.
020900     05  FILLER                  PIC X VALUE '/'.
021000     05  RPT-DD                  PIC 99.
021100     05  FILLER                  PIC X VALUE '/'.
021200     05  RPT-YY                  PIC 99.
021300     05  FILLER                  PIC X(5) VALUE SPACES.
021400     05  RPT-HH                  PIC 99.
021500     05  FILLER                  PIC X VALUE ':'.
021600     05  RPT-MIN                 PIC 99.
021700     05  FILLER                  PIC X VALUE ':'.
021800     05  RPT-SS                  PIC 99.
021900     05  FILLER                  PIC X(62) VALUE SPACES.
022000
022100 01  RPT-CAP-NOTICE.
022200     05  FILLER                  PIC X(18)
022300             VALUE 'DISTRICT CAP NOW '.
022400     05  RPT-CAP-TEXT            PIC ZZZZZ9.
022500     05  FILLER                  PIC X(20)
022600             VALUE ' AGENTS PER DISTRICT'.
022700     05  FILLER                  PIC X(87) VALUE SPACES.
022800
022900 01  RPT-RATIO-NOTICE.
023000     05  FILLER                  PIC X(23)
023100             VALUE 'EXPORT PRICE RATIO NOW '.
023200     05  RPT-RATIO-INT           PIC ZZ9.
023300     05  FILLER                  PIC X VALUE '.'.
023400     05  RPT-RATIO-DEC           PIC 99.
023500     05  FILLER                  PIC X(10)
023600             VALUE ' -- REPRICED'.
023700     05  RPT-REPRICE-COUNT       PIC ZZZZZZZ9.
023800     05  FILLER                  PIC X(20)
023900             VALUE ' PRODUCTS'.
024000     05  FILLER                  PIC X(62) VALUE SPACES.
024100
024200 01  RPT-STATS-HDR1.
024300     05  FILLER                  PIC X(30)
024400             VALUE 'PRMUPD1 - END OF RUN TOTALS'.
024500     05  FILLER                  PIC X(102) VALUE SPACES.
024600
024700 01  RPT-STATS-DETAIL.
024800     05  FILLER                  PIC X(28)
024900             VALUE 'DISTRICT CAP REQUESTS    : '.
025000     05  RPT-STAT-CAP-REQ        PIC ZZZZZ9.
025100     05  FILLER                  PIC X(3) VALUE SPACES.
025200     05  FILLER                  PIC X(28)
025300             VALUE 'PRICE RATIO REQUESTS     : '.
025400     05  RPT-STAT-RATIO-REQ      PIC ZZZZZ9.
025500     05  FILLER                  PIC X(3) VALUE SPACES.
025600     05  FILLER                  PIC X(18)
025700             VALUE 'REJECTED REQUESTS: '.
025800     05  RPT-STAT-ERRORS         PIC ZZZZZ9.
025900     05  FILLER                  PIC X(37) VALUE SPACES.
026000
026100*****************************************************************
026200 PROCEDURE DIVISION.
026300*****************************************************************
026400
026500 000-MAIN.
026600     PERFORM 700-OPEN-FILES.
026700     PERFORM 800-INIT-REPORT.
026800     PERFORM 710-READ-TRAN-FILE.
026900     PERFORM 100-PROCESS-TRANSACTIONS
027000         UNTIL WS-TRAN-EOF = 'Y'.
027100     PERFORM 850-REPORT-TRAN-STATS.
027200     PERFORM 790-CLOSE-FILES.
027300     STOP RUN.
027400
027500 100-PROCESS-TRANSACTIONS.
027600     EVALUATE TRUE
027700         WHEN TRAN-PARM-KEY(1:23) = 'max_agent_per_district'
027800             PERFORM 200-UPDATE-DISTRICT-CAP
027900         WHEN TRAN-PARM-KEY(1:18) = 'export_price_ratio'
028000             PERFORM 300-UPDATE-PRICE-RATIO
028100         WHEN OTHER
028200             MOVE TRAN-PARM-KEY TO ERR-MSG-KEY
028300             MOVE 'UNRECOGNIZED PARAMETER KEY' TO WS-REASON
028400             PERFORM 299-REPORT-BAD-TRAN
028500     END-EVALUATE.
028600     PERFORM 710-READ-TRAN-FILE.
028700
028800 200-UPDATE-DISTRICT-CAP.
028900*--- RULE 6: NEW VALUE MUST PARSE AS AN INTEGER.  A SHRINK IS
029000*--- VALIDATED AGAINST EVERY DISTRICT'S CURRENT AGENT COUNT
029100*--- BEFORE THE WRITE -- ALL OR NOTHING, NO PARTIAL UPDATE.
029200     ADD 1 TO WS-CAP-REQUESTS.
029300     MOVE 'N' TO WS-CAP-OK-SW.
029400     MOVE TRAN-PARM-KEY TO ERR-MSG-KEY.
029500     IF TRAN-PARM-NEW-VALUE(1:6) IS NUMERIC
029600         MOVE TRAN-PARM-NEW-VALUE(1:6) TO WS-NEW-CAP-TEXT
029700         MOVE WS-NEW-CAP-TEXT TO WS-NEW-CAP
029800         PERFORM 210-VALIDATE-DISTRICT-CAP
029900     ELSE
030000         MOVE 'NEW VALUE DOES NOT PARSE AS AN INTEGER'
030100                                             TO WS-REASON
030200     END-IF.
030300     IF WS-CAP-IS-OK
030400         PERFORM 220-WRITE-DISTRICT-CAP
030500         ADD 1 TO WS-CAP-PROCESSED
030600         PERFORM 830-CAP-NOTICE
030700     ELSE
030800         PERFORM 299-REPORT-BAD-TRAN
030900     END-IF.
031000
031100 210-VALIDATE-DISTRICT-CAP.
031200     PERFORM 205-READ-OLD-CAP.
031300     MOVE 'Y' TO WS-CAP-OK-SW.
031400     IF WS-NEW-CAP < WS-OLD-CAP
031500         PERFORM 211-CHECK-ONE-DISTRICT
031600             VARYING DIST-IX FROM 1 BY 1
031700             UNTIL DIST-IX > DISTRICT-COUNT
031800                OR NOT WS-CAP-IS-OK
031900     END-IF.
032000
032100 211-CHECK-ONE-DISTRICT.
032200     IF TBL-DIST-COUNT(DIST-IX) > WS-NEW-CAP
032300         MOVE 'N' TO WS-CAP-OK-SW
032400         MOVE 'ONE OR MORE DISTRICTS EXCEED THE NEW CAP'
032500                                             TO WS-REASON
032600     END-IF.
032700
032800 205-READ-OLD-CAP.
032810*--- 2006-10-16 PTN  PARMFILE HAS NO RECORD KEY ANY MORE -- SCAN
032820*--- FOR THE ROW INSTEAD OF A KEYED READ.  A MISSING FILE READS
032830*--- THE SAME AS A MISSING ROW: NO CAP ON FILE YET.  CR-4761.
032840     OPEN INPUT PARMFILE.
032850     IF WS-PARMFILE-STATUS = '35'
032860         MOVE +999999 TO WS-OLD-CAP
032870     ELSE
032880         MOVE 'N' TO WS-PARMFILE-EOF-SW
032890         MOVE 'N' TO WS-PARM-FOUND-SW
032900         PERFORM 206-SCAN-FOR-CAP-ROW
032910             UNTIL WS-PARMFILE-IS-EOF OR WS-PARM-IS-FOUND
032920         IF WS-PARM-IS-FOUND
032930             IF PARM-VALUE(1:6) IS NUMERIC
032940                 MOVE PARM-VALUE(1:6) TO WS-OLD-CAP
032950             ELSE
032960                 MOVE +999999 TO WS-OLD-CAP
032970             END-IF
032980         ELSE
032990             MOVE +999999 TO WS-OLD-CAP
033000         END-IF
033010         CLOSE PARMFILE
033020     END-IF.
033030
033040 206-SCAN-FOR-CAP-ROW.
033050     READ PARMFILE
033060         AT END MOVE 'Y' TO WS-PARMFILE-EOF-SW.
033070     IF WS-PARMFILE-EOF-SW NOT = 'Y'
033080         IF PARM-KEY(1:23) = 'max_agent_per_district'
033090             MOVE 'Y' TO WS-PARM-FOUND-SW
033100         END-IF
033110     END-IF.
034100
034200 220-WRITE-DISTRICT-CAP.
034210     OPEN I-O PARMFILE.
034220     IF WS-PARMFILE-STATUS = '35'
034230         OPEN OUTPUT PARMFILE
034240         CLOSE PARMFILE
034250         OPEN I-O PARMFILE
034260     END-IF.
034270     MOVE 'N' TO WS-PARMFILE-EOF-SW.
034280     MOVE 'N' TO WS-PARM-FOUND-SW.
034290     PERFORM 206-SCAN-FOR-CAP-ROW
034300         UNTIL WS-PARMFILE-IS-EOF OR WS-PARM-IS-FOUND.
034310     IF WS-PARM-IS-FOUND
034320         MOVE WS-NEW-CAP-TEXT TO PARM-VALUE(1:6)
034330         MOVE 'MAX AGENTS PER DISTRICT' TO PARM-DESCRIPTION
034340         REWRITE PARM-RECORD
034350     ELSE
034360         CLOSE PARMFILE
034370         OPEN EXTEND PARMFILE
034380         MOVE SPACES TO PARM-RECORD
034390         MOVE 'max_agent_per_district' TO PARM-KEY
034400         MOVE WS-NEW-CAP-TEXT TO PARM-VALUE(1:6)
034410         MOVE 'MAX AGENTS PER DISTRICT' TO PARM-DESCRIPTION
034420         WRITE PARM-RECORD
034430     END-IF.
035100     IF WS-PARMFILE-STATUS NOT = '00'
035200         DISPLAY 'PRMUPD1 - PARMFILE WRITE ERROR, RC: '
035300                 WS-PARMFILE-STATUS
035400     END-IF.
035450     CLOSE PARMFILE.
035500
035600 300-UPDATE-PRICE-RATIO.
035700*--- RULE 7: NEW VALUE MUST PARSE AS A POSITIVE DECIMAL.  ON
035800*--- SUCCESS EVERY PRODUCT'S EXPORT-PRICE IS RE-DERIVED FROM
035900*--- ITS IMPORT-PRICE AND THE NEW RATIO, RIGHT AWAY.
036000     ADD 1 TO WS-RATIO-REQUESTS.
036100     MOVE TRAN-PARM-KEY TO ERR-MSG-KEY.
036200     PERFORM 310-VALIDATE-PRICE-RATIO.
036300     IF WS-RATIO-IS-OK
036400         PERFORM 320-WRITE-PRICE-RATIO
036500         PERFORM 330-REPRICE-ALL-PRODUCTS
036600         ADD 1 TO WS-RATIO-PROCESSED
036700         PERFORM 830-RATIO-NOTICE
036800     ELSE
036900         PERFORM 299-REPORT-BAD-TRAN
037000     END-IF.
037100
037200 310-VALIDATE-PRICE-RATIO.
037300     MOVE 'N' TO WS-RATIO-OK-SW.
037400     MOVE SPACES TO WS-RATIO-INT-TEXT WS-RATIO-DEC-TEXT.
037500     UNSTRING TRAN-PARM-NEW-VALUE DELIMITED BY '.'
037600         INTO WS-RATIO-INT-TEXT, WS-RATIO-DEC-TEXT.
037700     IF WS-RATIO-INT-TEXT IS NUMERIC
037800        AND WS-RATIO-DEC-TEXT IS NUMERIC
037900         COMPUTE WS-RATIO-NUM =
038000                 WS-RATIO-INT-TEXT + (WS-RATIO-DEC-TEXT / 100)
038100         IF WS-RATIO-NUM > 0
038200             MOVE 'Y' TO WS-RATIO-OK-SW
038300         ELSE
038400             MOVE 'RATIO MUST BE GREATER THAN ZERO'
038500                                             TO WS-REASON
038600         END-IF
038700     ELSE
038800         MOVE 'NEW VALUE DOES NOT PARSE AS A DECIMAL'
038900                                             TO WS-REASON
039000     END-IF.
039100
039200 320-WRITE-PRICE-RATIO.
039210*--- 2006-10-16 PTN  SAME SCAN-AND-REWRITE-OR-EXTEND TREATMENT AS
039220*--- 220-WRITE-DISTRICT-CAP ABOVE, NOW THAT PARMFILE HAS NO
039230*--- RECORD KEY.  CR-4761.
039240     OPEN I-O PARMFILE.
039250     IF WS-PARMFILE-STATUS = '35'
039260         OPEN OUTPUT PARMFILE
039270         CLOSE PARMFILE
039280         OPEN I-O PARMFILE
039290     END-IF.
039300     MOVE 'N' TO WS-PARMFILE-EOF-SW.
039310     MOVE 'N' TO WS-PARM-FOUND-SW.
039320     PERFORM 321-SCAN-FOR-RATIO-ROW
039330         UNTIL WS-PARMFILE-IS-EOF OR WS-PARM-IS-FOUND.
039400     IF WS-PARM-IS-FOUND
039500         MOVE TRAN-PARM-NEW-VALUE TO PARM-VALUE(1:10)
039600         MOVE 'EXPORT PRICE RATIO OVER IMPORT PRICE'
039610                                         TO PARM-DESCRIPTION
039700         REWRITE PARM-RECORD
039800     ELSE
039810         CLOSE PARMFILE
039820         OPEN EXTEND PARMFILE
039830         MOVE SPACES TO PARM-RECORD
039840         MOVE 'export_price_ratio' TO PARM-KEY
039850         MOVE TRAN-PARM-NEW-VALUE TO PARM-VALUE(1:10)
039860         MOVE 'EXPORT PRICE RATIO OVER IMPORT PRICE'
039870                                         TO PARM-DESCRIPTION
040000         WRITE PARM-RECORD
040100     END-IF.
040200     IF WS-PARMFILE-STATUS NOT = '00'
040300         DISPLAY 'PRMUPD1 - PARMFILE WRITE ERROR, RC: '
040400                 WS-PARMFILE-STATUS
040500     END-IF.
040550     CLOSE PARMFILE.
040560
040570 321-SCAN-FOR-RATIO-ROW.
040580     READ PARMFILE
040590         AT END MOVE 'Y' TO WS-PARMFILE-EOF-SW.
040600     IF WS-PARMFILE-EOF-SW NOT = 'Y'
040610         IF PARM-KEY(1:18) = 'export_price_ratio'
040620             MOVE 'Y' TO WS-PARM-FOUND-SW
040630         END-IF
040640     END-IF.
040650
040700 330-REPRICE-ALL-PRODUCTS.
040800     MOVE 0 TO WS-REPRICE-COUNT.
040900     MOVE 'N' TO WS-PRODMAST-EOF.
041000     OPEN INPUT  PRODMAST.
041100     OPEN OUTPUT PRODNEW.
041200     PERFORM 331-REPRICE-ONE-PRODUCT
041300         UNTIL WS-PRODMAST-EOF = 'Y'.
041400     CLOSE PRODMAST.
041500     CLOSE PRODNEW.
041600     MOVE WS-REPRICE-COUNT TO WS-REPRICE-COUNT-DISPLAY.
041700     DISPLAY 'PRMUPD1 - PRODUCTS REPRICED ' WS-REPRICE-THOUS
041800             '-' WS-REPRICE-UNITS.
041900
042000 331-REPRICE-ONE-PRODUCT.
042100     READ PRODMAST INTO PRD-RECORD
042200         AT END MOVE 'Y' TO WS-PRODMAST-EOF.
042300     IF WS-PRODMAST-EOF NOT = 'Y'
042400         MOVE PRD-IMPORT-PRICE TO LK-IMPORT-PRICE
042500         CALL 'PRDPRIC1' USING LK-IMPORT-PRICE, LK-EXPORT-PRICE,
042600                               LK-RETURN-CODE
042700         IF LK-OK
042800             MOVE LK-EXPORT-PRICE TO PRD-EXPORT-PRICE
042900             ADD 1 TO WS-REPRICE-COUNT
043000         END-IF
043100         WRITE PRODNEW-REC FROM PRD-RECORD
043200     END-IF.
043300
043400 299-REPORT-BAD-TRAN.
043500     ADD 1 TO WS-TRAN-ERRORS.
043600     MOVE WS-REASON TO ERR-MSG-REASON.
043700     WRITE RPT-RECORD FROM ERR-MSG-BAD-TRAN.
043800
043900 700-OPEN-FILES.
044000     OPEN INPUT  DISTRICT.
044100     PERFORM 760-LOAD-DISTRICT-TABLE.
044200     CLOSE DISTRICT.
044300
044400     OPEN INPUT  AGTMAST.
044500     PERFORM 770-PRESCAN-AGTMAST.
044600     CLOSE AGTMAST.
044700
044800     OPEN INPUT    PRMTRAN
044900          OUTPUT   RPTFILE.
045010*--- 2006-10-16 PTN  PARMFILE IS NO LONGER HELD OPEN FOR THE WHOLE
045020*--- RUN -- EACH PARAMETER IS NOW SCANNED FOR AND REWRITTEN ON ITS
045030*--- OWN, OPENING AND CLOSING THE FILE AS IT GOES (205/220/320
045040*--- BELOW), THE WAY A SEQUENTIAL FILE WITH NO KEYED ACCESS HAS
045050*--- TO BE HANDLED.  CR-4761.
045600     IF WS-PRMTRAN-STATUS NOT = '00'
045700         DISPLAY 'ERROR OPENING PARAMETER TRAN FILE. RC:'
045800                 WS-PRMTRAN-STATUS
045900         MOVE 16 TO RETURN-CODE
046000         MOVE 'Y' TO WS-TRAN-EOF
046100     END-IF.
046200
046300 710-READ-TRAN-FILE.
046400     READ PRMTRAN
046500         AT END MOVE 'Y' TO WS-TRAN-EOF.
046600     EVALUATE WS-PRMTRAN-STATUS
046700         WHEN '00'
046800             CONTINUE
046900         WHEN '10'
047000             MOVE 'Y' TO WS-TRAN-EOF
047100         WHEN OTHER
047200             DISPLAY 'ERROR ON TRAN FILE READ. RC:'
047300                     WS-PRMTRAN-STATUS
047400             MOVE 'Y' TO WS-TRAN-EOF
047500     END-EVALUATE.
047600
047700 760-LOAD-DISTRICT-TABLE.
047800     SET DIST-IX TO 1.
047900     PERFORM 761-LOAD-ONE-DISTRICT
048000         UNTIL WS-DISTRICT-STATUS = '10'.
048100
048200 761-LOAD-ONE-DISTRICT.
048300     READ DISTRICT INTO DIST-RECORD
048400         AT END MOVE '10' TO WS-DISTRICT-STATUS.
048500     IF WS-DISTRICT-STATUS NOT = '10'
048600         MOVE DIST-ID    TO TBL-DIST-ID(DIST-IX)
048700         MOVE +0         TO TBL-DIST-COUNT(DIST-IX)
048800         ADD 1 TO DISTRICT-COUNT
048900         SET DIST-IX UP BY 1
049000     END-IF.
049100
049200 770-PRESCAN-AGTMAST.
049300     PERFORM 771-PRESCAN-ONE-AGENT
049400         UNTIL WS-AGTMAST-STATUS = '10'.
049500
049600 771-PRESCAN-ONE-AGENT.
049700     READ AGTMAST INTO AGT-RECORD
049800         AT END MOVE '10' TO WS-AGTMAST-STATUS.
049900     IF WS-AGTMAST-STATUS NOT = '10'
050000         PERFORM 910-FIND-DISTRICT
050100         IF WS-FOUND
050200             ADD 1 TO TBL-DIST-COUNT(DIST-IX)
050300         END-IF
050400     END-IF.
050500
050600 790-CLOSE-FILES.
050700     CLOSE PRMTRAN.
050900     CLOSE RPTFILE.
051000
051100 800-INIT-REPORT.
051200     ACCEPT CURRENT-DATE FROM DATE.
051300     ACCEPT CURRENT-TIME FROM TIME.
051400     MOVE CURRENT-YEAR   TO RPT-YY.
051500     MOVE CURRENT-MONTH  TO RPT-MM.
051600     MOVE CURRENT-DAY    TO RPT-DD.
051700     MOVE CURRENT-HOUR   TO RPT-HH.
051800     MOVE CURRENT-MINUTE TO RPT-MIN.
051900     MOVE CURRENT-SECOND TO RPT-SS.
052000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.
052100
052200 830-CAP-NOTICE.
052300     MOVE WS-NEW-CAP TO RPT-CAP-TEXT.
052400     WRITE RPT-RECORD FROM RPT-CAP-NOTICE.
052500
052600 830-RATIO-NOTICE.
052700     MOVE WS-RATIO-INT-TEXT TO RPT-RATIO-INT.
052800     MOVE WS-RATIO-DEC-TEXT TO RPT-RATIO-DEC.
052900     MOVE WS-REPRICE-COUNT  TO RPT-REPRICE-COUNT.
053000     WRITE RPT-RECORD FROM RPT-RATIO-NOTICE.
053100
053200 850-REPORT-TRAN-STATS.
053300     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER PAGE.
053400     MOVE WS-CAP-REQUESTS   TO RPT-STAT-CAP-REQ.
053500     MOVE WS-RATIO-REQUESTS TO RPT-STAT-RATIO-REQ.
053600     MOVE WS-TRAN-ERRORS    TO RPT-STAT-ERRORS.
053700     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.
053800
053900 910-FIND-DISTRICT.
054000     MOVE 'N' TO WS-FOUND-SW.
054100     SET DIST-IX TO 1.
054200     SEARCH DISTRICT-ENTRY
054300         AT END CONTINUE
054400         WHEN TBL-DIST-ID(DIST-IX) = AGT-DISTRICT-ID
054500             MOVE 'Y' TO WS-FOUND-SW
054600     END-SEARCH.
