000100*****************************************************************
000200* PRODMST  --  PRODUCT MASTER RECORD LAYOUT                      
000300*                                                                 
000400*    ONE ENTRY PER WAREHOUSE PRODUCT.  IMPORT-PRICE IS SET BY    
000500*    IMPRCP1 AT RECEIPT TIME; EXPORT-PRICE IS DERIVED FROM IT    
000600*    BY PRDPRIC1 USING THE EXPORT_PRICE_RATIO PARAMETER.         
000700*    INVENTORY-QTY IS MAINTAINED BY IMPRCP1 (+) AND EXPRCP1 (-). 
000800*                                                                 
000900*    CHANGE LOG                                                 
001000*    1990-02-02  RBW  ORIGINAL LAYOUT                            
001100*    1998-10-08  DCS  Y2K -- NO DATE FIELDS ON THIS RECORD,      
001200*                     REVIEWED AND CLOSED WITH NO CHANGE         
001300*    2001-03-15  PTN  ADDED PRD-EXPORT-PRICE, MOVED OFF THE      
001400*                     OLD MARK-UP TABLE LOOKUP   CR-3390         
001500*****************************************************************
001600 01  PRD-RECORD.
001700     05  PRD-KEY.
001800         10  PRD-ID                  PIC 9(6).
001900     05  PRD-NAME                    PIC X(50).
002000     05  PRD-UNIT-ID                 PIC 9(4).
002100     05  PRD-IMPORT-PRICE            PIC S9(9).
002200     05  PRD-EXPORT-PRICE            PIC S9(9).
002300     05  PRD-INVENTORY-QTY           PIC S9(7).
002400     05  FILLER                      PIC X(20).
