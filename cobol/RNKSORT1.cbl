000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  RNKSORT1
000600*
000700* AUTHOR :  P. T. Norquist
000800*
000900* CALLED BY SLSRPT1 PHASE-1 AFTER THE MONTHLY REVENUE TOTALS ARE
001000* ACCUMULATED IN THE AGENT-REVENUE TABLE.  RANKS THE TABLE BY
001100* REVENUE, HIGHEST FIRST, SO THE SALES SUMMARY REPORT CAN PRINT
001200* AGENTS IN DESCENDING ORDER OF MONTHLY EXPORT REVENUE WITHOUT A
001300* SEPARATE SORT STEP IN THE JCL.  THE ARRAY IS PASSED BY
001400* REFERENCE AND RE-ARRANGED IN PLACE.
001500*
001600* THE INSERTION METHOD AND THE OCCURS ... DEPENDING ON CALLING
001700* SEQUENCE ARE THE SAME ONES THE SHOP HAS USED FOR YEARS ON THE
001800* GENERAL-PURPOSE NUMBER SORTER; THE OUTER/INNER PERFORM LOOPS
001900* WERE RECAST OUT-OF-LINE IN 1994 WHEN THE STANDARDS COMMITTEE
002000* BANNED IN-LINE PERFORM ... END-PERFORM FROM NEW PROGRAMS.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    1994-02-08  PTN  ORIGINAL PROGRAM, ADAPTED FROM THE SHOP'S
002500*                     GENERAL NUMBER-SORT SUBROUTINE FOR THE
002600*                     SALES SUMMARY RANKING REQUIREMENT CR-2551
002700*    1998-11-23  DCS  YEAR 2000 REVIEW - NO DATE-BEARING FIELDS
002800*                     IN THIS TABLE, CLOSED WITH NO CHANGE
002900*    2003-07-30  PTN  ADDED SWAP-COUNT TRACE FOR THE OPERATIONS
003000*                     STAFF AFTER A 4000-AGENT RUN TIMED OUT ON
003100*                     THIRD SHIFT, CR-3890
003150*    2006-04-11  PTN  0100-SORT-ARRAY STARTED THE OUTER LOOP AT
003160*                     ENTRY 3, SO THE FIRST TWO TABLE POSITIONS
003170*                     WERE NEVER COMPARED -- A LEFTOVER FROM THE
003180*                     OLD BY-2 GENERAL SORTER THIS WAS ADAPTED
003190*                     FROM.  STARTS AT 2 NOW.  FOUND DURING THE
003195*                     SALES REPORT RECONCILIATION, CR-4512
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    RNKSORT1.
003500 AUTHOR.        P. T. Norquist.
003600 INSTALLATION.  THE SYSTEMS GROUP.
003700 DATE-WRITTEN.  02/08/94.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  SYSTEM-DATE-AND-TIME.
005100     05  CURRENT-DATE.
005200         10  CURRENT-YEAR         PIC 9(2).
005300         10  CURRENT-MONTH        PIC 9(2).
005400         10  CURRENT-DAY          PIC 9(2).
005500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
005600
005700 01  ARRAY-SUBSCRIPTS.
005800     05  WS-MOVE-FROM       PIC S9(8) COMP.
005900     05  WS-INSERT-TO       PIC S9(8) COMP.
006000     05  WS-SWAP-COUNT      PIC S9(8) COMP VALUE 0.
006100
006200 01  WS-SWAP-COUNT-DISPLAY  PIC 9(8) VALUE 0.
006300 01  WS-SWAP-COUNT-R REDEFINES WS-SWAP-COUNT-DISPLAY.
006400     05  WS-SWAP-THOUS      PIC 9(5).
006500     05  WS-SWAP-UNITS      PIC 9(3).
006600
006700 01  WS-INSERT-ENTRY.
006800     05  WS-INSERT-AGT-ID   PIC 9(6).
006900     05  WS-INSERT-AGT-NAME PIC X(30).
007000     05  WS-INSERT-REVENUE  PIC S9(11).
007100     05  FILLER             PIC X(10).
007200 01  WS-INSERT-ENTRY-R REDEFINES WS-INSERT-ENTRY.
007300     05  WS-INSERT-ID-TEXT  PIC X(6).
007400     05  FILLER             PIC X(30).
007500     05  WS-INSERT-REV-TEXT PIC X(11).
007600     05  FILLER             PIC X(10).
007700
007800 LINKAGE SECTION.
007900 01  LK-ARRAY-SIZE          PIC S9(8) COMP.
008000 01  LK-ARRAY-OF-AGENTS.
008100     05  RNK-ENTRY OCCURS 1 TO 2000 TIMES
008200                   DEPENDING ON LK-ARRAY-SIZE
008300                   INDEXED BY RNK-IX.
008400         10  RNK-AGT-ID     PIC 9(6).
008500         10  RNK-AGT-NAME   PIC X(30).
008600         10  RNK-REVENUE    PIC S9(11).
008700         10  FILLER         PIC X(10).
008800
008900*****************************************************************
009000 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-ARRAY-OF-AGENTS.
009100*****************************************************************
009200
009300 0100-SORT-ARRAY.
009400     ACCEPT CURRENT-DATE FROM DATE.
009500     DISPLAY 'RNKSORT1 CALLED - RUN DATE ' CURRENT-DATE-NUM
009600             ' AGENT COUNT ' LK-ARRAY-SIZE.
009700
009800     MOVE 2 TO WS-MOVE-FROM.
009900     PERFORM 0110-OUTER-STEP THRU 0110-OUTER-EXIT
010000         UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE.
010100
010200     MOVE WS-SWAP-COUNT TO WS-SWAP-COUNT-DISPLAY.
010300     DISPLAY 'RNKSORT1 COMPLETE - SWAPS '
010400             WS-SWAP-THOUS '-' WS-SWAP-UNITS.
010500     GOBACK.
010600
010700 0110-OUTER-STEP.
010800*--- LIFT THE NEXT UNSORTED ENTRY OUT AND WORK BACKWARDS THROUGH
010900*--- THE SORTED PORTION OF THE TABLE TO FIND WHERE IT BELONGS.
011000     MOVE RNK-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ENTRY.
011100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
011200
011300     PERFORM 0120-INNER-STEP THRU 0120-INNER-EXIT
011400         UNTIL WS-INSERT-TO <= 0
011500            OR RNK-REVENUE(WS-INSERT-TO) >= WS-INSERT-REVENUE.
011600
011700     MOVE WS-INSERT-ENTRY TO RNK-ENTRY(WS-INSERT-TO + 1).
011800     COMPUTE WS-MOVE-FROM = WS-MOVE-FROM + 1.
011900 0110-OUTER-EXIT.
012000     EXIT.
012100
012200 0120-INNER-STEP.
012300*--- THE ENTRY CURRENTLY SITTING AT INSERT-TO HAS LESS REVENUE
012400*--- THAN THE ONE BEING INSERTED, SO IT SLIDES UP ONE SLOT.
012500     MOVE RNK-ENTRY(WS-INSERT-TO) TO RNK-ENTRY(WS-INSERT-TO + 1).
012600     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
012700     ADD 1 TO WS-SWAP-COUNT.
012800 0120-INNER-EXIT.
012900     EXIT.
