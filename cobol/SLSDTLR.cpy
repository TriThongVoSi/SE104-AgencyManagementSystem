000100*****************************************************************
000200* SLSDTLR  --  SALES REPORT DETAIL RECORD LAYOUT                 
000300*                                                                 
000400*    ONE ENTRY PER AGENT PER SALES REPORT, SHOWING THAT          
000500*    AGENT'S SHARE OF THE MONTH'S REVENUE.  RATIO IS STORED      
000600*    TRUNCATED TO A WHOLE PERCENT -- SEE SLSRPT1 2040-CALC-RATIO.
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1995-10-02  RBW  ORIGINAL LAYOUT                            
001000*****************************************************************
001100 01  SLSDTL-RECORD.
001200     05  SLSDTL-KEY.
001300         10  SLSDTL-SLS-ID           PIC 9(6).
001400         10  SLSDTL-AGT-ID           PIC 9(6).
001500     05  SLSDTL-ID                   PIC 9(8).
001600     05  SLSDTL-EXPORT-COUNT         PIC S9(5).
001700     05  SLSDTL-TOTAL-AMOUNT         PIC S9(11).
001800     05  SLSDTL-PAID-AMOUNT          PIC S9(11).
001900     05  SLSDTL-RATIO                PIC S9(3)V9(2).
002000     05  FILLER                      PIC X(20).
