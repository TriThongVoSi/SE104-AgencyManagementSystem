000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  SLSRPT1
000600*
000700* AUTHOR :  R. B. Whitfield
000800*
000900* MONTHLY SALES REPORT.  PHASE 1 TOTALS EVERY EXPORT RECEIPT FOR
001000* THE RUN PERIOD INTO ONE SALES-REPORT ROW AND PRINTS THE AGENT
001100* RANKING, HIGHEST REVENUE FIRST, USING THE SHOP'S GENERAL-
001200* PURPOSE RNKSORT1 ROUTINE.  PHASE 2, IN THE SAME RUN, WRITES ONE
001300* SALES-REPORT-DETAIL ROW PER AGENT WITH EXPORT ACTIVITY AND
001400* PRINTS THE PER-AGENT SHARE LISTING.  EITHER PHASE IS SKIPPED
001500* WITH A NOTICE ON THE REPORT IF ITS ROWS ALREADY EXIST FOR THE
001600* PERIOD -- NEITHER PHASE EVER OVERWRITES A PRIOR RUN'S ROWS.
001700*
001800* THE RUN PERIOD DEFAULTS TO THE SYSTEM DATE'S MONTH/YEAR, SAME
001900* AS DBTRPT1, AND CAN BE OVERRIDDEN BY THE run_period_month
002000* PARAMETER FOR A CATCH-UP OR RE-RUN.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    1995-10-02  RBW  ORIGINAL PROGRAM -- PHASE 1 ONLY, CALLS THE
002500*                     SHOP'S GENERAL-PURPOSE RNKSORT1 ROUTINE FOR
002600*                     THE AGENT RANKING   CR-2551
002700*    1997-05-09  DCS  ADDED PHASE 2 -- PER-AGENT DETAIL ROWS AND
002800*                     SHARE LISTING, SAME RUN AS PHASE 1   CR-2998
002900*    1999-01-06  DCS  Y2K -- SLS-CREATED-AT EXPANDED TO A FULL
003000*                     14-DIGIT CENTURY TIMESTAMP (WAS 12)
003100*    2001-03-15  PTN  RUN PERIOD NOW TAKEN FROM run_period_month
003200*                     ON PARMFILE WHEN PRESENT, SAME CONVENTION
003300*                     DBTRPT1 USES FOR A CATCH-UP RUN   CR-3390
003400*    2005-09-02  PTN  DETAIL RATIO CONFIRMED TRUNCATED, NOT
003500*                     ROUNDED, AFTER A RECONCILIATION QUESTION
003600*                     FROM SALES ADMINISTRATION   CR-4417
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    SLSRPT1.
004000 AUTHOR.        R. B. Whitfield.
004100 INSTALLATION.  THE SYSTEMS GROUP.
004200 DATE-WRITTEN.  10/02/95.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT AGTMAST      ASSIGN TO AGTMAST
005700            ACCESS IS SEQUENTIAL
005800            FILE STATUS  IS WS-AGTMAST-STATUS.
005900
006000     SELECT EXPORTRCP    ASSIGN TO EXPORTRCP
006100            ACCESS IS SEQUENTIAL
006200            FILE STATUS  IS WS-EXPRCP-STATUS.
006300
006400     SELECT PARMFILE     ASSIGN TO PARMFILE
006500            ACCESS IS SEQUENTIAL
006600            FILE STATUS  IS WS-PARMFILE-STATUS.
006700
006800     SELECT SALESRPT     ASSIGN TO SALESRPT
006900            ACCESS IS SEQUENTIAL
007000            FILE STATUS  IS WS-SALESRPT-STATUS.
007100
007200     SELECT SALESNEW     ASSIGN TO SALESNEW
007300            ACCESS IS SEQUENTIAL
007400            FILE STATUS  IS WS-SALESNEW-STATUS.
007500
007600     SELECT SALESDTL     ASSIGN TO SALESDTL
007700            ACCESS IS SEQUENTIAL
007800            FILE STATUS  IS WS-SALESDTL-STATUS.
007900
008000     SELECT SLSDTLNW     ASSIGN TO SLSDTLNW
008100            ACCESS IS SEQUENTIAL
008200            FILE STATUS  IS WS-SLSDTLNW-STATUS.
008300
008400     SELECT RPTFILE      ASSIGN TO SLSRPT
008500            ACCESS IS SEQUENTIAL
008600            FILE STATUS  IS WS-RPTFILE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  AGTMAST
009200     RECORDING MODE IS F.
009300 01  AGTMAST-FD-REC              PIC X(331).
009400
009500 FD  EXPORTRCP
009600     RECORDING MODE IS F.
009700 01  EXPORTRCP-FD-REC            PIC X(73).
009800
009900 FD  PARMFILE
010000     RECORDING MODE IS F.
010100 01  PARMFILE-FD-REC             PIC X(620).
010200
010300 FD  SALESRPT
010400     RECORDING MODE IS F.
010500 01  SALESRPT-FD-REC             PIC X(57).
010600
010700 FD  SALESNEW
010800     RECORDING MODE IS F.
010900 01  SALESNEW-FD-REC             PIC X(57).
011000
011100 FD  SALESDTL
011200     RECORDING MODE IS F.
011300 01  SALESDTL-FD-REC             PIC X(72).
011400
011500 FD  SLSDTLNW
011600     RECORDING MODE IS F.
011700 01  SLSDTLNW-FD-REC             PIC X(72).
011800
011900 FD  RPTFILE
012000     RECORDING MODE IS F.
012100 01  REPORT-RECORD               PIC X(132).
012200
012300 WORKING-STORAGE SECTION.
012310*--- END-OF-FILE SWITCHES, CARRIED AS STANDALONE ITEMS THE WAY
012320*--- THE SHOP HAS ALWAYS KEPT THEM, NOT BURIED IN A GROUP.
012330 77  WS-SALESRPT-EOF             PIC X     VALUE 'N'.
012340 77  WS-SALESDTL-EOF             PIC X     VALUE 'N'.
012400 01  SYSTEM-DATE-AND-TIME.
012500     05  CURRENT-DATE.
012600         10  CURRENT-YEAR         PIC 9(2).
012700         10  CURRENT-MONTH        PIC 9(2).
012800         10  CURRENT-DAY          PIC 9(2).
012900     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE PIC 9(6).
013000     05  CURRENT-TIME.
013100         10  CURRENT-HOUR         PIC 9(2).
013200         10  CURRENT-MINUTE       PIC 9(2).
013300         10  CURRENT-SECOND       PIC 9(2).
013400         10  CURRENT-HNDSEC       PIC 9(2).
013500
013600 COPY AGTMSTR.
013700 COPY EXPRCPR.
013800 COPY SLSRPTR.
013900 COPY SLSDTLR.
014000 COPY PARMRCD.
014100
014200*--- UP TO 2,000 ACTIVE AGENTS, PER CURRENT BUSINESS VOLUME.
014300 01  AGENT-REVENUE-TABLE.
014400     05  AGT-REV-ENTRY OCCURS 2000 TIMES
014500                       INDEXED BY AGT-IX.
014600         10  TBL-AGT-ID           PIC 9(6).
014700         10  TBL-AGT-NAME         PIC X(50).
014800         10  TBL-AGT-COUNT        PIC S9(5) COMP-3 VALUE +0.
014900         10  TBL-AGT-TOTAL        PIC S9(11) COMP-3 VALUE +0.
015000         10  TBL-AGT-PAID         PIC S9(11) COMP-3 VALUE +0.
015100     05  AGT-REV-COUNT            PIC S9(6) COMP VALUE +0.
015200
015300 01  WS-RANK-COUNT                PIC S9(8) COMP VALUE 0.
015400 01  WS-RANK-ARRAY.
015500     05  RNK-ENTRY OCCURS 1 TO 2000 TIMES
015600                   DEPENDING ON WS-RANK-COUNT
015700                   INDEXED BY RNK-IX.
015800         10  RNK-AGT-ID           PIC 9(6).
015900         10  RNK-AGT-NAME         PIC X(30).
016000         10  RNK-REVENUE          PIC S9(11).
016100         10  FILLER               PIC X(10).
016200 01  WS-RANK-ARRAY-R REDEFINES WS-RANK-ARRAY.
016300     05  RNK-ENTRY-R OCCURS 1 TO 2000 TIMES
016400                   DEPENDING ON WS-RANK-COUNT
016500                   INDEXED BY RNK-R-IX.
016600         10  FILLER               PIC X(47).
016700         10  RNK-EXPORT-COUNT     PIC S9(5) COMP-3.
016800         10  FILLER               PIC X(5).
016900
017000 01  WS-FIELDS.
017100     05  WS-AGTMAST-STATUS       PIC X(2)  VALUE SPACES.
017200     05  WS-EXPRCP-STATUS        PIC X(2)  VALUE SPACES.
017300     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.
017400     05  WS-SALESRPT-STATUS      PIC X(2)  VALUE SPACES.
017500     05  WS-SALESNEW-STATUS      PIC X(2)  VALUE SPACES.
017600     05  WS-SALESDTL-STATUS      PIC X(2)  VALUE SPACES.
017700     05  WS-SLSDTLNW-STATUS      PIC X(2)  VALUE SPACES.
017800     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
018100     05  WS-SLS-EXISTS-SW        PIC X     VALUE 'N'.
018200         88  WS-SLS-ALREADY-EXISTS  VALUE 'Y'.
018300     05  WS-SLSDTL-EXISTS-SW     PIC X     VALUE 'N'.
018400         88  WS-SLSDTL-ALREADY-EXISTS VALUE 'Y'.
018500     05  WS-FOUND-SW             PIC X     VALUE 'N'.
018600         88  WS-FOUND            VALUE 'Y'.
018700     05  WS-RUN-MONTH            PIC 9(2)  VALUE 0.
018800     05  WS-RUN-YEAR             PIC 9(4)  VALUE 0.
018900     05  WS-RUN-PERIOD-NUM       PIC 9(6)  VALUE 0.
019000     05  WS-RUN-PERIOD-R REDEFINES WS-RUN-PERIOD-NUM.
019100         10  WS-RUN-PERIOD-CCYY   PIC 9(4).
019200         10  WS-RUN-PERIOD-MM     PIC 9(2).
019300     05  WS-SLS-ID               PIC 9(6)  VALUE 0.
019400     05  WS-MAX-SLS-ID           PIC 9(6)  VALUE 0.
019500     05  WS-MAX-SLSDTL-ID        PIC 9(8)  VALUE 0.
019600     05  WS-TOTAL-REVENUE        PIC S9(11) COMP-3 VALUE +0.
019700     05  WS-RATIO-2DEC           PIC S9(3)V99 COMP-3 VALUE +0.
019800     05  WS-RATIO-INT            PIC S9(3) COMP-3 VALUE +0.
019900
020000 01  REPORT-TOTALS.
020100     05  NUM-AGENTS-RANKED        PIC S9(6) COMP-3 VALUE +0.
020200     05  NUM-DETAIL-WRITTEN       PIC S9(6) COMP-3 VALUE +0.
020300
020400 01  RPT-SUM-HEADER1.
020500     05  FILLER                  PIC X(28)
020600             VALUE 'SALES SUMMARY REPORT   FOR:'.
020700     05  RPT-SUM-HDR-MM          PIC 99.
020800     05  FILLER                  PIC X     VALUE '/'.
020900     05  RPT-SUM-HDR-CCYY        PIC 9999.
021000     05  FILLER                  PIC X(10) VALUE SPACES.
021100     05  FILLER                  PIC X(15)
021200             VALUE 'TOTAL REVENUE:'.
021300     05  RPT-SUM-HDR-TOTAL       PIC ZZZ,ZZZ,ZZ9-.
021400     05  FILLER                  PIC X(60) VALUE SPACES.
021500
021600 01  RPT-SUM-HDR2.
021700     05  FILLER PIC X(6)  VALUE 'STT   '.
021800     05  FILLER PIC X(8)  VALUE 'AGENT ID'.
021900     05  FILLER PIC X(4)  VALUE SPACES.
022000     05  FILLER PIC X(30) VALUE 'AGENT NAME'.
022100     05  FILLER PIC X(8)  VALUE 'EX-CNT '.
022200     05  FILLER PIC X(16) VALUE 'TOTAL-AMOUNT    '.
022300     05  FILLER PIC X(10) VALUE 'RATIO %   '.
022400     05  FILLER PIC X(50) VALUE SPACES.
022500
022600 01  RPT-SUM-DETAIL.
022700     05  RPT-SUM-STT             PIC ZZZ9.
022800     05  FILLER                  PIC X(3) VALUE SPACES.
022900     05  RPT-SUM-AGT-ID          PIC 9(6).
023000     05  FILLER                  PIC X(3) VALUE SPACES.
023100     05  RPT-SUM-AGT-NAME        PIC X(30).
023200     05  FILLER                  PIC X VALUE SPACES.
023300     05  RPT-SUM-COUNT           PIC ZZZZ9.
023400     05  FILLER                  PIC X(2) VALUE SPACES.
023500     05  RPT-SUM-TOTAL           PIC ZZZ,ZZZ,ZZ9-.
023600     05  FILLER                  PIC X(2) VALUE SPACES.
023700     05  RPT-SUM-RATIO           PIC ZZ9.99.
023800     05  FILLER                  PIC X(15) VALUE SPACES.
023900
024000 01  RPT-SUM-SKIP-NOTICE.
024100     05  FILLER                  PIC X(45)
024200             VALUE 'SALES REPORT ALREADY ON FILE -- NOT REBUILT'.
024300     05  FILLER                  PIC X(87) VALUE SPACES.
024400
024500 01  RPT-DTL-HEADER1.
024600     05  FILLER                  PIC X(31)
024700             VALUE 'SALES REPORT DETAIL   FOR:    '.
024800     05  RPT-DTL-HDR-MM          PIC 99.
024900     05  FILLER                  PIC X     VALUE '/'.
025000     05  RPT-DTL-HDR-CCYY        PIC 9999.
025100     05  FILLER                  PIC X(88) VALUE SPACES.
025200
025300 01  RPT-DTL-HDR2.
025400     05  FILLER PIC X(8)  VALUE 'AGENT ID'.
025500     05  FILLER PIC X(4)  VALUE SPACES.
025600     05  FILLER PIC X(8)  VALUE 'EX-CNT  '.
025700     05  FILLER PIC X(16) VALUE 'TOTAL-AMOUNT    '.
025800     05  FILLER PIC X(16) VALUE 'PAID-AMOUNT     '.
025900     05  FILLER PIC X(10) VALUE 'RATIO %   '.
026000     05  FILLER PIC X(70) VALUE SPACES.
026100
026200 01  RPT-DTL-DETAIL.
026300     05  RPT-DTL-AGT-ID          PIC 9(6).
026400     05  FILLER                  PIC X(6) VALUE SPACES.
026500     05  RPT-DTL-COUNT           PIC ZZZZ9.
026600     05  FILLER                  PIC X(3) VALUE SPACES.
026700     05  RPT-DTL-TOTAL           PIC ZZZ,ZZZ,ZZ9-.
026800     05  FILLER                  PIC X(3) VALUE SPACES.
026900     05  RPT-DTL-PAID            PIC ZZZ,ZZZ,ZZ9-.
027000     05  FILLER                  PIC X(3) VALUE SPACES.
027100     05  RPT-DTL-RATIO           PIC ZZ9.
027200     05  FILLER                  PIC X(75) VALUE SPACES.
027300
027400 01  RPT-DTL-SKIP-NOTICE.
027500     05  FILLER                  PIC X(45)
027600             VALUE 'DETAIL ROWS ALREADY ON FILE -- NOT REBUILT  '.
027700     05  FILLER                  PIC X(87) VALUE SPACES.
027800
027900 01  RPT-DTL-GROUP-TOTAL.
028000     05  FILLER                  PIC X(24)
028100             VALUE 'GROUP TOTAL REVENUE:   '.
028200     05  RPT-DTL-GRP-TOTAL       PIC ZZZ,ZZZ,ZZ9-.
028300     05  FILLER                  PIC X(95) VALUE SPACES.
028400
028500*****************************************************************
028600 PROCEDURE DIVISION.
028700*****************************************************************
028800
028900 000-MAIN.
029000     ACCEPT CURRENT-DATE FROM DATE.
029100     ACCEPT CURRENT-TIME FROM TIME.
029200     PERFORM 700-OPEN-FILES.
029300     PERFORM 750-LOAD-AGENT-TABLE.
029400     PERFORM 770-PRESCAN-EXPORT.
029500     PERFORM 1000-BUILD-SALES-REPORT.
029600     PERFORM 2000-BUILD-SALES-DETAIL.
029700     PERFORM 850-REPORT-TOTALS.
029800     PERFORM 790-CLOSE-FILES.
029900     GOBACK.
030000
030100 1000-BUILD-SALES-REPORT.
030200*--- RULE 16: ONE SALES-REPORT ROW PER MONTH/YEAR.  A DUPLICATE
030300*--- CREATE REQUEST IS SKIPPED, NOT REJECTED AS AN ERROR -- THE
030400*--- EXISTING ROW AND ITS TOTAL-REVENUE ARE REUSED BY PHASE 2.
030500     PERFORM 1010-FIND-OLD-SALES-REPORT.
030600     IF WS-SLS-ALREADY-EXISTS
030700         WRITE REPORT-RECORD FROM RPT-SUM-SKIP-NOTICE
030800             AFTER PAGE
030900     ELSE
031000         PERFORM 1020-COMPUTE-TOTAL-REVENUE
031100         COMPUTE WS-SLS-ID = WS-MAX-SLS-ID + 1
031200         MOVE SPACES             TO SLS-RECORD
031300         MOVE WS-RUN-MONTH       TO SLS-MONTH
031400         MOVE WS-RUN-YEAR        TO SLS-YEAR
031500         MOVE WS-SLS-ID          TO SLS-ID
031600         MOVE WS-TOTAL-REVENUE   TO SLS-TOTAL-REVENUE
031700         MOVE CURRENT-DATE-NUM   TO WS-RUN-PERIOD-NUM
031800         PERFORM 1030-STAMP-CREATED-AT
031900         WRITE SALESNEW-FD-REC FROM SLS-RECORD
032000     END-IF.
032100     PERFORM 1100-RANK-AGENTS.
032200     PERFORM 1200-PRINT-SALES-SUMMARY.
032300
032400 1010-FIND-OLD-SALES-REPORT.
032500     MOVE 'N' TO WS-SLS-EXISTS-SW.
032600     MOVE 0 TO WS-MAX-SLS-ID.
032700     PERFORM 1011-READ-ONE-SALES-REPORT
032800         UNTIL WS-SALESRPT-EOF = 'Y'.
032900
033000 1011-READ-ONE-SALES-REPORT.
033100     READ SALESRPT INTO SLS-RECORD
033200         AT END MOVE 'Y' TO WS-SALESRPT-EOF.
033300     IF WS-SALESRPT-EOF NOT = 'Y'
033400         IF SLS-ID > WS-MAX-SLS-ID
033500             MOVE SLS-ID TO WS-MAX-SLS-ID
033600         END-IF
033700         IF SLS-MONTH = WS-RUN-MONTH AND SLS-YEAR = WS-RUN-YEAR
033800             MOVE 'Y' TO WS-SLS-EXISTS-SW
033900             MOVE SLS-ID TO WS-SLS-ID
034000             MOVE SLS-TOTAL-REVENUE TO WS-TOTAL-REVENUE
034100         END-IF
034200         WRITE SALESNEW-FD-REC FROM SLS-RECORD
034300     END-IF.
034400
034500 1020-COMPUTE-TOTAL-REVENUE.
034600     MOVE +0 TO WS-TOTAL-REVENUE.
034700     PERFORM 1021-ADD-ONE-AGENT-TOTAL
034800         VARYING AGT-IX FROM 1 BY 1
034900         UNTIL AGT-IX > AGT-REV-COUNT.
035000
035100 1021-ADD-ONE-AGENT-TOTAL.
035200     ADD TBL-AGT-TOTAL(AGT-IX) TO WS-TOTAL-REVENUE.
035300
035400 1030-STAMP-CREATED-AT.
035500     MOVE 1900 TO SLS-CRT-CCYY.
035600     ADD CURRENT-YEAR TO SLS-CRT-CCYY.
035700     IF CURRENT-YEAR < 70
035800         ADD 100 TO SLS-CRT-CCYY
035900     END-IF.
036000     MOVE CURRENT-MONTH  TO SLS-CRT-MM.
036100     MOVE CURRENT-DAY    TO SLS-CRT-DD.
036200     MOVE CURRENT-HOUR   TO SLS-CRT-HH.
036300     MOVE CURRENT-MINUTE TO SLS-CRT-MIN.
036400     MOVE CURRENT-SECOND TO SLS-CRT-SS.
036500
036600 1100-RANK-AGENTS.
036700*--- RULE 17: ONLY AGENTS WITH ACTIVITY ARE RANKED.  RNKSORT1
036800*--- RE-ARRANGES THE ARRAY IN PLACE, DESCENDING BY REVENUE; THE
036900*--- RESULTING SUBSCRIPT ORDER IS ALREADY THE RE-SEQUENCED STT.
037000     MOVE 0 TO WS-RANK-COUNT.
037100     PERFORM 1110-COPY-ONE-AGENT-TO-RANK
037200         VARYING AGT-IX FROM 1 BY 1
037300         UNTIL AGT-IX > AGT-REV-COUNT.
037400     IF WS-RANK-COUNT > 0
037500         CALL 'RNKSORT1' USING WS-RANK-COUNT, WS-RANK-ARRAY
037600     END-IF.
037700
037800 1110-COPY-ONE-AGENT-TO-RANK.
037900     IF TBL-AGT-COUNT(AGT-IX) NOT = 0
038000        OR TBL-AGT-TOTAL(AGT-IX) NOT = 0
038100         ADD 1 TO WS-RANK-COUNT
038200         MOVE TBL-AGT-ID(AGT-IX)    TO RNK-AGT-ID(WS-RANK-COUNT)
038300         MOVE TBL-AGT-NAME(AGT-IX)  TO RNK-AGT-NAME(WS-RANK-COUNT)
038400         MOVE TBL-AGT-TOTAL(AGT-IX) TO RNK-REVENUE(WS-RANK-COUNT)
038500         MOVE TBL-AGT-COUNT(AGT-IX) TO
038600                              RNK-EXPORT-COUNT(WS-RANK-COUNT)
038700     END-IF.
038800
038900 1200-PRINT-SALES-SUMMARY.
039000     MOVE WS-RUN-MONTH     TO RPT-SUM-HDR-MM.
039100     MOVE WS-RUN-YEAR      TO RPT-SUM-HDR-CCYY.
039200     MOVE WS-TOTAL-REVENUE TO RPT-SUM-HDR-TOTAL.
039300     WRITE REPORT-RECORD FROM RPT-SUM-HEADER1 AFTER PAGE.
039400     WRITE REPORT-RECORD FROM RPT-SUM-HDR2 AFTER 2.
039500     PERFORM 1210-PRINT-ONE-RANK-LINE
039600         VARYING RNK-IX FROM 1 BY 1
039700         UNTIL RNK-IX > WS-RANK-COUNT.
039800
039900 1210-PRINT-ONE-RANK-LINE.
040000     MOVE RNK-IX                  TO RPT-SUM-STT.
040100     MOVE RNK-AGT-ID(RNK-IX)      TO RPT-SUM-AGT-ID.
040200     MOVE RNK-AGT-NAME(RNK-IX)    TO RPT-SUM-AGT-NAME.
040300     MOVE RNK-EXPORT-COUNT(RNK-IX) TO RPT-SUM-COUNT.
040400     MOVE RNK-REVENUE(RNK-IX)     TO RPT-SUM-TOTAL.
040500     PERFORM 1220-CALC-SUMMARY-RATIO.
040600     MOVE WS-RATIO-2DEC           TO RPT-SUM-RATIO.
040700     WRITE REPORT-RECORD FROM RPT-SUM-DETAIL.
040800     ADD 1 TO NUM-AGENTS-RANKED.
040900
041000 1220-CALC-SUMMARY-RATIO.
041100     IF WS-TOTAL-REVENUE > 0
041200         COMPUTE WS-RATIO-2DEC ROUNDED =
041300                 (RNK-REVENUE(RNK-IX) * 100) / WS-TOTAL-REVENUE
041400     ELSE
041500         MOVE 0 TO WS-RATIO-2DEC
041600     END-IF.
041700
041800 2000-BUILD-SALES-DETAIL.
041900*--- RULE 18: THE BATCH VARIANT IS REJECTED OUTRIGHT IF ANY
042000*--- DETAIL ROW ALREADY EXISTS FOR THIS SALES-REPORT-ID.
042100     PERFORM 2010-SCAN-OLD-SALES-DETAIL.
042200     IF WS-SLSDTL-ALREADY-EXISTS
042300         WRITE REPORT-RECORD FROM RPT-DTL-SKIP-NOTICE
042400             AFTER PAGE
042500     ELSE
042600         PERFORM 2100-WRITE-DETAIL-ROWS
042700     END-IF.
042800     PERFORM 2200-PRINT-DETAIL-LISTING.
042900
043000 2010-SCAN-OLD-SALES-DETAIL.
043100     MOVE 'N' TO WS-SLSDTL-EXISTS-SW.
043200     MOVE 0 TO WS-MAX-SLSDTL-ID.
043300     PERFORM 2011-READ-ONE-SALES-DETAIL
043400         UNTIL WS-SALESDTL-EOF = 'Y'.
043500
043600 2011-READ-ONE-SALES-DETAIL.
043700     READ SALESDTL INTO SLSDTL-RECORD
043800         AT END MOVE 'Y' TO WS-SALESDTL-EOF.
043900     IF WS-SALESDTL-EOF NOT = 'Y'
044000         IF SLSDTL-ID > WS-MAX-SLSDTL-ID
044100             MOVE SLSDTL-ID TO WS-MAX-SLSDTL-ID
044200         END-IF
044300         IF SLSDTL-SLS-ID = WS-SLS-ID
044400             MOVE 'Y' TO WS-SLSDTL-EXISTS-SW
044500         END-IF
044600         WRITE SLSDTLNW-FD-REC FROM SLSDTL-RECORD
044700     END-IF.
044800
044900 2100-WRITE-DETAIL-ROWS.
045000     PERFORM 2110-WRITE-ONE-DETAIL
045100         VARYING AGT-IX FROM 1 BY 1
045200         UNTIL AGT-IX > AGT-REV-COUNT.
045300
045400 2110-WRITE-ONE-DETAIL.
045500     IF TBL-AGT-COUNT(AGT-IX) NOT = 0
045600        OR TBL-AGT-TOTAL(AGT-IX) NOT = 0
045700         ADD 1 TO WS-MAX-SLSDTL-ID
045800         MOVE SPACES                TO SLSDTL-RECORD
045900         MOVE WS-SLS-ID              TO SLSDTL-SLS-ID
046000         MOVE TBL-AGT-ID(AGT-IX)     TO SLSDTL-AGT-ID
046100         MOVE WS-MAX-SLSDTL-ID       TO SLSDTL-ID
046200         MOVE TBL-AGT-COUNT(AGT-IX)  TO SLSDTL-EXPORT-COUNT
046300         MOVE TBL-AGT-TOTAL(AGT-IX)  TO SLSDTL-TOTAL-AMOUNT
046400         MOVE TBL-AGT-PAID(AGT-IX)   TO SLSDTL-PAID-AMOUNT
046500         PERFORM 2040-CALC-RATIO
046600         MOVE WS-RATIO-INT           TO SLSDTL-RATIO
046700         WRITE SLSDTLNW-FD-REC FROM SLSDTL-RECORD
046800         ADD 1 TO NUM-DETAIL-WRITTEN
046900     END-IF.
047000
047100 2040-CALC-RATIO.
047200*--- RULE 18: TRUNCATED TO A WHOLE PERCENT, NOT ROUNDED -- A
047300*--- COMPUTE WITH NO ROUNDED CLAUSE TRUNCATES PER SE.
047400     IF WS-TOTAL-REVENUE > 0
047500         COMPUTE WS-RATIO-INT =
047600                 (TBL-AGT-TOTAL(AGT-IX) * 100) / WS-TOTAL-REVENUE
047700     ELSE
047800         MOVE 0 TO WS-RATIO-INT
047900     END-IF.
048000
048100 2200-PRINT-DETAIL-LISTING.
048200     MOVE WS-RUN-MONTH     TO RPT-DTL-HDR-MM.
048300     MOVE WS-RUN-YEAR      TO RPT-DTL-HDR-CCYY.
048400     WRITE REPORT-RECORD FROM RPT-DTL-HEADER1 AFTER PAGE.
048500     WRITE REPORT-RECORD FROM RPT-DTL-HDR2 AFTER 2.
048600     PERFORM 2210-PRINT-ONE-DETAIL-LINE
048700         VARYING AGT-IX FROM 1 BY 1
048800         UNTIL AGT-IX > AGT-REV-COUNT.
048900     MOVE WS-TOTAL-REVENUE TO RPT-DTL-GRP-TOTAL.
049000     WRITE REPORT-RECORD FROM RPT-DTL-GROUP-TOTAL AFTER 2.
049100
049200 2210-PRINT-ONE-DETAIL-LINE.
049300     IF TBL-AGT-COUNT(AGT-IX) NOT = 0
049400        OR TBL-AGT-TOTAL(AGT-IX) NOT = 0
049500         MOVE TBL-AGT-ID(AGT-IX)    TO RPT-DTL-AGT-ID
049600         MOVE TBL-AGT-COUNT(AGT-IX) TO RPT-DTL-COUNT
049700         MOVE TBL-AGT-TOTAL(AGT-IX) TO RPT-DTL-TOTAL
049800         MOVE TBL-AGT-PAID(AGT-IX)  TO RPT-DTL-PAID
049900         PERFORM 2040-CALC-RATIO
050000         MOVE WS-RATIO-INT          TO RPT-DTL-RATIO
050100         WRITE REPORT-RECORD FROM RPT-DTL-DETAIL
050200     END-IF.
050300
050400 700-OPEN-FILES.
050500     OPEN INPUT  AGTMAST.
050600     PERFORM 750-LOAD-AGENT-TABLE.
050700     CLOSE AGTMAST.
050800
050900     OPEN INPUT  PARMFILE.
051000     PERFORM 710-GET-RUN-PERIOD.
051100     CLOSE PARMFILE.
051200
051300     OPEN INPUT  EXPORTRCP.
051400     PERFORM 770-PRESCAN-EXPORT.
051500     CLOSE EXPORTRCP.
051600
051700     OPEN INPUT    SALESRPT
051800                   SALESDTL
051900          OUTPUT   SALESNEW
052000                   SLSDTLNW
052100                   RPTFILE.
052200     IF WS-SALESRPT-STATUS NOT = '00'
052300         DISPLAY 'ERROR OPENING SALES REPORT FILE. RC:'
052400                 WS-SALESRPT-STATUS
052500         MOVE 16 TO RETURN-CODE
052600     END-IF.
052700
052800 710-GET-RUN-PERIOD.
052900     MOVE CURRENT-MONTH TO WS-RUN-MONTH.
053000     MOVE 1900          TO WS-RUN-YEAR.
053100     ADD CURRENT-YEAR TO WS-RUN-YEAR.
053200     IF CURRENT-YEAR < 70
053300         ADD 100 TO WS-RUN-YEAR
053400     END-IF.
053500     READ PARMFILE INTO PARM-RECORD
053600         AT END CONTINUE.
053700     IF PARM-KEY (1:17) = 'run_period_month'
053800        AND PARM-VALUE(1:2) NUMERIC
053900         MOVE PARM-VALUE(1:2) TO WS-RUN-MONTH
054000     END-IF.
054100     MOVE WS-RUN-YEAR  TO WS-RUN-PERIOD-CCYY.
054200     MOVE WS-RUN-MONTH TO WS-RUN-PERIOD-MM.
054300     DISPLAY 'SLSRPT1 RUN PERIOD: ' WS-RUN-PERIOD-NUM.
054400
054500 750-LOAD-AGENT-TABLE.
054600     PERFORM 751-LOAD-ONE-AGENT
054700         UNTIL WS-AGTMAST-STATUS = '10'.
054800
054900 751-LOAD-ONE-AGENT.
055000     READ AGTMAST INTO AGT-RECORD
055100         AT END MOVE '10' TO WS-AGTMAST-STATUS.
055200     IF WS-AGTMAST-STATUS NOT = '10'
055300         ADD 1 TO AGT-REV-COUNT
055400         MOVE AGT-ID   TO TBL-AGT-ID(AGT-REV-COUNT)
055500         MOVE AGT-NAME TO TBL-AGT-NAME(AGT-REV-COUNT)
055600         MOVE +0       TO TBL-AGT-COUNT(AGT-REV-COUNT)
055700         MOVE +0       TO TBL-AGT-TOTAL(AGT-REV-COUNT)
055800         MOVE +0       TO TBL-AGT-PAID(AGT-REV-COUNT)
055900     END-IF.
056000
056100 770-PRESCAN-EXPORT.
056200     PERFORM 771-PRESCAN-ONE-RECEIPT
056300         UNTIL WS-EXPRCP-STATUS = '10'.
056400
056500 771-PRESCAN-ONE-RECEIPT.
056600     READ EXPORTRCP INTO EXP-HDR-RECORD
056700         AT END MOVE '10' TO WS-EXPRCP-STATUS.
056800     IF WS-EXPRCP-STATUS NOT = '10'
056900         IF EXP-HDR-CCYY = WS-RUN-YEAR
057000            AND EXP-HDR-MM = WS-RUN-MONTH
057100             PERFORM 920-FIND-AGENT
057200             IF WS-FOUND
057300                 ADD 1 TO TBL-AGT-COUNT(AGT-IX)
057400                 ADD EXP-HDR-TOTAL-AMOUNT TO TBL-AGT-TOTAL(AGT-IX)
057500                 ADD EXP-HDR-PAID-AMOUNT  TO TBL-AGT-PAID(AGT-IX)
057600             END-IF
057700         END-IF
057800     END-IF.
057900
058000 790-CLOSE-FILES.
058100     CLOSE SALESRPT.
058200     CLOSE SALESDTL.
058300     CLOSE SALESNEW.
058400     CLOSE SLSDTLNW.
058500     CLOSE RPTFILE.
058600
058700 850-REPORT-TOTALS.
058800     DISPLAY 'SLSRPT1 COMPLETE - AGENTS RANKED ' NUM-AGENTS-RANKED
058900             ' DETAIL ROWS WRITTEN ' NUM-DETAIL-WRITTEN.
059000
059100 920-FIND-AGENT.
059200     MOVE 'N' TO WS-FOUND-SW.
059300     SET AGT-IX TO 1.
059400     SEARCH AGT-REV-ENTRY
059500         AT END CONTINUE
059600         WHEN TBL-AGT-ID(AGT-IX) = EXP-HDR-AGT-ID
059700             MOVE 'Y' TO WS-FOUND-SW
059800     END-SEARCH.
