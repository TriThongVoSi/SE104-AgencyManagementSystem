000100*****************************************************************
000200* SLSRPTR  --  SALES REPORT HEADER RECORD LAYOUT                 
000300*                                                                 
000400*    ONE ENTRY PER MONTH/YEAR.  TOTAL-REVENUE IS THE SUM OF      
000500*    THAT MONTH'S EXPORT RECEIPT TOTAL-AMOUNTS, COMPUTED ONCE    
000600*    BY SLSRPT1 PHASE 1 AND NEVER RE-SUMMED FROM SLSDTLR.        
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1995-10-02  RBW  ORIGINAL LAYOUT                            
001000*    1999-01-06  DCS  Y2K -- SLS-CREATED-AT EXPANDED TO A        
001100*                     14-DIGIT CENTURY TIMESTAMP (WAS 12)        
001200*****************************************************************
001300 01  SLS-RECORD.
001400     05  SLS-KEY.
001500         10  SLS-MONTH               PIC 9(2).
001600         10  SLS-YEAR                PIC 9(4).
001700     05  SLS-ID                      PIC 9(6).
001800     05  SLS-TOTAL-REVENUE           PIC S9(11).
001900     05  SLS-CREATED-AT              PIC 9(14).
002000     05  SLS-CREATED-AT-R REDEFINES SLS-CREATED-AT.
002100         10  SLS-CRT-CCYY            PIC 9(4).
002200         10  SLS-CRT-MM              PIC 9(2).
002300         10  SLS-CRT-DD              PIC 9(2).
002400         10  SLS-CRT-HH              PIC 9(2).
002500         10  SLS-CRT-MIN             PIC 9(2).
002600         10  SLS-CRT-SS              PIC 9(2).
002700     05  FILLER                      PIC X(20).
