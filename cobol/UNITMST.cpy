000100*****************************************************************
000200* UNITMST  --  UNIT OF MEASURE MASTER RECORD LAYOUT              
000300*                                                                 
000400*    SMALL REFERENCE TABLE (BOX, CARTON, KG, ...) KEYED BY       
000500*    UNIT-ID.  NO BATCH PARAGRAPH OWNS MAINTENANCE OF THIS       
000600*    FILE; IT IS READ-ONLY LOOKUP DATA FOR PRDTRN1.              
000700*                                                                 
000800*    CHANGE LOG                                                 
000900*    1990-02-02  RBW  ORIGINAL LAYOUT                            
001000*****************************************************************
001100 01  UNIT-RECORD.
001200     05  UNIT-KEY.
001300         10  UNIT-ID                 PIC 9(4).
001400     05  UNIT-NAME                   PIC X(20).
001500     05  FILLER                      PIC X(10).
